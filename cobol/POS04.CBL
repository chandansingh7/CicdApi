000100*================================================================
000200* PROGRAM-ID. POS04
000300* SHIFT CASH RECONCILIATION - OPEN SHIFT
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS04.
000700 AUTHOR.        T. OKONKWO.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  05/14/87.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   05/14/87  TO    N/A       ORIGINAL WRITE-UP. OPENS A DRAWER
001800*                             SHIFT WITH THE COUNTED OPENING
001900*                             FLOAT.
002000*   09/02/88  RD    SR-0114   REJECTS A SECOND OPEN SHIFT FOR
002100*                             THE SAME CASHIER.
002200*   04/19/90  TO    SR-0366   SPLIT OUT OF THE OLD CASH-DRAWER
002300*                             PROGRAM AS ITS OWN JOB STEP.
002400*   10/13/98  SP    Y2K-0041  Y2K: SHF-OPENED-DATE WIDENED TO AN
002500*                             8-DIGIT YYYYMMDD FIELD.
002600*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002700*                             SEQUENTIAL FILE ORGANIZATION; SHIFT
002800*                             MASTER SCAN IS NOW A FULL SEQUENTIAL
002900*                             PASS INSTEAD OF A KEYED READ.
003000*   03/04/09  PR    SR-1284   REWORKED THE SHIFT-MASTER SCANS OFF
003100*                             STRUCTURED PERFORM/END-PERFORM INTO
003200*                             THE READ-AND-BRANCH STYLE USED
003300*                             THROUGHOUT THE REST OF THE SUITE
003400*                             (SAME SR-1284 AS POS02/POS03).
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SHIFT-REQUEST-FILE ASSIGN TO SHIFT-REQUEST-DAT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-SRQ-STATUS.
004600
004700     SELECT SHIFT-FILE ASSIGN TO SHIFT-DAT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-SHF-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300* ONE CONTROL RECORD PER RUN - THE CASHIER AND THE COUNTED TILL
005400* FLOAT THEY ARE OPENING WITH.
005500 FD  SHIFT-REQUEST-FILE
005600     LABEL RECORDS ARE STANDARD.
005700 01  SHIFT-REQUEST-RECORD.
005800     05  SRQ-CASHIER-ID          PIC 9(9).
005900     05  SRQ-OPENING-FLOAT       PIC S9(8)V99.
006000     05  FILLER                  PIC X(63).
006100
006200* CARD-IMAGE REDEFINITION KEPT FOR THE OLD DRAWER-OPEN DECK.
006300 01  SHIFT-REQUEST-CARD-IMAGE REDEFINES SHIFT-REQUEST-RECORD.
006400     05  CARD-CASHIER-ID         PIC 9(9).
006500     05  CARD-OPENING-FLOAT      PIC S9(8)V99.
006600     05  CARD-FILLER             PIC X(63).
006700
006800* ONE ROW PER SHIFT EVER OPENED. POS05 READS THIS SAME FILE FOR
006900* STATUS, POS06 REWRITES IT ON CLOSE.
007000 FD  SHIFT-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  SHIFT-RECORD.
007300     05  SHF-ID                  PIC 9(9).
007400     05  SHF-CASHIER-ID          PIC 9(9).
007500     05  SHF-OPENING-FLOAT       PIC S9(8)V99.
007600     05  SHF-CASH-SALES          PIC S9(8)V99.
007700     05  SHF-EXPECTED-CASH       PIC S9(8)V99.
007800     05  SHF-COUNTED-CASH        PIC S9(8)V99.
007900     05  SHF-DIFFERENCE          PIC S9(8)V99.
008000     05  SHF-STATUS              PIC X(6).
008100     05  SHF-OPENED-DATE         PIC 9(8).
008200     05  SHF-OPENED-TIME         PIC 9(6).
008300     05  SHF-CLOSED-DATE         PIC 9(8).
008400     05  SHF-CLOSED-TIME         PIC 9(6).
008500     05  FILLER                  PIC X(9).
008600
008700* END-OF-DAY PROOF-SHEET VIEW USED BY THE NIGHT AUDITOR'S
008800* LISTING PROGRAM (LOOKS ONLY AT THE CASHIER AND THE VARIANCE).
008900 01  SHIFT-PROOF-IMAGE REDEFINES SHIFT-RECORD.
009000     05  PROOF-SHF-ID            PIC 9(9).
009100     05  PROOF-SHF-CASHIER-ID    PIC 9(9).
009200     05  FILLER                  PIC X(40).
009300     05  PROOF-SHF-DIFFERENCE    PIC S9(8)V99.
009400     05  FILLER                  PIC X(23).
009500
009600 WORKING-STORAGE SECTION.
009700 77  WS-SRQ-STATUS                PIC X(2).
009800 77  WS-SHF-STATUS                PIC X(2).
009900
010000 01  WS-TODAY-DATE.
010100     05  WS-TODAY-NUM             PIC 9(8).
010200 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
010300     05  WS-TODAY-YYYY            PIC 9(4).
010400     05  WS-TODAY-MM              PIC 9(2).
010500     05  WS-TODAY-DD              PIC 9(2).
010600
010700 01  WS-TODAY-TIME.
010800     05  WS-TODAY-TIME-NUM        PIC 9(6).
010900
011000 01  WS-LAST-SHIFT-ID             PIC 9(9)  COMP.
011100 01  WS-SRQ-CASHIER-ID            PIC 9(9)  COMP.
011200
011300 01  WS-SWITCHES.
011400     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
011500         88  WS-EOF                         VALUE "Y".
011600     05  WS-OPEN-SHIFT-SWITCH     PIC X(1)  VALUE "N".
011700         88  WS-CASHIER-HAS-OPEN-SHIFT       VALUE "Y".
011800     05  FILLER                   PIC X(1).
011900
012000 PROCEDURE DIVISION.
012100*----------------------------------------------------------------
012200* MAINLINE - OPENS ONE SHIFT PER RUN FOR THE CASHIER NAMED ON THE
012300* CONTROL FILE, UNLESS THAT CASHIER ALREADY HAS A SHIFT STANDING
012400* OPEN (SR-0114). THE NEXT SHIFT ID IS TAKEN FROM THE HIGHEST ID
012500* SEEN ON A FULL PASS OF THE MASTER, SAME PATTERN AS POS02'S
012600* NEXT-ORDER-ID LOGIC.
012700*----------------------------------------------------------------
012800 0000-MAINLINE.
012900     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
013000     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
013100     IF WS-SRQ-STATUS = "00"
013200         PERFORM 3000-FIND-LAST-SHIFT-ID THRU 3000-EXIT
013300         PERFORM 3100-CHECK-NO-OPEN-SHIFT THRU 3100-EXIT
013400         IF NOT WS-CASHIER-HAS-OPEN-SHIFT
013500             PERFORM 4000-WRITE-NEW-SHIFT THRU 4000-EXIT
013600         ELSE
013700             DISPLAY "POS04 - CASHIER " WS-SRQ-CASHIER-ID
013800                 " ALREADY HAS AN OPEN SHIFT"
013900         END-IF
014000     END-IF.
014100     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
014200     STOP RUN.
014300
014400 1000-OPEN-FILES.
014500     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-NUM.
014600     MOVE FUNCTION CURRENT-DATE (9:6) TO WS-TODAY-TIME-NUM.
014700     OPEN INPUT SHIFT-REQUEST-FILE.
014800 1000-EXIT.
014900     EXIT.
015000
015100* ONE SHIFT-OPEN REQUEST PER RUN.
015200 2000-READ-REQUEST.
015300     READ SHIFT-REQUEST-FILE
015400         AT END
015500             DISPLAY "POS04 - NO SHIFT-OPEN REQUEST PRESENT"
015600             MOVE "99" TO WS-SRQ-STATUS
015700     END-READ.
015800     IF WS-SRQ-STATUS = "00"
015900         MOVE SRQ-CASHIER-ID TO WS-SRQ-CASHIER-ID
016000     END-IF.
016100 2000-EXIT.
016200     EXIT.
016300
016400* SAME LAST-NUMBER SCAN IDIOM AS THE ORDER-ID ASSIGNMENT IN
016500* POS02 (SR-0460 CARRIED FORWARD HERE TOO). READ-AND-BRANCH PAIR
016600* (SR-1284) - THE -READ LABEL LOOPS BACK UNTIL THE AT END FIRES.
016700 3000-FIND-LAST-SHIFT-ID.
016800     MOVE 0 TO WS-LAST-SHIFT-ID.
016900     OPEN INPUT SHIFT-FILE.
017000     IF WS-SHF-STATUS NOT = "00"
017100         DISPLAY "POS04 - CANNOT OPEN SHIFT-DAT"
017200         MOVE 16 TO RETURN-CODE
017300         STOP RUN
017400     END-IF.
017500 3000-FIND-LAST-SHIFT-ID-READ.
017600     READ SHIFT-FILE
017700         AT END
017800             GO TO 3000-FIND-LAST-SHIFT-ID-DONE.
017900     IF SHF-ID > WS-LAST-SHIFT-ID
018000         MOVE SHF-ID TO WS-LAST-SHIFT-ID
018100     END-IF.
018200     GO TO 3000-FIND-LAST-SHIFT-ID-READ.
018300 3000-FIND-LAST-SHIFT-ID-DONE.
018400     CLOSE SHIFT-FILE.
018500 3000-EXIT.
018600     EXIT.
018700
018800* SECOND FULL PASS OVER THE SAME MASTER, LOOKING FOR ANY SHIFT
018900* STILL OPEN FOR THIS CASHIER (SR-0114). KEPT AS ITS OWN
019000* PARAGRAPH RATHER THAN FOLDED INTO 3000 ABOVE - ONE CLEARLY
019100* NAMED PARAGRAPH PER QUESTION ASKED OF THE MASTER IS THE SHOP'S
019200* OWN HABIT, NOT ONE PARAGRAPH DOING TWO THINGS AT ONCE.
019300 3100-CHECK-NO-OPEN-SHIFT.
019400     SET WS-CASHIER-HAS-OPEN-SHIFT TO FALSE.
019500     OPEN INPUT SHIFT-FILE.
019600 3100-CHECK-NO-OPEN-SHIFT-READ.
019700     READ SHIFT-FILE
019800         AT END
019900             GO TO 3100-CHECK-NO-OPEN-SHIFT-DONE.
020000     IF SHF-CASHIER-ID = WS-SRQ-CASHIER-ID AND SHF-STATUS = "OPEN"
020100         SET WS-CASHIER-HAS-OPEN-SHIFT TO TRUE
020200     END-IF.
020300     GO TO 3100-CHECK-NO-OPEN-SHIFT-READ.
020400 3100-CHECK-NO-OPEN-SHIFT-DONE.
020500     CLOSE SHIFT-FILE.
020600 3100-EXIT.
020700     EXIT.
020800
020900* WRITES THE NEW SHIFT ROW WITH THE NEXT SEQUENTIAL SHIFT ID.
021000* EXPECTED CASH STARTS EQUAL TO THE OPENING FLOAT AND IS BUILT UP
021100* BY CASH SALES DURING THE SHIFT (SEE POS05/POS06).
021200 4000-WRITE-NEW-SHIFT.
021300     ADD 1 TO WS-LAST-SHIFT-ID.
021400     OPEN EXTEND SHIFT-FILE.
021500     IF WS-SHF-STATUS NOT = "00"
021600         DISPLAY "POS04 - CANNOT EXTEND SHIFT-DAT"
021700         MOVE 16 TO RETURN-CODE
021800         STOP RUN
021900     END-IF.
022000     INITIALIZE SHIFT-RECORD.
022100     MOVE WS-LAST-SHIFT-ID        TO SHF-ID.
022200     MOVE WS-SRQ-CASHIER-ID       TO SHF-CASHIER-ID.
022300     MOVE SRQ-OPENING-FLOAT       TO SHF-OPENING-FLOAT.
022400     MOVE 0                       TO SHF-CASH-SALES.
022500     MOVE SRQ-OPENING-FLOAT       TO SHF-EXPECTED-CASH.
022600     MOVE 0                       TO SHF-COUNTED-CASH.
022700     MOVE 0                       TO SHF-DIFFERENCE.
022800     MOVE "OPEN"                  TO SHF-STATUS.
022900     MOVE WS-TODAY-NUM            TO SHF-OPENED-DATE.
023000     MOVE WS-TODAY-TIME-NUM       TO SHF-OPENED-TIME.
023100     MOVE 0                       TO SHF-CLOSED-DATE.
023200     MOVE 0                       TO SHF-CLOSED-TIME.
023300     WRITE SHIFT-RECORD.
023400     CLOSE SHIFT-FILE.
023500     DISPLAY "POS04 - SHIFT " WS-LAST-SHIFT-ID " OPENED FOR "
023600         "CASHIER " WS-SRQ-CASHIER-ID.
023700 4000-EXIT.
023800     EXIT.
023900
024000 9000-CLOSE-FILES.
024100     CLOSE SHIFT-REQUEST-FILE.
024200 9000-EXIT.
024300     EXIT.
