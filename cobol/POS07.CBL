000100*================================================================
000200* PROGRAM-ID. POS07
000300* SALES REPORT AGGREGATION (DAILY / MONTHLY)
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS07.
000700 AUTHOR.        J. MARCHETTI.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  06/09/93.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   06/09/93  JM    SR-0588   ORIGINAL WRITE-UP. SCANS THE OLD
001800*                             TRANSFER LISTING AND RECASTS IT AS
001900*                             A REVENUE/TOP-PRODUCT SUMMARY.
002000*   02/14/95  JM    SR-0650   ADDED TOP-5 PRODUCT RANKING BY A
002100*                             SIMPLE BUBBLE PASS OVER THE
002200*                             IN-MEMORY PRODUCT-SALES TABLE.
002300*   10/13/98  SP    Y2K-0041  Y2K: RANGE COMPARISONS NOW USE THE
002400*                             WIDENED 8-DIGIT YEAR.
002500*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002600*                             SEQUENTIAL FILE ORGANIZATION.
002700*   02/09/04  KA    SR-1120   MONTHLY PERIOD LABEL ADDED
002800*                             ALONGSIDE THE DAILY LABEL.
002900*   03/04/09  PR    SR-1284   REWORKED EVERY FILE SCAN, THE
003000*                             BUBBLE-SORT RANKING PASS AND THE
003100*                             TOP-5 OUTPUT LOOPS OFF STRUCTURED
003200*                             PERFORM/END-PERFORM INTO THE
003300*                             READ-AND-BRANCH / GO-TO LOOP STYLE
003400*                             USED THROUGHOUT THE SUITE (SAME
003500*                             SR-1284 AS POS02 THROUGH POS06).
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT REPORT-REQUEST-FILE ASSIGN TO REPORT-REQUEST-DAT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-RPQ-STATUS.
004700
004800     SELECT ORDER-HEADER-FILE ASSIGN TO ORDER-HEADER-DAT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-ORD-STATUS.
005100
005200     SELECT ORDER-ITEM-FILE ASSIGN TO ORDER-ITEM-DAT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ITM-STATUS.
005500
005600     SELECT PRODUCT-FILE ASSIGN TO PRODUCT-DAT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PRD-STATUS.
005900
006000     SELECT SALES-REPORT-FILE ASSIGN TO SALES-REPORT-OUT-DAT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-RPT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600* ONE REQUEST ROW PER RUN - WHICH WINDOW OF BUSINESS TO SUMMARIZE
006700* AND WHAT TO CALL IT ON THE REPORT (DAILY OR MONTHLY, SR-1120).
006800 FD  REPORT-REQUEST-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 01  REPORT-REQUEST-RECORD.
007100     05  RPQ-PERIOD-TYPE         PIC X(7).
007200     05  RPQ-FROM-DATE           PIC 9(8).
007300     05  RPQ-TO-DATE             PIC 9(8).
007400     05  RPQ-PERIOD-LABEL        PIC X(20).
007500     05  FILLER                  PIC X(37).
007600
007700* CARD-IMAGE REDEFINITION KEPT FOR THE OLD REPORT-REQUEST DECK.
007800 01  REPORT-REQUEST-CARD-IMAGE REDEFINES REPORT-REQUEST-RECORD.
007900     05  CARD-PERIOD-TYPE        PIC X(7).
008000     05  CARD-FROM-DATE          PIC 9(8).
008100     05  CARD-TO-DATE            PIC 9(8).
008200     05  CARD-PERIOD-LABEL       PIC X(20).
008300     05  CARD-FILLER             PIC X(37).
008400
008500 FD  ORDER-HEADER-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 01  ORDER-HEADER-RECORD.
008800     05  ORD-ID                  PIC 9(9).
008900     05  ORD-CUSTOMER-ID         PIC 9(9).
009000     05  ORD-CASHIER-USERNAME    PIC X(30).
009100     05  ORD-SUBTOTAL            PIC S9(8)V99.
009200     05  ORD-DISCOUNT            PIC S9(8)V99.
009300     05  ORD-TAX                 PIC S9(8)V99.
009400     05  ORD-TOTAL               PIC S9(8)V99.
009500     05  ORD-STATUS              PIC X(9).
009600     05  ORD-PAYMENT-METHOD      PIC X(10).
009700     05  ORD-CREATED-DATE        PIC 9(8).
009800     05  FILLER                  PIC X(20).
009900
010000* SAME SETTLEMENT-TAPE VIEW AS POS02/POS03.
010100 01  ORDER-HEADER-TAPE-IMAGE REDEFINES ORDER-HEADER-RECORD.
010200     05  TAPE-ORD-ID             PIC 9(9).
010300     05  FILLER                  PIC X(76).
010400     05  TAPE-ORD-TOTAL          PIC S9(8)V99.
010500     05  FILLER                  PIC X(22).
010600
010700 FD  ORDER-ITEM-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 01  ORDER-ITEM-RECORD.
011000     05  ITM-ORDER-ID            PIC 9(9).
011100     05  ITM-LINE-NUMBER         PIC 9(3).
011200     05  ITM-PRODUCT-ID          PIC 9(9).
011300     05  ITM-QUANTITY            PIC 9(5).
011400     05  ITM-UNIT-PRICE          PIC S9(8)V99.
011500     05  ITM-SUBTOTAL            PIC S9(8)V99.
011600     05  FILLER                  PIC X(20).
011700
011800 FD  PRODUCT-FILE
011900     LABEL RECORDS ARE STANDARD.
012000 01  PRODUCT-RECORD.
012100     05  PROD-ID                 PIC 9(9).
012200     05  PROD-NAME               PIC X(60).
012300     05  PROD-SKU                PIC X(20).
012400     05  PROD-BARCODE            PIC X(20).
012500     05  PROD-PRICE              PIC S9(8)V99.
012600     05  PROD-CATEGORY-ID        PIC 9(9).
012700     05  PROD-ACTIVE             PIC X(1).
012800     05  FILLER                  PIC X(19).
012900
013000 FD  SALES-REPORT-FILE
013100     LABEL RECORDS ARE STANDARD.
013200 01  SALES-REPORT-OUT-RECORD.
013300     05  RPT-PERIOD              PIC X(20).
013400     05  RPT-TOTAL-ORDERS        PIC 9(7).
013500     05  RPT-TOTAL-REVENUE       PIC S9(10)V99.
013600     05  RPT-AVG-ORDER-VALUE     PIC S9(8)V99.
013700     05  RPT-TOP-PRODUCT OCCURS 5 TIMES.
013800         10  RPT-TOP-PRODUCT-ID      PIC 9(9).
013900         10  RPT-TOP-PRODUCT-NAME    PIC X(60).
014000         10  RPT-TOP-UNITS-SOLD      PIC 9(9).
014100     05  FILLER                  PIC X(1).
014200
014300* FIXED-WIDTH PRINT-LINE VIEW FOR THE SYSOUT TOP-5 LISTING.
014400 01  SALES-REPORT-PRINT-IMAGE REDEFINES SALES-REPORT-OUT-RECORD.
014500     05  PRINT-RPT-PERIOD        PIC X(20).
014600     05  FILLER                  PIC X(37).
014700     05  PRINT-RPT-TOP1-NAME     PIC X(60).
014800     05  FILLER                  PIC X(292).
014900
015000 WORKING-STORAGE SECTION.
015100 77  WS-RPQ-STATUS                PIC X(2).
015200 77  WS-ORD-STATUS                PIC X(2).
015300 77  WS-ITM-STATUS                PIC X(2).
015400 77  WS-PRD-STATUS                PIC X(2).
015500 77  WS-RPT-STATUS                PIC X(2).
015600
015700 01  WS-RPQ-FROM-DATE              PIC 9(8).
015800 01  WS-RPQ-TO-DATE                PIC 9(8).
015900 01  WS-RPQ-PERIOD-LABEL           PIC X(20).
016000
016100 01  WS-REPORT-TOTALS.
016200     05  WS-TOTAL-ORDERS          PIC 9(7)  COMP.
016300     05  WS-TOTAL-REVENUE         PIC S9(10)V99.
016400     05  WS-AVG-ORDER-VALUE       PIC S9(8)V99.
016500     05  FILLER                   PIC X(1).
016600
016700 01  WS-PRODUCT-SALES-TABLE.
016800     05  WS-PS-COUNT              PIC 9(5)  COMP.
016900     05  WS-PS-ENTRY OCCURS 2000 TIMES INDEXED BY PS-IX.
017000         10  WS-PS-PRODUCT-ID     PIC 9(9).
017100         10  WS-PS-UNITS-SOLD     PIC 9(9)  COMP.
017200
017300 01  WS-WORK-ORDER-ID              PIC 9(9)  COMP.
017400 01  WS-WORK-PRODUCT-ID            PIC 9(9)  COMP.
017500 01  WS-SWAP-PRODUCT-ID            PIC 9(9)  COMP.
017600 01  WS-SWAP-UNITS-SOLD            PIC 9(9)  COMP.
017700 01  WS-OUTER-IX                   PIC 9(5)  COMP.
017800 01  WS-INNER-IX                   PIC 9(5)  COMP.
017900 01  WS-INNER-LIMIT                PIC 9(5)  COMP.
018000 01  WS-RANK-IX                    PIC 9(5)  COMP.
018100
018200 01  WS-SWITCHES.
018300     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
018400         88  WS-EOF                         VALUE "Y".
018500     05  WS-ORDER-IN-RANGE-SWITCH PIC X(1)  VALUE "N".
018600         88  WS-ORDER-IN-RANGE              VALUE "Y".
018700     05  FILLER                   PIC X(1).
018800
018900 PROCEDURE DIVISION.
019000*----------------------------------------------------------------
019100* MAINLINE - BUILDS ONE SALES-REPORT-OUT ROW FOR THE REQUESTED
019200* WINDOW: ORDER COUNT AND REVENUE FROM THE HEADER FILE, TOP-5
019300* PRODUCTS BY UNITS SOLD FROM THE LINE-ITEM FILE. NOTHING HERE
019400* TOUCHES THE ORDER OR ITEM FILES FOR WRITE - THIS IS A PURE
019500* READ-AND-SUMMARIZE JOB, SAME FAMILY AS POS05.
019600*----------------------------------------------------------------
019700 0000-MAINLINE.
019800     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
019900     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
020000     IF WS-RPQ-STATUS = "00"
020100         PERFORM 3000-SCAN-ORDERS THRU 3000-EXIT
020200         PERFORM 3100-SCAN-ITEMS THRU 3100-EXIT
020300         PERFORM 3200-RANK-TOP-PRODUCTS THRU 3200-EXIT
020400         PERFORM 3300-WRITE-REPORT THRU 3300-EXIT
020500     END-IF.
020600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
020700     STOP RUN.
020800
020900 1000-OPEN-FILES.
021000     OPEN INPUT REPORT-REQUEST-FILE.
021100 1000-EXIT.
021200     EXIT.
021300
021400* ONE REPORT REQUEST PER RUN.
021500 2000-READ-REQUEST.
021600     READ REPORT-REQUEST-FILE
021700         AT END
021800             DISPLAY "POS07 - NO REPORT REQUEST PRESENT"
021900             MOVE "99" TO WS-RPQ-STATUS
022000     END-READ.
022100     IF WS-RPQ-STATUS = "00"
022200         MOVE RPQ-FROM-DATE TO WS-RPQ-FROM-DATE
022300         MOVE RPQ-TO-DATE TO WS-RPQ-TO-DATE
022400         MOVE RPQ-PERIOD-LABEL TO WS-RPQ-PERIOD-LABEL
022500     END-IF.
022600 2000-EXIT.
022700     EXIT.
022800
022900* COUNTS AND TOTALS COMPLETED ORDERS WHOSE CREATED-DATE FALLS IN
023000* [FROM, TO) - THE TO-DATE BOUND IS EXCLUSIVE, SAME CONVENTION
023100* AS THE RANGE TESTS IN POS05/POS06. READ-AND-BRANCH PAIR
023200* (SR-1284) REPLACES THE OLD PERFORM UNTIL WS-EOF.
023300 3000-SCAN-ORDERS.
023400     MOVE 0 TO WS-TOTAL-ORDERS.
023500     MOVE 0 TO WS-TOTAL-REVENUE.
023600     OPEN INPUT ORDER-HEADER-FILE.
023700     IF WS-ORD-STATUS NOT = "00"
023800         DISPLAY "POS07 - CANNOT OPEN ORDER-HEADER-DAT"
023900         MOVE 16 TO RETURN-CODE
024000         STOP RUN
024100     END-IF.
024200 3000-SCAN-ORDERS-READ.
024300     READ ORDER-HEADER-FILE
024400         AT END
024500             GO TO 3000-SCAN-ORDERS-DONE.
024600     IF ORD-STATUS = "COMPLETED" AND
024700        ORD-CREATED-DATE >= WS-RPQ-FROM-DATE AND
024800        ORD-CREATED-DATE < WS-RPQ-TO-DATE
024900         ADD 1 TO WS-TOTAL-ORDERS
025000         ADD ORD-TOTAL TO WS-TOTAL-REVENUE
025100     END-IF.
025200     GO TO 3000-SCAN-ORDERS-READ.
025300 3000-SCAN-ORDERS-DONE.
025400     CLOSE ORDER-HEADER-FILE.
025500     IF WS-TOTAL-ORDERS = 0
025600         MOVE 0 TO WS-AVG-ORDER-VALUE
025700     ELSE
025800         DIVIDE WS-TOTAL-REVENUE BY WS-TOTAL-ORDERS
025900             GIVING WS-AVG-ORDER-VALUE ROUNDED
026000     END-IF.
026100 3000-EXIT.
026200     EXIT.
026300
026400* SCANS ORDER-ITEM-DAT, KEEPING ONLY LINES WHOSE PARENT ORDER IS
026500* COMPLETED AND IN RANGE (A SECOND PASS AGAINST THE HEADER FILE
026600* PER LINE, SAME TWO-FILE-PASS IDIOM AS THE OLD TRANSFER LISTING
026700* USED AGAINST THE CARD MASTER). READ-AND-BRANCH PAIR (SR-1284).
026800 3100-SCAN-ITEMS.
026900     MOVE 0 TO WS-PS-COUNT.
027000     OPEN INPUT ORDER-ITEM-FILE.
027100     IF WS-ITM-STATUS NOT = "00"
027200         DISPLAY "POS07 - CANNOT OPEN ORDER-ITEM-DAT"
027300         MOVE 16 TO RETURN-CODE
027400         STOP RUN
027500     END-IF.
027600 3100-SCAN-ITEMS-READ.
027700     READ ORDER-ITEM-FILE
027800         AT END
027900             GO TO 3100-SCAN-ITEMS-DONE.
028000     MOVE ITM-ORDER-ID TO WS-WORK-ORDER-ID.
028100     PERFORM 3110-CHECK-ORDER-IN-RANGE THRU 3110-EXIT.
028200     IF WS-ORDER-IN-RANGE
028300         PERFORM 3120-ACCUMULATE-PRODUCT THRU 3120-EXIT
028400     END-IF.
028500     GO TO 3100-SCAN-ITEMS-READ.
028600 3100-SCAN-ITEMS-DONE.
028700     CLOSE ORDER-ITEM-FILE.
028800 3100-EXIT.
028900     EXIT.
029000
029100* RE-OPENS AND RE-SCANS THE HEADER FILE FOR EVERY LINE ITEM - AN
029200* EXPENSIVE WAY TO ASK "IS THE PARENT ORDER IN RANGE" BUT THE
029300* SAME TRADEOFF THE SHOP ACCEPTED ON THE OLD CARD-MASTER DECK
029400* THIS PROGRAM WAS BUILT FROM (SR-0588), AND NOT WORTH REWORKING
029500* NOW. READ-AND-BRANCH PAIR (SR-1284).
029600 3110-CHECK-ORDER-IN-RANGE.
029700     SET WS-ORDER-IN-RANGE TO FALSE.
029800     OPEN INPUT ORDER-HEADER-FILE.
029900 3110-CHECK-ORDER-IN-RANGE-READ.
030000     READ ORDER-HEADER-FILE
030100         AT END
030200             GO TO 3110-CHECK-ORDER-IN-RANGE-DONE.
030300     IF ORD-ID = WS-WORK-ORDER-ID AND
030400        ORD-STATUS = "COMPLETED" AND
030500        ORD-CREATED-DATE >= WS-RPQ-FROM-DATE AND
030600        ORD-CREATED-DATE < WS-RPQ-TO-DATE
030700         SET WS-ORDER-IN-RANGE TO TRUE
030800     END-IF.
030900     GO TO 3110-CHECK-ORDER-IN-RANGE-READ.
031000 3110-CHECK-ORDER-IN-RANGE-DONE.
031100     CLOSE ORDER-HEADER-FILE.
031200 3110-EXIT.
031300     EXIT.
031400
031500* ACCUMULATES UNITS SOLD PER PRODUCT IN THE IN-MEMORY TABLE,
031600* SAME SEARCH-OR-ADD IDIOM AS POS02'S CORE-RESIDENT TABLES.
031700 3120-ACCUMULATE-PRODUCT.
031800     MOVE ITM-PRODUCT-ID TO WS-WORK-PRODUCT-ID.
031900     SET PS-IX TO 1.
032000     SEARCH WS-PS-ENTRY
032100         AT END
032200             ADD 1 TO WS-PS-COUNT
032300             SET PS-IX TO WS-PS-COUNT
032400             MOVE WS-WORK-PRODUCT-ID TO WS-PS-PRODUCT-ID (PS-IX)
032500             MOVE ITM-QUANTITY TO WS-PS-UNITS-SOLD (PS-IX)
032600         WHEN WS-PS-PRODUCT-ID (PS-IX) = WS-WORK-PRODUCT-ID
032700             ADD ITM-QUANTITY TO WS-PS-UNITS-SOLD (PS-IX)
032800     END-SEARCH.
032900 3120-EXIT.
033000     EXIT.
033100
033200* SIMPLE BUBBLE PASS, DESCENDING BY UNITS SOLD (SR-0650). THE
033300* TABLE RUNS AT MOST A FEW HUNDRED PRODUCTS A DAY SO A FULL
033400* BUBBLE SORT COSTS NOTHING NOTICEABLE AT THIS VOLUME. REWORKED
033500* (SR-1284) FROM THE NESTED PERFORM VARYING INTO A PAIR OF
033600* NESTED GO-TO LOOPS - THE OUTER BOUND (WS-PS-COUNT - 1) AND THE
033700* SHRINKING INNER BOUND ARE COMPUTED ONCE PER PASS INTO
033800* WS-INNER-LIMIT RATHER THAN RE-EVALUATED EVERY COMPARE.
033900 3200-RANK-TOP-PRODUCTS.
034000     IF WS-PS-COUNT < 2
034100         GO TO 3200-EXIT
034200     END-IF.
034300     MOVE 1 TO WS-OUTER-IX.
034400 3200-OUTER-LOOP.
034500     IF WS-OUTER-IX > WS-PS-COUNT - 1
034600         GO TO 3200-EXIT
034700     END-IF.
034800     COMPUTE WS-INNER-LIMIT = WS-PS-COUNT - WS-OUTER-IX.
034900     MOVE 1 TO WS-INNER-IX.
035000 3200-INNER-LOOP.
035100     IF WS-INNER-IX > WS-INNER-LIMIT
035200         GO TO 3200-INNER-DONE
035300     END-IF.
035400     SET PS-IX TO WS-INNER-IX.
035500     IF WS-PS-UNITS-SOLD (PS-IX) < WS-PS-UNITS-SOLD (PS-IX + 1)
035600         MOVE WS-PS-PRODUCT-ID (PS-IX)   TO WS-SWAP-PRODUCT-ID
035700         MOVE WS-PS-UNITS-SOLD (PS-IX)   TO WS-SWAP-UNITS-SOLD
035800         MOVE WS-PS-PRODUCT-ID (PS-IX + 1) TO
035900             WS-PS-PRODUCT-ID (PS-IX)
036000         MOVE WS-PS-UNITS-SOLD (PS-IX + 1) TO
036100             WS-PS-UNITS-SOLD (PS-IX)
036200         MOVE WS-SWAP-PRODUCT-ID TO WS-PS-PRODUCT-ID (PS-IX + 1)
036300         MOVE WS-SWAP-UNITS-SOLD TO WS-PS-UNITS-SOLD (PS-IX + 1)
036400     END-IF.
036500     SET PS-IX UP BY 1.
036600     ADD 1 TO WS-INNER-IX.
036700     GO TO 3200-INNER-LOOP.
036800 3200-INNER-DONE.
036900     ADD 1 TO WS-OUTER-IX.
037000     GO TO 3200-OUTER-LOOP.
037100 3200-EXIT.
037200     EXIT.
037300
037400* BUILDS THE OUTPUT RECORD AND DRIVES THE TOP-5 SLOT FILL-IN.
037500* SR-1284 REPLACED THE PERFORM VARYING ... UNTIL > 5 WITH A
037600* COUNTED GO-TO LOOP OVER THE FIVE RANK SLOTS.
037700 3300-WRITE-REPORT.
037800     INITIALIZE SALES-REPORT-OUT-RECORD.
037900     MOVE WS-RPQ-PERIOD-LABEL TO RPT-PERIOD.
038000     MOVE WS-TOTAL-ORDERS TO RPT-TOTAL-ORDERS.
038100     MOVE WS-TOTAL-REVENUE TO RPT-TOTAL-REVENUE.
038200     MOVE WS-AVG-ORDER-VALUE TO RPT-AVG-ORDER-VALUE.
038300     MOVE 1 TO WS-RANK-IX.
038400 3300-RANK-LOOP.
038500     IF WS-RANK-IX > 5
038600         GO TO 3300-RANK-DONE
038700     END-IF.
038800     IF WS-RANK-IX <= WS-PS-COUNT
038900         SET PS-IX TO WS-RANK-IX
039000         MOVE WS-PS-PRODUCT-ID (PS-IX) TO
039100             RPT-TOP-PRODUCT-ID (WS-RANK-IX)
039200         MOVE WS-PS-UNITS-SOLD (PS-IX) TO
039300             RPT-TOP-UNITS-SOLD (WS-RANK-IX)
039400         PERFORM 3310-LOOKUP-PRODUCT-NAME THRU 3310-EXIT
039500     END-IF.
039600     ADD 1 TO WS-RANK-IX.
039700     GO TO 3300-RANK-LOOP.
039800 3300-RANK-DONE.
039900     OPEN OUTPUT SALES-REPORT-FILE.
040000     WRITE SALES-REPORT-OUT-RECORD.
040100     CLOSE SALES-REPORT-FILE.
040200     PERFORM 3320-PRINT-LISTING THRU 3320-EXIT.
040300 3300-EXIT.
040400     EXIT.
040500
040600* LOOKS UP ONE PRODUCT'S NAME BY A FULL PASS OF PRODUCT-DAT
040700* (SAME KIND OF BRUTE-FORCE LOOKUP AS 3110 ABOVE - PRODUCT-DAT
040800* IS SMALL ENOUGH THAT A FULL SCAN PER RANK SLOT IS CHEAP).
040900* READ-AND-BRANCH PAIR (SR-1284).
041000 3310-LOOKUP-PRODUCT-NAME.
041100     OPEN INPUT PRODUCT-FILE.
041200 3310-LOOKUP-PRODUCT-NAME-READ.
041300     READ PRODUCT-FILE
041400         AT END
041500             GO TO 3310-LOOKUP-PRODUCT-NAME-DONE.
041600     IF PROD-ID = RPT-TOP-PRODUCT-ID (WS-RANK-IX)
041700         MOVE PROD-NAME TO RPT-TOP-PRODUCT-NAME (WS-RANK-IX)
041800     END-IF.
041900     GO TO 3310-LOOKUP-PRODUCT-NAME-READ.
042000 3310-LOOKUP-PRODUCT-NAME-DONE.
042100     CLOSE PRODUCT-FILE.
042200 3310-EXIT.
042300     EXIT.
042400
042500* ECHOES THE SAME FIGURES WRITTEN TO SALES-REPORT-OUT-DAT TO
042600* SYSOUT, FOR THE OPERATOR WATCHING THE JOB RUN.
042700 3320-PRINT-LISTING.
042800     DISPLAY "POS07 - SALES REPORT: " RPT-PERIOD.
042900     DISPLAY "  TOTAL ORDERS      : " RPT-TOTAL-ORDERS.
043000     DISPLAY "  TOTAL REVENUE     : " RPT-TOTAL-REVENUE.
043100     DISPLAY "  AVG ORDER VALUE   : " RPT-AVG-ORDER-VALUE.
043200     MOVE 1 TO WS-RANK-IX.
043300 3320-PRINT-LOOP.
043400     IF WS-RANK-IX > 5
043500         GO TO 3320-EXIT
043600     END-IF.
043700     IF RPT-TOP-UNITS-SOLD (WS-RANK-IX) > 0
043800         DISPLAY "  #" WS-RANK-IX " "
043900             RPT-TOP-PRODUCT-NAME (WS-RANK-IX) " - "
044000             RPT-TOP-UNITS-SOLD (WS-RANK-IX) " UNITS"
044100     END-IF.
044200     ADD 1 TO WS-RANK-IX.
044300     GO TO 3320-PRINT-LOOP.
044400 3320-EXIT.
044500     EXIT.
044600
044700 9000-CLOSE-FILES.
044800     CLOSE REPORT-REQUEST-FILE.
044900 9000-EXIT.
045000     EXIT.
