000100*================================================================
000200* PROGRAM-ID. POS03
000300* ORDER PRICING AND FULFILLMENT - CANCELLATION
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS03.
000700 AUTHOR.        R. DONOVAN.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  04/02/87.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   04/02/87  RD    N/A       ORIGINAL WRITE-UP. VOIDS A SALE
001800*                             AND PUTS THE MERCHANDISE BACK ON
001900*                             THE SHELF COUNT.
002000*   09/02/88  RD    SR-0114   LINKED PAYMENT RECORD IS NOW
002100*                             FAILED RATHER THAN DELETED.
002200*   04/19/90  TO    SR-0366   REJECTS A SECOND CANCEL OF THE
002300*                             SAME ORDER.
002400*   02/06/92  TO    SR-0460   INVENTORY MASTER LOADED CORE-
002500*                             RESIDENT, SAME AS POS02.
002600*   10/13/98  SP    Y2K-0041  Y2K: DATE FIELDS WIDENED.
002700*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002800*                             SEQUENTIAL FILE ORGANIZATION;
002900*                             HEADER AND PAYMENT MASTERS ARE
003000*                             NOW UPDATED BY AN OLD/NEW MASTER
003100*                             PASS (THE NIGHTLY JCL, NOT SHOWN
003200*                             HERE, RENAMES EACH -NEW- FILE
003300*                             OVER ITS MASTER ON NORMAL EOJ).
003400*   03/04/09  PR    SR-1284   REWORKED EVERY TABLE-LOAD AND
003500*                             MASTER-PASS LOOP OFF STRUCTURED
003600*                             PERFORM/END-PERFORM INTO THE
003700*                             READ-AND-BRANCH PARAGRAPH STYLE
003800*                             USED ELSEWHERE IN THE SHOP'S BATCH
003900*                             DECKS (SAME SR-1284 AS POS02).
004000*   06/11/09  PR    SR-1306   REMOVED A STRAY MOVE AT THE TOP OF
004100*                             3100-RESTOCK-LINE THAT WROTE THE
004200*                             CANCELLED LINE'S PRODUCT ID OVER
004300*                             WS-IT-PRODUCT-ID AT WHATEVER SLOT
004400*                             INV-IX HAPPENED TO BE LEFT ON FROM
004500*                             THE PRIOR CALL, BEFORE THE VERY
004600*                             NEXT LINE RESET INV-IX FOR THE
004700*                             SEARCH BELOW -- LEFTOVER FROM
004800*                             BEFORE THE TABLE WAS SEARCHED BY
004900*                             KEY, IT WAS SILENTLY CORRUPTING AN
005000*                             UNRELATED INVENTORY ROW'S PRODUCT
005100*                             ID ON EVERY ORDER CANCELLATION.
005200*   06/18/09  PR    SR-1308   PAYMENT-RECORD/PAYMENT-NEW-RECORD
005300*                             NOW CARRY PAY-CREATED-TIME, SAME
005400*                             SR-1308 AS POS02 - THE OLD/NEW
005500*                             PASS IN 5000-REPASS-PAYMENT JUST
005600*                             CARRIES IT THROUGH UNCHANGED.
005700*----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CANCEL-REQUEST-FILE ASSIGN TO CANCEL-REQUEST-DAT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-CNQ-STATUS.
006800
006900     SELECT ORDER-HEADER-FILE ASSIGN TO ORDER-HEADER-DAT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-ORD-STATUS.
007200
007300     SELECT ORDER-HEADER-NEW-FILE ASSIGN TO ORDER-HEADER-NEW-DAT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-ORDN-STATUS.
007600
007700     SELECT ORDER-ITEM-FILE ASSIGN TO ORDER-ITEM-DAT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-ITM-STATUS.
008000
008100     SELECT PAYMENT-FILE ASSIGN TO PAYMENT-DAT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-PAY-STATUS.
008400
008500     SELECT PAYMENT-NEW-FILE ASSIGN TO PAYMENT-NEW-DAT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-PAYN-STATUS.
008800
008900     SELECT INVENTORY-FILE ASSIGN TO INVENTORY-DAT
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-INV-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500* ONE CONTROL RECORD PER RUN - THE ORDER ID TO VOID.
009600 FD  CANCEL-REQUEST-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  CANCEL-REQUEST-RECORD.
009900     05  CNQ-ORDER-ID             PIC 9(9).
010000     05  FILLER                   PIC X(71).
010100
010200* CARD-IMAGE REDEFINITION KEPT FOR THE OLD TRANSACTION DECK.
010300 01  CANCEL-REQUEST-CARD-IMAGE REDEFINES CANCEL-REQUEST-RECORD.
010400     05  CARD-ORDER-ID             PIC 9(9).
010500     05  CARD-FILLER               PIC X(71).
010600
010700* OLD MASTER, READ INPUT ONLY. THE ONLY FIELD THIS PROGRAM EVER
010800* CHANGES ON A HEADER IS ORD-STATUS, MOVED TO "CANCELLED" IN
010900* 4000-REPASS-HEADER BELOW AS THE RECORD STREAMS THROUGH.
011000 FD  ORDER-HEADER-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  ORDER-HEADER-RECORD.
011300     05  ORD-ID                  PIC 9(9).
011400     05  ORD-CUSTOMER-ID         PIC 9(9).
011500     05  ORD-CASHIER-USERNAME    PIC X(30).
011600     05  ORD-SUBTOTAL            PIC S9(8)V99.
011700     05  ORD-DISCOUNT            PIC S9(8)V99.
011800     05  ORD-TAX                 PIC S9(8)V99.
011900     05  ORD-TOTAL               PIC S9(8)V99.
012000     05  ORD-STATUS              PIC X(9).
012100     05  ORD-PAYMENT-METHOD      PIC X(10).
012200     05  ORD-CREATED-DATE        PIC 9(8).
012300     05  FILLER                  PIC X(20).
012400
012500* SAME DOWNSTREAM SETTLEMENT-TAPE VIEW AS POS02.
012600 01  ORDER-HEADER-TAPE-IMAGE REDEFINES ORDER-HEADER-RECORD.
012700     05  TAPE-ORD-ID             PIC 9(9).
012800     05  FILLER                  PIC X(76).
012900     05  TAPE-ORD-TOTAL          PIC S9(8)V99.
013000     05  FILLER                  PIC X(22).
013100
013200* NEW MASTER BUILT BY THE OLD/NEW PASS IN 4000-REPASS-HEADER.
013300* THE NIGHTLY JCL RENAMES THIS OVER ORDER-HEADER-DAT AT EOJ.
013400 FD  ORDER-HEADER-NEW-FILE
013500     LABEL RECORDS ARE STANDARD.
013600 01  ORDER-HEADER-NEW-RECORD.
013700     05  NEWH-ORD-ID             PIC 9(9).
013800     05  NEWH-ORD-CUSTOMER-ID    PIC 9(9).
013900     05  NEWH-ORD-CASHIER-USERNAME PIC X(30).
014000     05  NEWH-ORD-SUBTOTAL       PIC S9(8)V99.
014100     05  NEWH-ORD-DISCOUNT       PIC S9(8)V99.
014200     05  NEWH-ORD-TAX            PIC S9(8)V99.
014300     05  NEWH-ORD-TOTAL          PIC S9(8)V99.
014400     05  NEWH-ORD-STATUS         PIC X(9).
014500     05  NEWH-ORD-PAYMENT-METHOD PIC X(10).
014600     05  NEWH-ORD-CREATED-DATE   PIC 9(8).
014700     05  FILLER                  PIC X(20).
014800
014900 FD  ORDER-ITEM-FILE
015000     LABEL RECORDS ARE STANDARD.
015100 01  ORDER-ITEM-RECORD.
015200     05  ITM-ORDER-ID            PIC 9(9).
015300     05  ITM-LINE-NUMBER         PIC 9(3).
015400     05  ITM-PRODUCT-ID          PIC 9(9).
015500     05  ITM-QUANTITY            PIC 9(5).
015600     05  ITM-UNIT-PRICE          PIC S9(8)V99.
015700     05  ITM-SUBTOTAL            PIC S9(8)V99.
015800     05  FILLER                  PIC X(20).
015900
016000 FD  PAYMENT-FILE
016100     LABEL RECORDS ARE STANDARD.
016200 01  PAYMENT-RECORD.
016300     05  PAY-ORDER-ID            PIC 9(9).
016400     05  PAY-METHOD              PIC X(10).
016500     05  PAY-AMOUNT              PIC S9(8)V99.
016600     05  PAY-STATUS              PIC X(9).
016700     05  PAY-CREATED-DATE        PIC 9(8).
016800     05  PAY-CREATED-TIME        PIC 9(6).
016900     05  FILLER                  PIC X(14).
017000
017100* NEW MASTER BUILT BY THE OLD/NEW PASS IN 5000-REPASS-PAYMENT.
017200 FD  PAYMENT-NEW-FILE
017300     LABEL RECORDS ARE STANDARD.
017400 01  PAYMENT-NEW-RECORD.
017500     05  NEWP-ORDER-ID           PIC 9(9).
017600     05  NEWP-METHOD             PIC X(10).
017700     05  NEWP-AMOUNT             PIC S9(8)V99.
017800     05  NEWP-STATUS             PIC X(9).
017900     05  NEWP-CREATED-DATE       PIC 9(8).
018000     05  NEWP-CREATED-TIME       PIC 9(6).
018100     05  FILLER                  PIC X(14).
018200
018300 FD  INVENTORY-FILE
018400     LABEL RECORDS ARE STANDARD.
018500 01  INVENTORY-RECORD.
018600     05  INV-PRODUCT-ID          PIC 9(9).
018700     05  INV-QUANTITY            PIC S9(7).
018800     05  INV-LOW-STOCK-THRESHOLD PIC 9(5).
018900     05  FILLER                  PIC X(20).
019000
019100 WORKING-STORAGE SECTION.
019200 77  WS-CNQ-STATUS                PIC X(2).
019300 77  WS-ORD-STATUS                PIC X(2).
019400 77  WS-ORDN-STATUS               PIC X(2).
019500 77  WS-ITM-STATUS                PIC X(2).
019600 77  WS-PAY-STATUS                PIC X(2).
019700 77  WS-PAYN-STATUS               PIC X(2).
019800 77  WS-INV-STATUS                PIC X(2).
019900
020000 01  WS-TODAY-DATE.
020100     05  WS-TODAY-NUM             PIC 9(8).
020200 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
020300     05  WS-TODAY-YYYY            PIC 9(4).
020400     05  WS-TODAY-MM              PIC 9(2).
020500     05  WS-TODAY-DD              PIC 9(2).
020600
020700* INVENTORY MASTER HELD CORE-RESIDENT, SAME AS POS02 (SR-0460).
020800 01  WS-INVENTORY-TABLE.
020900     05  WS-INVENTORY-COUNT       PIC 9(5)  COMP.
021000     05  WS-INVENTORY-ENTRY OCCURS 2000 TIMES
021100             INDEXED BY INV-IX.
021200         10  WS-IT-PRODUCT-ID     PIC 9(9).
021300         10  WS-IT-QUANTITY       PIC S9(7).
021400         10  WS-IT-THRESHOLD      PIC 9(5).
021500
021600 01  WS-SWITCHES.
021700     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
021800         88  WS-EOF                          VALUE "Y".
021900     05  WS-ORDER-FOUND-SWITCH    PIC X(1)  VALUE "N".
022000         88  WS-ORDER-FOUND                  VALUE "Y".
022100     05  WS-CANCEL-REJECTED-SWITCH PIC X(1) VALUE "N".
022200         88  WS-CANCEL-REJECTED              VALUE "Y".
022300     05  FILLER                   PIC X(1).
022400
022500 01  WS-TARGET-ORDER-ID            PIC 9(9)  COMP.
022600 01  WS-REJECT-REASON              PIC X(40).
022700
022800 PROCEDURE DIVISION.
022900*----------------------------------------------------------------
023000* MAINLINE - VOIDS ONE ORDER PER RUN. LOADS THE INVENTORY TABLE
023100* FIRST SO 3000-RESTOCK-ITEMS CAN DECIDE WHETHER TO TOUCH IT
023200* BEFORE THE STATUS CHECK COMES BACK; IF THE CANCEL IS REJECTED
023300* (ALREADY VOIDED, OR ORDER NOT ON FILE), NEITHER MASTER-PASS
023400* PARAGRAPH RUNS AND 8000 SIMPLY COPIES THE UNCHANGED TABLE BACK.
023500*----------------------------------------------------------------
023600 0000-MAINLINE.
023700     PERFORM 1000-OPEN-INPUT-FILES THRU 1000-EXIT.
023800     PERFORM 1100-LOAD-INVENTORY THRU 1100-EXIT.
023900     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
024000     IF WS-CNQ-STATUS = "00"
024100         PERFORM 3000-RESTOCK-ITEMS THRU 3000-EXIT
024200         IF NOT WS-CANCEL-REJECTED
024300             PERFORM 4000-REPASS-HEADER THRU 4000-EXIT
024400             PERFORM 5000-REPASS-PAYMENT THRU 5000-EXIT
024500         END-IF
024600     END-IF.
024700     PERFORM 8000-REWRITE-INVENTORY THRU 8000-EXIT.
024800     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
024900     STOP RUN.
025000
025100 1000-OPEN-INPUT-FILES.
025200     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-NUM.
025300     OPEN INPUT CANCEL-REQUEST-FILE.
025400 1000-EXIT.
025500     EXIT.
025600
025700* LOADS THE INVENTORY MASTER CORE-RESIDENT (SR-0460). READ-AND-
025800* BRANCH PAIR, NOT A STRUCTURED PERFORM (SR-1284) - THE -READ
025900* LABEL LOOPS BACK ON ITSELF UNTIL THE AT END FIRES, THE SAME
026000* SHAPE AS POS02'S PRODUCT AND INVENTORY LOADS.
026100 1100-LOAD-INVENTORY.
026200     MOVE 0 TO WS-INVENTORY-COUNT.
026300     OPEN INPUT INVENTORY-FILE.
026400     IF WS-INV-STATUS NOT = "00"
026500         DISPLAY "POS03 - CANNOT OPEN INVENTORY-DAT"
026600         MOVE 16 TO RETURN-CODE
026700         STOP RUN
026800     END-IF.
026900 1100-LOAD-INVENTORY-READ.
027000     READ INVENTORY-FILE
027100         AT END
027200             GO TO 1100-LOAD-INVENTORY-DONE.
027300     ADD 1 TO WS-INVENTORY-COUNT.
027400     SET INV-IX TO WS-INVENTORY-COUNT.
027500     MOVE INV-PRODUCT-ID TO WS-IT-PRODUCT-ID (INV-IX).
027600     MOVE INV-QUANTITY TO WS-IT-QUANTITY (INV-IX).
027700     MOVE INV-LOW-STOCK-THRESHOLD TO WS-IT-THRESHOLD (INV-IX).
027800     GO TO 1100-LOAD-INVENTORY-READ.
027900 1100-LOAD-INVENTORY-DONE.
028000     CLOSE INVENTORY-FILE.
028100 1100-EXIT.
028200     EXIT.
028300
028400* ONE CANCEL REQUEST PER RUN, SAME CONTRACT AS POS02'S ORDER
028500* REQUEST READ.
028600 2000-READ-REQUEST.
028700     READ CANCEL-REQUEST-FILE
028800         AT END
028900             DISPLAY "POS03 - NO CANCEL REQUEST PRESENT"
029000             MOVE "99" TO WS-CNQ-STATUS
029100     END-READ.
029200     IF WS-CNQ-STATUS = "00"
029300         MOVE CNQ-ORDER-ID TO WS-TARGET-ORDER-ID
029400     END-IF.
029500 2000-EXIT.
029600     EXIT.
029700
029800* SCANS ORDER-ITEM-FILE FOR THE TARGET ORDER AND RESTOCKS EACH
029900* LINE'S QUANTITY AGAINST THE CORE-RESIDENT INVENTORY TABLE.
030000* IF THE HEADER TURNS OUT TO ALREADY BE CANCELLED OR REFUNDED
030100* (CHECKED IN 3900 BELOW) THE RESTOCK IS UNDONE BY SIMPLY NOT
030200* REWRITING THE INVENTORY MASTER AT 8000-EXIT.
030300 3000-RESTOCK-ITEMS.
030400     PERFORM 3900-VERIFY-ORDER-STATUS THRU 3900-EXIT.
030500     IF WS-CANCEL-REJECTED
030600         GO TO 3000-EXIT
030700     END-IF.
030800
030900     OPEN INPUT ORDER-ITEM-FILE.
031000     IF WS-ITM-STATUS NOT = "00"
031100         DISPLAY "POS03 - CANNOT OPEN ORDER-ITEM-DAT"
031200         MOVE 16 TO RETURN-CODE
031300         STOP RUN
031400     END-IF.
031500* ONLY LINES BELONGING TO THE TARGET ORDER GET RESTOCKED - EVERY
031600* OTHER LINE ON THE FILE IS READ AND SIMPLY SKIPPED.
031700 3000-RESTOCK-ITEMS-READ.
031800     READ ORDER-ITEM-FILE
031900         AT END
032000             GO TO 3000-RESTOCK-ITEMS-DONE.
032100     IF ITM-ORDER-ID = WS-TARGET-ORDER-ID
032200         PERFORM 3100-RESTOCK-LINE THRU 3100-EXIT
032300     END-IF.
032400     GO TO 3000-RESTOCK-ITEMS-READ.
032500 3000-RESTOCK-ITEMS-DONE.
032600     CLOSE ORDER-ITEM-FILE.
032700 3000-EXIT.
032800     EXIT.
032900
033000* READS THE OLD ORDER-HEADER MASTER ONCE, LOOKING ONLY FOR THE
033100* TARGET ORDER'S CURRENT STATUS - A SECOND CANCEL OF AN ALREADY-
033200* VOIDED ORDER IS REJECTED HERE (TO-0366).
033300 3900-VERIFY-ORDER-STATUS.
033400     SET WS-ORDER-FOUND TO FALSE.
033500     OPEN INPUT ORDER-HEADER-FILE.
033600     IF WS-ORD-STATUS NOT = "00"
033700         DISPLAY "POS03 - CANNOT OPEN ORDER-HEADER-DAT"
033800         MOVE 16 TO RETURN-CODE
033900         STOP RUN
034000     END-IF.
034100 3900-VERIFY-ORDER-STATUS-READ.
034200     READ ORDER-HEADER-FILE
034300         AT END
034400             GO TO 3900-VERIFY-ORDER-STATUS-DONE.
034500     IF ORD-ID = WS-TARGET-ORDER-ID
034600         SET WS-ORDER-FOUND TO TRUE
034700         IF ORD-STATUS = "CANCELLED" OR ORD-STATUS = "REFUNDED"
034800             SET WS-CANCEL-REJECTED TO TRUE
034900             MOVE "ORDER ALREADY VOIDED" TO WS-REJECT-REASON
035000         END-IF
035100     END-IF.
035200     GO TO 3900-VERIFY-ORDER-STATUS-READ.
035300 3900-VERIFY-ORDER-STATUS-DONE.
035400     CLOSE ORDER-HEADER-FILE.
035500     IF NOT WS-ORDER-FOUND
035600         SET WS-CANCEL-REJECTED TO TRUE
035700         MOVE "ORDER NOT FOUND" TO WS-REJECT-REASON
035800     END-IF.
035900     IF WS-CANCEL-REJECTED
036000         DISPLAY "POS03 - CANCEL REJECTED: " WS-REJECT-REASON
036100     END-IF.
036200 3900-EXIT.
036300     EXIT.
036400
036500* RESTOCKS ONE ORDER-ITEM LINE AGAINST THE CORE-RESIDENT TABLE.
036600* A PRODUCT MISSING FROM THE TABLE IS LOGGED AND SKIPPED RATHER
036700* THAN ABENDING THE RUN - THE CANCEL ITSELF IS NOT SCOPE-DEPENDENT
036800* ON EVERY LINE'S PRODUCT STILL BEING ON THE INVENTORY MASTER.
036900 3100-RESTOCK-LINE.
037000     SET INV-IX TO 1.
037100     SEARCH WS-INVENTORY-ENTRY
037200         AT END
037300             DISPLAY "POS03 - RESTOCK, PRODUCT NOT ON FILE: "
037400                 ITM-PRODUCT-ID
037500             GO TO 3100-EXIT
037600         WHEN WS-IT-PRODUCT-ID (INV-IX) = ITM-PRODUCT-ID
037700             ADD ITM-QUANTITY TO WS-IT-QUANTITY (INV-IX)
037800     END-SEARCH.
037900 3100-EXIT.
038000     EXIT.
038100
038200* OLD/NEW MASTER PASS OVER ORDER-HEADER-DAT: EVERY RECORD IS
038300* COPIED TO THE NEW MASTER UNCHANGED EXCEPT THE TARGET ORDER,
038400* WHICH IS FLIPPED TO CANCELLED. THE NIGHTLY JCL (NOT SHOWN HERE)
038500* RENAMES ORDER-HEADER-NEW-DAT OVER ORDER-HEADER-DAT ON NORMAL
038600* EOJ (SR-0955).
038700 4000-REPASS-HEADER.
038800     OPEN INPUT ORDER-HEADER-FILE.
038900     OPEN OUTPUT ORDER-HEADER-NEW-FILE.
039000 4000-REPASS-HEADER-READ.
039100     READ ORDER-HEADER-FILE
039200         AT END
039300             GO TO 4000-REPASS-HEADER-DONE.
039400     IF ORD-ID = WS-TARGET-ORDER-ID
039500         MOVE "CANCELLED" TO ORD-STATUS
039600     END-IF.
039700     MOVE ORD-ID TO NEWH-ORD-ID.
039800     MOVE ORD-CUSTOMER-ID TO NEWH-ORD-CUSTOMER-ID.
039900     MOVE ORD-CASHIER-USERNAME TO NEWH-ORD-CASHIER-USERNAME.
040000     MOVE ORD-SUBTOTAL TO NEWH-ORD-SUBTOTAL.
040100     MOVE ORD-DISCOUNT TO NEWH-ORD-DISCOUNT.
040200     MOVE ORD-TAX TO NEWH-ORD-TAX.
040300     MOVE ORD-TOTAL TO NEWH-ORD-TOTAL.
040400     MOVE ORD-STATUS TO NEWH-ORD-STATUS.
040500     MOVE ORD-PAYMENT-METHOD TO NEWH-ORD-PAYMENT-METHOD.
040600     MOVE ORD-CREATED-DATE TO NEWH-ORD-CREATED-DATE.
040700     WRITE ORDER-HEADER-NEW-RECORD.
040800     GO TO 4000-REPASS-HEADER-READ.
040900 4000-REPASS-HEADER-DONE.
041000     CLOSE ORDER-HEADER-FILE.
041100     CLOSE ORDER-HEADER-NEW-FILE.
041200 4000-EXIT.
041300     EXIT.
041400
041500* SAME OLD/NEW MASTER PASS OVER PAYMENT-DAT: THE PAYMENT LINKED
041600* TO THE TARGET ORDER IS FAILED (SR-0114 - NEVER DELETED, SINCE
041700* AN AUDITOR NEEDS THE ORIGINAL PAYMENT ROW ON FILE), EVERYTHING
041800* ELSE PASSES THROUGH UNCHANGED.
041900 5000-REPASS-PAYMENT.
042000     OPEN INPUT PAYMENT-FILE.
042100     OPEN OUTPUT PAYMENT-NEW-FILE.
042200 5000-REPASS-PAYMENT-READ.
042300     READ PAYMENT-FILE
042400         AT END
042500             GO TO 5000-REPASS-PAYMENT-DONE.
042600     IF PAY-ORDER-ID = WS-TARGET-ORDER-ID
042700         MOVE "FAILED" TO PAY-STATUS
042800     END-IF.
042900     MOVE PAY-ORDER-ID TO NEWP-ORDER-ID.
043000     MOVE PAY-METHOD TO NEWP-METHOD.
043100     MOVE PAY-AMOUNT TO NEWP-AMOUNT.
043200     MOVE PAY-STATUS TO NEWP-STATUS.
043300     MOVE PAY-CREATED-DATE TO NEWP-CREATED-DATE.
043400     MOVE PAY-CREATED-TIME TO NEWP-CREATED-TIME.
043500     WRITE PAYMENT-NEW-RECORD.
043600     GO TO 5000-REPASS-PAYMENT-READ.
043700 5000-REPASS-PAYMENT-DONE.
043800     CLOSE PAYMENT-FILE.
043900     CLOSE PAYMENT-NEW-FILE.
044000     DISPLAY "POS03 - ORDER " WS-TARGET-ORDER-ID " CANCELLED".
044100 5000-EXIT.
044200     EXIT.
044300
044400*----------------------------------------------------------------
044500* REWRITES THE COMPLETE INVENTORY MASTER FROM THE CORE-RESIDENT
044600* TABLE (SR-0460). IF THE CANCEL WAS REJECTED THE TABLE WAS
044700* NEVER MODIFIED, SO THIS PASS IS A NO-OP COPY. READ-AND-BRANCH
044800* STYLE COUNTED LOOP (SR-1284) INSTEAD OF A STRUCTURED TIMES
044900* PERFORM - SEE POS02'S 8000-REWRITE-INVENTORY FOR THE SAME
045000* SHAPE OVER THE SAME TABLE LAYOUT.
045100*----------------------------------------------------------------
045200 8000-REWRITE-INVENTORY.
045300     OPEN OUTPUT INVENTORY-FILE.
045400     SET INV-IX TO 1.
045500     IF WS-INVENTORY-COUNT = 0
045600         GO TO 8000-REWRITE-INVENTORY-DONE
045700     END-IF.
045800 8000-REWRITE-INVENTORY-LOOP.
045900     INITIALIZE INVENTORY-RECORD.
046000     MOVE WS-IT-PRODUCT-ID (INV-IX) TO INV-PRODUCT-ID.
046100     MOVE WS-IT-QUANTITY (INV-IX)   TO INV-QUANTITY.
046200     MOVE WS-IT-THRESHOLD (INV-IX)  TO INV-LOW-STOCK-THRESHOLD.
046300     WRITE INVENTORY-RECORD.
046400     IF INV-IX >= WS-INVENTORY-COUNT
046500         GO TO 8000-REWRITE-INVENTORY-DONE
046600     END-IF.
046700     SET INV-IX UP BY 1.
046800     GO TO 8000-REWRITE-INVENTORY-LOOP.
046900 8000-REWRITE-INVENTORY-DONE.
047000     CLOSE INVENTORY-FILE.
047100 8000-EXIT.
047200     EXIT.
047300
047400 9000-CLOSE-FILES.
047500     CLOSE CANCEL-REQUEST-FILE.
047600 9000-EXIT.
047700     EXIT.
