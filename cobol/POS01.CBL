000100*================================================================
000200* PROGRAM-ID. POS01
000300* MAIN NIGHTLY/PER-TRANSACTION SETTLEMENT DISPATCHER
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS01.
000700 AUTHOR.        R. DONOVAN.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  03/11/87.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   03/11/87  RD    N/A       ORIGINAL WRITE-UP. DISPATCHES
001800*                             CASHIER FUNCTIONS FROM THE OLD
001900*                             REGISTER-TAPE CARD DECK.
002000*   09/02/88  RD    SR-0114   ADDED RETURN-CODE PASSBACK TO JCL.
002100*   04/19/90  TO    SR-0366   SPLIT CASH-DRAWER LOGIC OUT TO ITS
002200*                             OWN PROGRAMS (SEE POS04-POS06).
002300*   11/07/91  TO    SR-0402   ADDED BULK PRODUCT IMPORT FUNCTION.
002400*   06/30/93  JM    SR-0588   ADDED SALES REPORT FUNCTION CODES.
002500*   02/14/95  JM    SR-0650   ADDED LEGACY CART FUNCTION CODES
002600*                             FOR THE COUNTER-TOP TERMINALS.
002700*   08/22/96  JM    SR-0701   RETIRED THE IBM 3270 MENU SCREENS;
002800*                             RUN IS NOW DRIVEN OFF A CONTROL
002900*                             FILE INSTEAD OF AN OPERATOR MENU.
003000*   01/05/98  SP    SR-0799   REORDERED FUNCTION TABLE, ADDED
003100*                             UNKNOWN-FUNCTION ABEND PATH.
003200*   10/13/98  SP    Y2K-0041  Y2K: WS-TODAY-YYYY WIDENED TO
003300*                             4 DIGITS THROUGHOUT. VERIFIED NO
003400*                             WINDOWED CENTURY LOGIC REMAINS.
003500*   05/03/99  SP    SR-0840   ADDED RUN-SUMMARY COUNTS AT EOJ.
003600*   07/18/01  KA    SR-0955   CONVERTED CONTROL FILE FROM CARD
003700*                             IMAGE TO LINE SEQUENTIAL DISK FILE.
003800*   02/09/04  KA    SR-1120   ADDED CART-CHECKOUT FUNCTION CODE.
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RUN-REQUEST-FILE ASSIGN TO RUN-REQUEST-DAT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RUN-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  RUN-REQUEST-FILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  RUN-REQUEST-RECORD.
005600     05  RUN-FUNCTION-CODE       PIC X(10).
005700     05  RUN-SEQUENCE-NUMBER     PIC 9(6).
005800     05  FILLER                  PIC X(64).
005900
006000* CARD-IMAGE REDEFINITION KEPT FOR SHOPS STILL FEEDING THIS
006100* JOB FROM THE OLD 80-COLUMN TRANSACTION DECK (SEE SR-0955).
006200 01  RUN-REQUEST-CARD-IMAGE REDEFINES RUN-REQUEST-RECORD.
006300     05  CARD-FUNCTION-CODE      PIC X(10).
006400     05  CARD-SEQUENCE-NUMBER    PIC 9(6).
006500     05  CARD-FILLER             PIC X(64).
006600
006700 WORKING-STORAGE SECTION.
006800 77  WS-RUN-STATUS               PIC X(2).
006900
007000 01  WS-TODAY-DATE.
007100     05  WS-TODAY-NUM            PIC 9(8).
007200 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
007300     05  WS-TODAY-YYYY           PIC 9(4).
007400     05  WS-TODAY-MM             PIC 9(2).
007500     05  WS-TODAY-DD             PIC 9(2).
007600
007700 01  WS-TODAY-TIME.
007800     05  WS-TODAY-TIME-NUM       PIC 9(8).
007900 01  WS-TODAY-TIME-FIELDS REDEFINES WS-TODAY-TIME.
008000     05  WS-TODAY-HH             PIC 9(2).
008100     05  WS-TODAY-MN             PIC 9(2).
008200     05  WS-TODAY-SS             PIC 9(2).
008300     05  WS-TODAY-HS             PIC 9(2).
008400
008500 01  WS-COUNTERS.
008600     05  WS-REQUEST-COUNT        PIC 9(5)  COMP.
008700     05  WS-DISPATCHED-COUNT     PIC 9(5)  COMP.
008800     05  WS-UNKNOWN-COUNT        PIC 9(5)  COMP.
008850 05  FILLER                   PIC X(1).
008900
009000 01  WS-SWITCHES.
009100     05  WS-EOF-SWITCH           PIC X(1)  VALUE "N".
009200         88  WS-EOF                        VALUE "Y".
009250 05  FILLER                   PIC X(1).
009300
009400 PROCEDURE DIVISION.
009500 0000-MAINLINE.
009600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
009700     PERFORM 0200-PROCESS-REQUESTS THRU 0200-EXIT
009800         UNTIL WS-EOF.
009900     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
010000     PERFORM 0950-PRINT-RUN-SUMMARY THRU 0950-EXIT.
010100     STOP RUN.
010200
010300 0100-OPEN-FILES.
010400     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-NUM.
010500     MOVE FUNCTION CURRENT-DATE (9:6) TO WS-TODAY-TIME-NUM.
010600     OPEN INPUT RUN-REQUEST-FILE.
010700     IF WS-RUN-STATUS NOT = "00"
010800         DISPLAY "POS01 - CANNOT OPEN RUN-REQUEST-DAT, STATUS="
010900             WS-RUN-STATUS
011000         MOVE 16 TO RETURN-CODE
011100         STOP RUN
011200     END-IF.
011300 0100-EXIT.
011400     EXIT.
011500
011600 0200-PROCESS-REQUESTS.
011700     READ RUN-REQUEST-FILE
011800         AT END
011900             SET WS-EOF TO TRUE
012000             GO TO 0200-EXIT
012100     END-READ.
012200     ADD 1 TO WS-REQUEST-COUNT.
012300     PERFORM 0300-DISPATCH-FUNCTION THRU 0300-EXIT.
012400 0200-EXIT.
012500     EXIT.
012600
012700 0300-DISPATCH-FUNCTION.
012800     IF RUN-FUNCTION-CODE = "ORDER"
012900         CALL "POS02"
013000         ADD 1 TO WS-DISPATCHED-COUNT
013100     ELSE
013200     IF RUN-FUNCTION-CODE = "CANCEL"
013300         CALL "POS03"
013400         ADD 1 TO WS-DISPATCHED-COUNT
013500     ELSE
013600     IF RUN-FUNCTION-CODE = "SHF-OPEN"
013700         CALL "POS04"
013800         ADD 1 TO WS-DISPATCHED-COUNT
013900     ELSE
014000     IF RUN-FUNCTION-CODE = "SHF-STAT"
014100         CALL "POS05"
014200         ADD 1 TO WS-DISPATCHED-COUNT
014300     ELSE
014400     IF RUN-FUNCTION-CODE = "SHF-CLOSE"
014500         CALL "POS06"
014600         ADD 1 TO WS-DISPATCHED-COUNT
014700     ELSE
014800     IF RUN-FUNCTION-CODE = "RPT-DAY"
014900         CALL "POS07"
015000         ADD 1 TO WS-DISPATCHED-COUNT
015100     ELSE
015200     IF RUN-FUNCTION-CODE = "RPT-MONTH"
015300         CALL "POS07"
015400         ADD 1 TO WS-DISPATCHED-COUNT
015500     ELSE
015600     IF RUN-FUNCTION-CODE = "BULK-IMP"
015700         CALL "POS08"
015800         ADD 1 TO WS-DISPATCHED-COUNT
015900     ELSE
016000     IF RUN-FUNCTION-CODE = "CART-ADD"
016100         CALL "POS09"
016200         ADD 1 TO WS-DISPATCHED-COUNT
016300     ELSE
016400     IF RUN-FUNCTION-CODE = "CART-RMV"
016500         CALL "POS09"
016600         ADD 1 TO WS-DISPATCHED-COUNT
016700     ELSE
016800     IF RUN-FUNCTION-CODE = "CART-CHK"
016900         CALL "POS10"
017000         ADD 1 TO WS-DISPATCHED-COUNT
017100     ELSE
017200         DISPLAY "POS01 - UNKNOWN FUNCTION CODE: "
017300             RUN-FUNCTION-CODE
017400         ADD 1 TO WS-UNKNOWN-COUNT
017500     END-IF.
017600 0300-EXIT.
017700     EXIT.
017800
017900 0900-CLOSE-FILES.
018000     CLOSE RUN-REQUEST-FILE.
018100 0900-EXIT.
018200     EXIT.
018300
018400 0950-PRINT-RUN-SUMMARY.
018500     DISPLAY "POS01 - RUN SUMMARY FOR " WS-TODAY-NUM.
018600     DISPLAY "  REQUESTS READ      : " WS-REQUEST-COUNT.
018700     DISPLAY "  FUNCTIONS DISPATCHED: " WS-DISPATCHED-COUNT.
018800     DISPLAY "  UNKNOWN FUNCTIONS   : " WS-UNKNOWN-COUNT.
018900 0950-EXIT.
019000     EXIT.
