000100*================================================================
000200* PROGRAM-ID. POS09
000300* LEGACY CART CHECKOUT - ADD / REMOVE LINE
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS09.
000700 AUTHOR.        J. MARCHETTI.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  02/20/95.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   02/20/95  JM    SR-0650   ORIGINAL WRITE-UP. COUNTER-TOP
001800*                             TERMINALS STILL RUN THE OLD
001900*                             CART MODEL ALONGSIDE THE NEWER
002000*                             ORDER-PRICING JOBS (POS02/POS03).
002100*   08/22/96  JM    SR-0701   MERGES A REPEATED PRODUCT INTO THE
002200*                             EXISTING LINE INSTEAD OF ADDING A
002300*                             SECOND LINE FOR IT.
002400*   10/13/98  SP    Y2K-0041  Y2K: NO DATE FIELDS CARRIED ON THE
002500*                             CART RECORD -- VERIFIED NONE
002600*                             NEEDED WIDENING.
002700*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002800*                             SEQUENTIAL FILE ORGANIZATION; THE
002900*                             CART MASTER IS NOW UPDATED BY A
003000*                             FULL CORE-RESIDENT REWRITE PASS.
003100*   03/04/09  PR    SR-1284   REWORKED THE CART-LOAD LOOP, THE
003200*                             GAP-CLOSE SHIFT LOOP AND THE
003300*                             MASTER-REWRITE LOOP OFF STRUCTURED
003400*                             PERFORM/END-PERFORM INTO THE
003500*                             READ-AND-BRANCH / GO-TO LOOP STYLE
003600*                             USED THROUGHOUT THE SUITE (SAME
003700*                             SR-1284 AS POS02 THROUGH POS08).
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CART-REQUEST-FILE ASSIGN TO CART-REQUEST-DAT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-CRQ-STATUS.
004900
005000     SELECT CART-FILE ASSIGN TO CART-DAT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CRT-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  CART-REQUEST-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  CART-REQUEST-RECORD.
005900     05  CRQ-ACTION-CODE         PIC X(6).
006000     05  CRQ-PRODUCT-ID          PIC X(10).
006100     05  CRQ-PRODUCT-NAME        PIC X(40).
006200     05  CRQ-UNIT-PRICE          PIC S9(8)V99.
006300     05  CRQ-QUANTITY            PIC 9(5).
006400     05  CRQ-AVAILABLE-STOCK     PIC 9(7).
006500     05  FILLER                  PIC X(15).
006600
006700* CARD-IMAGE REDEFINITION KEPT FOR THE OLD COUNTER-TOP DECK.
006800 01  CART-REQUEST-CARD-IMAGE REDEFINES CART-REQUEST-RECORD.
006900     05  CARD-ACTION-CODE        PIC X(6).
007000     05  CARD-PRODUCT-ID         PIC X(10).
007100     05  CARD-PRODUCT-NAME       PIC X(40).
007200     05  CARD-UNIT-PRICE         PIC S9(8)V99.
007300     05  CARD-QUANTITY           PIC 9(5).
007400     05  CARD-AVAILABLE-STOCK    PIC 9(7).
007500     05  CARD-FILLER             PIC X(15).
007600
007700* STOCK-CHECK VIEW USED BY THE SHELF-AUDIT QUERY THAT RUNS
007800* AGAINST THE SAME TRANSACTION DECK ON THE NIGHT SHIFT.
007900 01  CART-REQUEST-STOCK-IMAGE REDEFINES CART-REQUEST-RECORD.
008000     05  STK-ACTION-CODE         PIC X(6).
008100     05  STK-PRODUCT-ID          PIC X(10).
008200     05  FILLER                  PIC X(22).
008300     05  STK-AVAILABLE-STOCK     PIC 9(7).
008400     05  FILLER                  PIC X(15).
008500
008600 FD  CART-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 01  CART-LINE-RECORD.
008900     05  CRT-PRODUCT-ID          PIC X(10).
009000     05  CRT-PRODUCT-NAME        PIC X(40).
009100     05  CRT-UNIT-PRICE          PIC S9(8)V99.
009200     05  CRT-QUANTITY            PIC 9(5).
009300     05  CRT-AVAILABLE-STOCK     PIC 9(7).
009400     05  FILLER                  PIC X(15).
009500
009600* RECEIPT-TAPE VIEW USED BY THE COUNTER PRINTER PROGRAM --
009700* ONLY THE ID/NAME/PRICE COLUMNS MATTER TO IT.
009800 01  CART-RECEIPT-IMAGE REDEFINES CART-LINE-RECORD.
009900     05  RCPT-PRODUCT-ID         PIC X(10).
010000     05  RCPT-PRODUCT-NAME       PIC X(40).
010100     05  RCPT-UNIT-PRICE         PIC S9(8)V99.
010200     05  FILLER                  PIC X(27).
010300
010400 WORKING-STORAGE SECTION.
010500 77  WS-CRQ-STATUS                PIC X(2).
010600 77  WS-CRT-STATUS                PIC X(2).
010700
010800 01  WS-CART-TABLE.
010900     05  WS-CT-COUNT              PIC 9(4)  COMP.
011000     05  WS-CT-ENTRY OCCURS 500 TIMES INDEXED BY CT-IX.
011100         10  WS-CT-PRODUCT-ID     PIC X(10).
011200         10  WS-CT-PRODUCT-NAME   PIC X(40).
011300         10  WS-CT-UNIT-PRICE     PIC S9(8)V99.
011400         10  WS-CT-QUANTITY       PIC 9(5).
011500         10  WS-CT-AVAILABLE-STOCK PIC 9(7).
011600
011700 01  WS-SWITCHES.
011800     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
011900         88  WS-EOF                         VALUE "Y".
012000     05  WS-LINE-FOUND-SWITCH     PIC X(1)  VALUE "N".
012100         88  WS-LINE-FOUND                  VALUE "Y".
012200     05  FILLER                   PIC X(1).
012300
012400 PROCEDURE DIVISION.
012500 0000-MAINLINE.
012600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
012700     PERFORM 1100-LOAD-CART THRU 1100-EXIT.
012800     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
012900     IF WS-CRQ-STATUS = "00"
013000         IF CRQ-ACTION-CODE = "ADD"
013100             PERFORM 3000-ADD-LINE THRU 3000-EXIT
013200         ELSE
013300         IF CRQ-ACTION-CODE = "REMOVE"
013400             PERFORM 3100-REMOVE-LINE THRU 3100-EXIT
013500         ELSE
013600             DISPLAY "POS09 - UNKNOWN CART ACTION: "
013700                 CRQ-ACTION-CODE
013800         END-IF
013900         END-IF
014000         PERFORM 8000-REWRITE-CART THRU 8000-EXIT
014100     END-IF.
014200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
014300     STOP RUN.
014400
014500 1000-OPEN-FILES.
014600     OPEN INPUT CART-REQUEST-FILE.
014700 1000-EXIT.
014800     EXIT.
014900
015000* LOADS THE CART MASTER CORE-RESIDENT BEFORE THE SINGLE REQUEST
015100* ON CART-REQUEST-DAT IS APPLIED AGAINST IT. READ-AND-BRANCH
015200* PAIR (SR-1284) -- SAME SHAPE AS THE MASTER LOADS IN
015300* POS02/POS03/POS08.
015400 1100-LOAD-CART.
015500     MOVE 0 TO WS-CT-COUNT.
015600     OPEN INPUT CART-FILE.
015700     IF WS-CRT-STATUS NOT = "00"
015800         DISPLAY "POS09 - CANNOT OPEN CART-DAT"
015900         MOVE 16 TO RETURN-CODE
016000         STOP RUN
016100     END-IF.
016200 1100-LOAD-CART-READ.
016300     READ CART-FILE
016400         AT END
016500             GO TO 1100-LOAD-CART-DONE.
016600     ADD 1 TO WS-CT-COUNT.
016700     SET CT-IX TO WS-CT-COUNT.
016800     MOVE CRT-PRODUCT-ID TO WS-CT-PRODUCT-ID (CT-IX).
016900     MOVE CRT-PRODUCT-NAME TO WS-CT-PRODUCT-NAME (CT-IX).
017000     MOVE CRT-UNIT-PRICE TO WS-CT-UNIT-PRICE (CT-IX).
017100     MOVE CRT-QUANTITY TO WS-CT-QUANTITY (CT-IX).
017200     MOVE CRT-AVAILABLE-STOCK TO WS-CT-AVAILABLE-STOCK (CT-IX).
017300     GO TO 1100-LOAD-CART-READ.
017400 1100-LOAD-CART-DONE.
017500     CLOSE CART-FILE.
017600 1100-EXIT.
017700     EXIT.
017800
017900* A TERMINAL NEVER QUEUES MORE THAN ONE ACTION AT A TIME, SO
018000* THIS JOB EXPECTS EXACTLY ONE RECORD ON CART-REQUEST-DAT -- AN
018100* EMPTY FILE IS TREATED AS A NO-OP RUN RATHER THAN AN ABEND.
018200 2000-READ-REQUEST.
018300     READ CART-REQUEST-FILE
018400         AT END
018500             DISPLAY "POS09 - NO CART REQUEST PRESENT"
018600             MOVE "99" TO WS-CRQ-STATUS
018700     END-READ.
018800 2000-EXIT.
018900     EXIT.
019000
019100* REJECTS IF AVAILABLE STOCK IS SHORT OF THE REQUESTED
019200* QUANTITY; MERGES INTO THE EXISTING LINE WHEN THE PRODUCT IS
019300* ALREADY IN THE CART (SR-0701) RATHER THAN DOUBLING IT UP.
019400 3000-ADD-LINE.
019500     IF CRQ-QUANTITY > CRQ-AVAILABLE-STOCK
019600         DISPLAY "POS09 - ADD REJECTED, INSUFFICIENT STOCK FOR "
019700             CRQ-PRODUCT-ID
019800         GO TO 3000-EXIT
019900     END-IF.
020000     SET WS-LINE-FOUND TO FALSE.
020100     SET CT-IX TO 1.
020200     SEARCH WS-CT-ENTRY
020300         AT END
020400             CONTINUE
020500         WHEN WS-CT-PRODUCT-ID (CT-IX) = CRQ-PRODUCT-ID
020600             SET WS-LINE-FOUND TO TRUE
020700             ADD CRQ-QUANTITY TO WS-CT-QUANTITY (CT-IX)
020800             MOVE CRQ-AVAILABLE-STOCK TO
020900                 WS-CT-AVAILABLE-STOCK (CT-IX)
021000     END-SEARCH.
021100     IF NOT WS-LINE-FOUND
021200         ADD 1 TO WS-CT-COUNT
021300         SET CT-IX TO WS-CT-COUNT
021400         MOVE CRQ-PRODUCT-ID TO WS-CT-PRODUCT-ID (CT-IX)
021500         MOVE CRQ-PRODUCT-NAME TO WS-CT-PRODUCT-NAME (CT-IX)
021600         MOVE CRQ-UNIT-PRICE TO WS-CT-UNIT-PRICE (CT-IX)
021700         MOVE CRQ-QUANTITY TO WS-CT-QUANTITY (CT-IX)
021800         MOVE CRQ-AVAILABLE-STOCK TO
021900             WS-CT-AVAILABLE-STOCK (CT-IX)
022000     END-IF.
022100 3000-EXIT.
022200     EXIT.
022300
022400 3100-REMOVE-LINE.
022500     SET WS-LINE-FOUND TO FALSE.
022600     SET CT-IX TO 1.
022700     SEARCH WS-CT-ENTRY
022800         AT END
022900             CONTINUE
023000         WHEN WS-CT-PRODUCT-ID (CT-IX) = CRQ-PRODUCT-ID
023100             SET WS-LINE-FOUND TO TRUE
023200     END-SEARCH.
023300     IF WS-LINE-FOUND
023400         PERFORM 3110-CLOSE-GAP THRU 3110-EXIT
023500     END-IF.
023600 3100-EXIT.
023700     EXIT.
023800
023900* SHIFTS EVERY LINE AFTER THE REMOVED ONE UP BY ONE SLOT -- THE
024000* TABLE HAS NO DELETE VERB SO THE GAP IS CLOSED BY HAND, ONE
024100* ENTRY AT A TIME, STARTING FROM WHEREVER SEARCH LEFT CT-IX
024200* POINTING. REWORKED (SR-1284) OFF THE PERFORM VARYING FORM INTO
024300* A GO-TO LOOP THAT TESTS THE BOUND BEFORE EACH SHIFT, THE SAME
024400* WAY THE OLD PERFORM VARYING DID.
024500 3110-CLOSE-GAP.
024600     IF CT-IX >= WS-CT-COUNT
024700         GO TO 3110-CLOSE-GAP-DONE
024800     END-IF.
024900 3110-CLOSE-GAP-LOOP.
025000     MOVE WS-CT-ENTRY (CT-IX + 1) TO WS-CT-ENTRY (CT-IX).
025100     SET CT-IX UP BY 1.
025200     IF CT-IX >= WS-CT-COUNT
025300         GO TO 3110-CLOSE-GAP-DONE
025400     END-IF.
025500     GO TO 3110-CLOSE-GAP-LOOP.
025600 3110-CLOSE-GAP-DONE.
025700     SUBTRACT 1 FROM WS-CT-COUNT.
025800 3110-EXIT.
025900     EXIT.
026000
026100* REWRITES THE CART MASTER IN FULL FROM THE CORE-RESIDENT TABLE
026200* EVERY RUN, EVEN THOUGH ONLY ONE LINE CHANGED -- THE TABLE IS
026300* NEVER MORE THAN A FEW HUNDRED LINES LONG SO THE FULL REWRITE
026400* COSTS NOTHING AND KEEPS THIS JOB AS SIMPLE AS POS02/POS03'S.
026500* REWORKED (SR-1284) FROM THE PERFORM ... TIMES INTO A COUNTED
026600* GO-TO LOOP; THE ZERO-ROW GUARD JUMPS STRAIGHT TO THE CLOSE SO
026700* AN EMPTIED-OUT CART STILL GETS WRITTEN AS A ZERO-LINE FILE.
026800 8000-REWRITE-CART.
026900     OPEN OUTPUT CART-FILE.
027000     IF WS-CT-COUNT = 0
027100         GO TO 8000-REWRITE-CART-DONE
027200     END-IF.
027300     SET CT-IX TO 1.
027400 8000-REWRITE-CART-LOOP.
027500     INITIALIZE CART-LINE-RECORD.
027600     MOVE WS-CT-PRODUCT-ID (CT-IX) TO CRT-PRODUCT-ID.
027700     MOVE WS-CT-PRODUCT-NAME (CT-IX) TO CRT-PRODUCT-NAME.
027800     MOVE WS-CT-UNIT-PRICE (CT-IX) TO CRT-UNIT-PRICE.
027900     MOVE WS-CT-QUANTITY (CT-IX) TO CRT-QUANTITY.
028000     MOVE WS-CT-AVAILABLE-STOCK (CT-IX) TO CRT-AVAILABLE-STOCK.
028100     WRITE CART-LINE-RECORD.
028200     IF CT-IX >= WS-CT-COUNT
028300         GO TO 8000-REWRITE-CART-DONE
028400     END-IF.
028500     SET CT-IX UP BY 1.
028600     GO TO 8000-REWRITE-CART-LOOP.
028700 8000-REWRITE-CART-DONE.
028800     CLOSE CART-FILE.
028900 8000-EXIT.
029000     EXIT.
029100
029200 9000-CLOSE-FILES.
029300     CLOSE CART-REQUEST-FILE.
029400 9000-EXIT.
029500     EXIT.
