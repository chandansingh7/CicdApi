000100*================================================================
000200* PROGRAM-ID. POS05
000300* SHIFT CASH RECONCILIATION - CURRENT STATUS (READ-ONLY)
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS05.
000700 AUTHOR.        T. OKONKWO.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  05/21/87.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   05/21/87  TO    N/A       ORIGINAL WRITE-UP. QUERIES A
001800*                             CASHIER'S CURRENT BALANCE FOR THE
001900*                             DRAWER-STATUS SCREEN.
002000*   04/19/90  TO    SR-0366   RECAST AS A READ-ONLY STATUS
002100*                             LOOKUP; WRITE PATHS MOVED TO
002200*                             POS04/POS06.
002300*   01/05/98  SP    SR-0799   ADDED EXPECTED-CASH CALCULATION
002400*                             (OPENING FLOAT PLUS CASH SALES).
002500*   10/13/98  SP    Y2K-0041  Y2K: DATE/TIME COMPARISONS NOW
002600*                             USE THE WIDENED 8-DIGIT YEAR.
002700*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002800*                             SEQUENTIAL FILE ORGANIZATION.
002900*   03/04/09  PR    SR-1284   REWORKED THE SHIFT-SCAN AND
003000*                             CASH-SALES-SUM LOOPS OFF STRUCTURED
003100*                             PERFORM/END-PERFORM INTO THE
003200*                             READ-AND-BRANCH STYLE USED ELSEWHERE
003300*                             IN THE SUITE (SAME SR-1284 AS
003400*                             POS02/POS03/POS04).
003500*   06/22/09  PR    SR-1309   CASH-SALES WINDOW WAS COMPARING
003600*                             PAY-CREATED-DATE AGAINST THE
003700*                             SHIFT'S OPENED-DATE ALONE, A WHOLE-
003800*                             CALENDAR-DAY TEST, EVEN THOUGH A
003900*                             PRIOR SHIFT OR THE STORE'S OPENING-
004000*                             OF-DAY CASH COULD FALL ON THE SAME
004100*                             DATE BEFORE THIS SHIFT EVER OPENED.
004200*                             PAYMENT-RECORD NOW CARRIES
004300*                             PAY-CREATED-TIME AND 4000 COMPARES
004400*                             DATE AND TIME TOGETHER AGAINST THE
004500*                             SHIFT'S OPENED DATE/TIME AND "NOW".
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STATUS-REQUEST-FILE ASSIGN TO STATUS-REQUEST-DAT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-STQ-STATUS.
005700
005800     SELECT SHIFT-FILE ASSIGN TO SHIFT-DAT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-SHF-STATUS.
006100
006200     SELECT PAYMENT-FILE ASSIGN TO PAYMENT-DAT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-PAY-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800* ONE REQUEST ROW PER RUN - WHICH CASHIER'S DRAWER TO QUOTE.
006900 FD  STATUS-REQUEST-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  STATUS-REQUEST-RECORD.
007200     05  STQ-CASHIER-ID          PIC 9(9).
007300     05  FILLER                  PIC X(71).
007400
007500* CARD-IMAGE REDEFINITION KEPT FOR THE OLD DRAWER-STATUS DECK.
007600 01  STATUS-REQUEST-CARD-IMAGE REDEFINES STATUS-REQUEST-RECORD.
007700     05  CARD-CASHIER-ID         PIC 9(9).
007800     05  CARD-FILLER             PIC X(71).
007900
008000* THIS PROGRAM ONLY READS THE SHIFT MASTER - WRITES BELONG TO
008100* POS04 (OPEN) AND POS06 (CLOSE).
008200 FD  SHIFT-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 01  SHIFT-RECORD.
008500     05  SHF-ID                  PIC 9(9).
008600     05  SHF-CASHIER-ID          PIC 9(9).
008700     05  SHF-OPENING-FLOAT       PIC S9(8)V99.
008800     05  SHF-CASH-SALES          PIC S9(8)V99.
008900     05  SHF-EXPECTED-CASH       PIC S9(8)V99.
009000     05  SHF-COUNTED-CASH        PIC S9(8)V99.
009100     05  SHF-DIFFERENCE          PIC S9(8)V99.
009200     05  SHF-STATUS              PIC X(6).
009300     05  SHF-OPENED-DATE         PIC 9(8).
009400     05  SHF-OPENED-TIME         PIC 9(6).
009500     05  SHF-CLOSED-DATE         PIC 9(8).
009600     05  SHF-CLOSED-TIME         PIC 9(6).
009700     05  FILLER                  PIC X(9).
009800
009900* PROOF-SHEET VIEW, SAME AS POS04/POS06.
010000 01  SHIFT-PROOF-IMAGE REDEFINES SHIFT-RECORD.
010100     05  PROOF-SHF-ID            PIC 9(9).
010200     05  PROOF-SHF-CASHIER-ID    PIC 9(9).
010300     05  FILLER                  PIC X(40).
010400     05  PROOF-SHF-DIFFERENCE    PIC S9(8)V99.
010500     05  FILLER                  PIC X(23).
010600
010700 FD  PAYMENT-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 01  PAYMENT-RECORD.
011000     05  PAY-ORDER-ID            PIC 9(9).
011100     05  PAY-METHOD              PIC X(10).
011200     05  PAY-AMOUNT              PIC S9(8)V99.
011300     05  PAY-STATUS              PIC X(9).
011400     05  PAY-CREATED-DATE        PIC 9(8).
011500     05  PAY-CREATED-TIME        PIC 9(6).
011600     05  FILLER                  PIC X(14).
011700
011800* OLD CASH-TAPE VIEW, CARRIED FROM POS02 FOR THE PROOF LISTING.
011900 01  PAYMENT-TAPE-IMAGE REDEFINES PAYMENT-RECORD.
012000     05  TAPE-PAY-ORDER-ID       PIC 9(9).
012100     05  FILLER                  PIC X(19).
012200     05  TAPE-PAY-AMOUNT         PIC S9(8)V99.
012300     05  FILLER                  PIC X(29).
012400
012500 WORKING-STORAGE SECTION.
012600 77  WS-STQ-STATUS                PIC X(2).
012700 77  WS-SHF-STATUS                PIC X(2).
012800 77  WS-PAY-STATUS                PIC X(2).
012900
013000 01  WS-TODAY-DATE.
013100     05  WS-TODAY-NUM             PIC 9(8).
013200 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
013300     05  WS-TODAY-YYYY            PIC 9(4).
013400     05  WS-TODAY-MM              PIC 9(2).
013500     05  WS-TODAY-DD              PIC 9(2).
013600
013700* "NOW" TIME-OF-DAY, SAME HHMMSS CAPTURE AS POS02/POS04/POS06
013800* (SR-1309) - THE CASH-SALES WINDOW BELOW IS A TIMESTAMP, NOT A
013900* WHOLE CALENDAR DAY.
014000 01  WS-TODAY-TIME.
014100     05  WS-TODAY-TIME-NUM        PIC 9(6).
014200
014300 01  WS-STQ-CASHIER-ID            PIC 9(9)  COMP.
014400 01  WS-OPEN-SHF-ID               PIC 9(9)  COMP.
014500 01  WS-OPEN-SHF-OPENING-FLOAT    PIC S9(8)V99.
014600 01  WS-OPEN-SHF-OPENED-DATE      PIC 9(8).
014700 01  WS-OPEN-SHF-OPENED-TIME      PIC 9(6).
014800 01  WS-CASH-SALES-TOTAL          PIC S9(8)V99.
014900 01  WS-EXPECTED-CASH             PIC S9(8)V99.
015000
015100 01  WS-SWITCHES.
015200     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
015300         88  WS-EOF                         VALUE "Y".
015400     05  WS-SHIFT-FOUND-SWITCH    PIC X(1)  VALUE "N".
015500         88  WS-SHIFT-FOUND                 VALUE "Y".
015600     05  FILLER                   PIC X(1).
015700
015800 PROCEDURE DIVISION.
015900*----------------------------------------------------------------
016000* MAINLINE - A PURE QUERY JOB. NOTHING HERE EVER WRITES TO THE
016100* SHIFT MASTER; IT ONLY SCANS IT AND THE PAYMENT FILE TO ANSWER
016200* "WHAT SHOULD BE IN THE DRAWER RIGHT NOW" FOR ONE CASHIER.
016300*----------------------------------------------------------------
016400 0000-MAINLINE.
016500     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
016600     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
016700     IF WS-STQ-STATUS = "00"
016800         PERFORM 3000-FIND-OPEN-SHIFT THRU 3000-EXIT
016900         IF WS-SHIFT-FOUND
017000             PERFORM 4000-SUM-CASH-SALES THRU 4000-EXIT
017100             PERFORM 5000-PRINT-STATUS THRU 5000-EXIT
017200         ELSE
017300*           SR-0114'S OPEN-SHIFT CHECK (POS04) MEANS THIS CASE
017400*           IS NORMAL WHENEVER A CASHIER HAS NOT CLOCKED IN YET.
017500             DISPLAY "POS05 - CASHIER " WS-STQ-CASHIER-ID
017600                 " HAS NO OPEN SHIFT"
017700         END-IF
017800     END-IF.
017900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
018000     STOP RUN.
018100
018200* OPENS THE REQUEST FILE AND STAMPS TODAY'S DATE, WHICH BOUNDS
018300* THE SALES WINDOW SUMMED IN 4000 BELOW.
018400 1000-OPEN-FILES.
018500     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-NUM.
018600     MOVE FUNCTION CURRENT-DATE (9:6) TO WS-TODAY-TIME-NUM.
018700     OPEN INPUT STATUS-REQUEST-FILE.
018800 1000-EXIT.
018900     EXIT.
019000
019100* ONE STATUS REQUEST PER RUN, SAME SHAPE AS THE OTHER DRAWER
019200* JOBS' SINGLE-CONTROL-RECORD READ.
019300 2000-READ-REQUEST.
019400     READ STATUS-REQUEST-FILE
019500         AT END
019600             DISPLAY "POS05 - NO STATUS REQUEST PRESENT"
019700             MOVE "99" TO WS-STQ-STATUS
019800     END-READ.
019900     IF WS-STQ-STATUS = "00"
020000         MOVE STQ-CASHIER-ID TO WS-STQ-CASHIER-ID
020100     END-IF.
020200 2000-EXIT.
020300     EXIT.
020400
020500* SCANS THE SHIFT MASTER FOR AN OPEN SHIFT BELONGING TO THE
020600* REQUESTED CASHIER. READ-AND-BRANCH PAIR (SR-1284) - THE -READ
020700* LABEL DOES THE READ AND LOOPS BACK ON ITSELF UNTIL END OF FILE,
020800* JUST LIKE BANK4'S LEER-ULTIMO-MOV-READ DOWN THE HALL.
020900 3000-FIND-OPEN-SHIFT.
021000     SET WS-SHIFT-FOUND TO FALSE.
021100     OPEN INPUT SHIFT-FILE.
021200     IF WS-SHF-STATUS NOT = "00"
021300         DISPLAY "POS05 - CANNOT OPEN SHIFT-DAT"
021400         MOVE 16 TO RETURN-CODE
021500         STOP RUN
021600     END-IF.
021700 3000-FIND-OPEN-SHIFT-READ.
021800     READ SHIFT-FILE
021900         AT END
022000             GO TO 3000-FIND-OPEN-SHIFT-DONE.
022100     IF SHF-CASHIER-ID = WS-STQ-CASHIER-ID AND SHF-STATUS = "OPEN"
022200         SET WS-SHIFT-FOUND TO TRUE
022300         MOVE SHF-ID TO WS-OPEN-SHF-ID
022400         MOVE SHF-OPENING-FLOAT TO WS-OPEN-SHF-OPENING-FLOAT
022500         MOVE SHF-OPENED-DATE TO WS-OPEN-SHF-OPENED-DATE
022600         MOVE SHF-OPENED-TIME TO WS-OPEN-SHF-OPENED-TIME
022700*       NO GO TO 3000-FIND-OPEN-SHIFT-DONE HERE ON PURPOSE - A
022800*       BAD RUN OF POS04 COULD IN THEORY LEAVE TWO OPEN ROWS FOR
022900*       THE SAME CASHIER, AND THE FULL PASS KEEPS THE LAST ONE
023000*       SEEN RATHER THAN SILENTLY STOPPING AT THE FIRST.
023100     END-IF.
023200     GO TO 3000-FIND-OPEN-SHIFT-READ.
023300 3000-FIND-OPEN-SHIFT-DONE.
023400     CLOSE SHIFT-FILE.
023500 3000-EXIT.
023600     EXIT.
023700
023800* SUMS CASH/COMPLETED PAYMENTS CREATED AT OR AFTER THE INSTANT
023900* THE SHIFT OPENED AND NO LATER THAN RIGHT NOW (THE "NOW" BOUND
024000* FOR A STATUS QUERY, PER THE ORIGINAL SR-0799 WRITE-UP). THE
024100* BOUNDS ARE CHECKED AS DATE-AND-TIME, NOT JUST DATE (SR-1309) -
024200* A WHOLE-DAY TEST WOULD ALSO PICK UP A PRIOR SHIFT'S SALES, OR
024300* THE STORE'S OPENING-OF-DAY CASH RUNG UP BEFORE THIS CASHIER
024400* EVER CLOCKED IN. READ-AND-BRANCH PAIR (SR-1284), SAME SHAPE AS
024500* 3000 ABOVE.
024600 4000-SUM-CASH-SALES.
024700     MOVE 0 TO WS-CASH-SALES-TOTAL.
024800     OPEN INPUT PAYMENT-FILE.
024900     IF WS-PAY-STATUS NOT = "00"
025000         DISPLAY "POS05 - CANNOT OPEN PAYMENT-DAT"
025100         MOVE 16 TO RETURN-CODE
025200         STOP RUN
025300     END-IF.
025400 4000-SUM-CASH-SALES-READ.
025500     READ PAYMENT-FILE
025600         AT END
025700             GO TO 4000-SUM-CASH-SALES-DONE.
025800     IF PAY-METHOD = "CASH" AND PAY-STATUS = "COMPLETED" AND
025900        (PAY-CREATED-DATE > WS-OPEN-SHF-OPENED-DATE OR
026000        (PAY-CREATED-DATE = WS-OPEN-SHF-OPENED-DATE AND
026100         PAY-CREATED-TIME >= WS-OPEN-SHF-OPENED-TIME)) AND
026200        (PAY-CREATED-DATE < WS-TODAY-NUM OR
026300        (PAY-CREATED-DATE = WS-TODAY-NUM AND
026400         PAY-CREATED-TIME <= WS-TODAY-TIME-NUM))
026500         ADD PAY-AMOUNT TO WS-CASH-SALES-TOTAL
026600     END-IF.
026700     GO TO 4000-SUM-CASH-SALES-READ.
026800 4000-SUM-CASH-SALES-DONE.
026900     CLOSE PAYMENT-FILE.
027000*   EXPECTED CASH IS THE COUNTED OPENING FLOAT PLUS EVERYTHING
027100*   RUNG UP IN CASH SINCE - THE SAME FORMULA POS06 RE-DERIVES AT
027200*   CLOSE TIME TO CHECK THE CASHIER'S COUNT AGAINST.
027300     ADD WS-OPEN-SHF-OPENING-FLOAT TO WS-CASH-SALES-TOTAL
027400         GIVING WS-EXPECTED-CASH.
027500 4000-EXIT.
027600     EXIT.
027700
027800* DISPLAYS THE FIGURES FOR THE DRAWER-STATUS SCREEN (SR-0799).
027900 5000-PRINT-STATUS.
028000     DISPLAY "POS05 - SHIFT STATUS FOR CASHIER "
028100         WS-STQ-CASHIER-ID.
028200     DISPLAY "  SHIFT ID          : " WS-OPEN-SHF-ID.
028300     DISPLAY "  OPENING FLOAT     : "
028400         WS-OPEN-SHF-OPENING-FLOAT.
028500     DISPLAY "  CASH SALES TO DATE: " WS-CASH-SALES-TOTAL.
028600     DISPLAY "  EXPECTED CASH     : " WS-EXPECTED-CASH.
028700 5000-EXIT.
028800     EXIT.
028900
029000 9000-CLOSE-FILES.
029100     CLOSE STATUS-REQUEST-FILE.
029200 9000-EXIT.
029300     EXIT.
