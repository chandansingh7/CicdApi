000100*================================================================
000200* PROGRAM-ID. POS02
000300* ORDER PRICING AND FULFILLMENT - PLACE ORDER
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS02.
000700 AUTHOR.        R. DONOVAN.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  03/18/87.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   03/18/87  RD    N/A       ORIGINAL WRITE-UP, CARRIED OVER
001800*                             FROM THE REGISTER-TAPE PRICING
001900*                             ROUTINE. PRICES ONE SALE AND
002000*                             DECREMENTS ON-HAND STOCK.
002100*   09/02/88  RD    SR-0114   ADDED PAYMENT-RECORD WRITE-UP.
002200*   04/19/90  TO    SR-0366   TAX RATE MOVED FROM A HARD-CODED
002300*                             LITERAL TO WS-TAX-RATE.
002400*   02/06/92  TO    SR-0460   PRODUCT AND INVENTORY MASTERS ARE
002500*                             NOW LOADED CORE-RESIDENT SO A
002600*                             REPEATED SKU ON ONE ORDER SEES
002700*                             THE REDUCED BALANCE IMMEDIATELY.
002800*   06/30/93  JM    SR-0588   DISCOUNT FLOORED AT ZERO BEFORE
002900*                             TAX IS COMPUTED.
003000*   10/13/98  SP    Y2K-0041  Y2K: WS-TODAY-YYYY WIDENED TO
003100*                             4 DIGITS.
003200*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
003300*                             SEQUENTIAL FILE ORGANIZATION.
003400*   03/04/09  PR    SR-1284   REWORKED THE TABLE-LOAD AND LINE-
003500*                             PRICING LOOPS OFF STRUCTURED
003600*                             PERFORM/END-PERFORM INTO THE
003700*                             READ-AND-BRANCH STYLE THE REST OF
003800*                             THE SHOP'S BATCH DECKS USE - AN
003900*                             AUDITOR FLAGGED THE NEWER STYLE AS
004000*                             INCONSISTENT WITH HOUSE STANDARDS
004100*                             DURING THE SR-1284 WALKTHROUGH.
004200*   06/11/09  PR    SR-1305   TAX WAS BEING COMPUTED INTO A
004300*                             4-DECIMAL WORK FIELD AND THEN
004400*                             MOVED (NOT ROUNDED) DOWN TO THE
004500*                             2-DECIMAL TAX AMOUNT -- A PLAIN
004600*                             MOVE TRUNCATES, IT DOES NOT ROUND,
004700*                             SO A CUSTOMER COMPLAINT ABOUT A
004800*                             PENNY-SHORT TOTAL TRACED BACK TO
004900*                             THIS. WS-TAX-AMOUNT IS NOW THE
005000*                             ROUNDED COMPUTE TARGET DIRECTLY;
005100*                             THE 4-DECIMAL WORK FIELD IS GONE.
005200*   06/18/09  PR    SR-1308   PAYMENT-RECORD NOW CARRIES
005300*                             PAY-CREATED-TIME (HHMMSS), SAME AS
005400*                             SHF-OPENED-TIME/SHF-CLOSED-TIME
005500*                             ADDED TO THE SHIFT MASTER EARLIER -
005600*                             THE DRAWER-STATUS AND CASH-OUT RUNS
005700*                             (POS05/POS06) NEED A TIMESTAMP, NOT
005800*                             JUST A CALENDAR DAY, TO BOUND A
005900*                             SHIFT'S CASH SALES CORRECTLY.
006000*----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDER-REQUEST-DAT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-ORQ-STATUS.
007100
007200     SELECT PRODUCT-FILE ASSIGN TO PRODUCT-DAT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-PROD-STATUS.
007500
007600     SELECT INVENTORY-FILE ASSIGN TO INVENTORY-DAT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-INV-STATUS.
007900
008000     SELECT ORDER-HEADER-FILE ASSIGN TO ORDER-HEADER-DAT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-ORD-STATUS.
008300
008400     SELECT ORDER-ITEM-FILE ASSIGN TO ORDER-ITEM-DAT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-ITM-STATUS.
008700
008800     SELECT PAYMENT-FILE ASSIGN TO PAYMENT-DAT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-PAY-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400* ONE CONTROL RECORD PER RUN - THE COUNTER CLERK'S SALE, RESTATED
009500* AS A DISK RECORD NOW THAT THE JOB RUNS OFF A CONTROL FILE
009600* INSTEAD OF A TELLER AT A SCREEN (SEE SR-0701 ON POS01).
009700 FD  ORDER-REQUEST-FILE
009800     LABEL RECORDS ARE STANDARD.
009900 01  ORDER-REQUEST-RECORD.
010000     05  ORQ-CASHIER-USERNAME    PIC X(30).
010100     05  ORQ-CUSTOMER-ID         PIC 9(9).
010200     05  ORQ-DISCOUNT            PIC S9(8)V99.
010300     05  ORQ-PAYMENT-METHOD      PIC X(10).
010400     05  ORQ-LINE-COUNT          PIC 9(2).
010500     05  ORQ-LINE OCCURS 10 TIMES.
010600         10  ORQ-PRODUCT-ID      PIC 9(9).
010700         10  ORQ-QUANTITY        PIC 9(5).
010800     05  FILLER                  PIC X(19).
010900
011000* CARD-IMAGE REDEFINITION KEPT FOR SHOPS STILL FEEDING THIS
011100* JOB FROM THE OLD 80-COLUMN TRANSACTION DECK (SEE SR-0955).
011200 01  ORDER-REQUEST-CARD-IMAGE REDEFINES ORDER-REQUEST-RECORD.
011300     05  CARD-CASHIER-USERNAME   PIC X(30).
011400     05  CARD-CUSTOMER-ID        PIC 9(9).
011500     05  CARD-DISCOUNT           PIC S9(8)V99.
011600     05  CARD-PAYMENT-METHOD     PIC X(10).
011700     05  CARD-REST               PIC X(132).
011800
011900* PRODUCT MASTER - ONE ROW PER SKU THE STORE CARRIES. PRICE AND
012000* ACTIVE-FLAG COME FROM HERE; ON-HAND QUANTITY LIVES SEPARATELY
012100* ON INVENTORY-FILE BELOW (SPLIT SINCE THE ORIGINAL BANK10 TAPE
012200* DESIGN, WHICH KEPT BALANCE AND MASTER DATA ON SEPARATE TAPES).
012300 FD  PRODUCT-FILE
012400     LABEL RECORDS ARE STANDARD.
012500 01  PRODUCT-RECORD.
012600     05  PROD-ID                 PIC 9(9).
012700     05  PROD-NAME               PIC X(60).
012800     05  PROD-SKU                PIC X(20).
012900     05  PROD-BARCODE            PIC X(20).
013000     05  PROD-PRICE              PIC S9(8)V99.
013100     05  PROD-CATEGORY-ID        PIC 9(9).
013200     05  PROD-ACTIVE             PIC X(1).
013300     05  FILLER                  PIC X(20).
013400
013500* ON-HAND QUANTITY AND REORDER THRESHOLD PER PRODUCT.
013600 FD  INVENTORY-FILE
013700     LABEL RECORDS ARE STANDARD.
013800 01  INVENTORY-RECORD.
013900     05  INV-PRODUCT-ID          PIC 9(9).
014000     05  INV-QUANTITY            PIC S9(7).
014100     05  INV-LOW-STOCK-THRESHOLD PIC 9(5).
014200     05  FILLER                  PIC X(20).
014300
014400* ONE HEADER PER COMPLETED ORDER. ORD-STATUS CARRIES "COMPLETED"
014500* OR "CANCELLED" (SEE POS03 FOR THE CANCEL SIDE).
014600 FD  ORDER-HEADER-FILE
014700     LABEL RECORDS ARE STANDARD.
014800 01  ORDER-HEADER-RECORD.
014900     05  ORD-ID                  PIC 9(9).
015000     05  ORD-CUSTOMER-ID         PIC 9(9).
015100     05  ORD-CASHIER-USERNAME    PIC X(30).
015200     05  ORD-SUBTOTAL            PIC S9(8)V99.
015300     05  ORD-DISCOUNT            PIC S9(8)V99.
015400     05  ORD-TAX                 PIC S9(8)V99.
015500     05  ORD-TOTAL               PIC S9(8)V99.
015600     05  ORD-STATUS              PIC X(9).
015700     05  ORD-PAYMENT-METHOD      PIC X(10).
015800     05  ORD-CREATED-DATE        PIC 9(8).
015900     05  FILLER                  PIC X(20).
016000
016100* OLD SETTLEMENT-TAPE CONSUMERS ONLY EVER WANTED THE ORDER ID
016200* AND TOTAL OFF THIS RECORD; KEPT FOR THOSE DOWNSTREAM JOBS.
016300 01  ORDER-HEADER-TAPE-IMAGE REDEFINES ORDER-HEADER-RECORD.
016400     05  TAPE-ORD-ID             PIC 9(9).
016500     05  FILLER                  PIC X(76).
016600     05  TAPE-ORD-TOTAL          PIC S9(8)V99.
016700     05  FILLER                  PIC X(22).
016800
016900* ONE LINE PER PRODUCT ON AN ORDER.
017000 FD  ORDER-ITEM-FILE
017100     LABEL RECORDS ARE STANDARD.
017200 01  ORDER-ITEM-RECORD.
017300     05  ITM-ORDER-ID            PIC 9(9).
017400     05  ITM-LINE-NUMBER         PIC 9(3).
017500     05  ITM-PRODUCT-ID          PIC 9(9).
017600     05  ITM-QUANTITY            PIC 9(5).
017700     05  ITM-UNIT-PRICE          PIC S9(8)V99.
017800     05  ITM-SUBTOTAL            PIC S9(8)V99.
017900     05  FILLER                  PIC X(20).
018000
018100* ONE PAYMENT PER ORDER. THIS JOB ONLY EVER WRITES "COMPLETED"
018200* PAYMENTS - REFUND/VOID STATUS IS POS03'S BUSINESS.
018300 FD  PAYMENT-FILE
018400     LABEL RECORDS ARE STANDARD.
018500 01  PAYMENT-RECORD.
018600     05  PAY-ORDER-ID            PIC 9(9).
018700     05  PAY-METHOD              PIC X(10).
018800     05  PAY-AMOUNT              PIC S9(8)V99.
018900     05  PAY-STATUS              PIC X(9).
019000     05  PAY-CREATED-DATE        PIC 9(8).
019100     05  PAY-CREATED-TIME        PIC 9(6).
019200     05  FILLER                  PIC X(14).
019300
019400 WORKING-STORAGE SECTION.
019500 77  WS-ORQ-STATUS                PIC X(2).
019600 77  WS-PROD-STATUS               PIC X(2).
019700 77  WS-INV-STATUS                PIC X(2).
019800 77  WS-ORD-STATUS                PIC X(2).
019900 77  WS-ITM-STATUS                PIC X(2).
020000 77  WS-PAY-STATUS                PIC X(2).
020100
020200 01  WS-TODAY-DATE.
020300     05  WS-TODAY-NUM             PIC 9(8).
020400* DATE BREAKOUT VIEW, SAME BREAKDOWN USED THROUGHOUT THE SUITE
020500* SINCE THE Y2K PASS (Y2K-0041).
020600 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
020700     05  WS-TODAY-YYYY            PIC 9(4).
020800     05  WS-TODAY-MM              PIC 9(2).
020900     05  WS-TODAY-DD              PIC 9(2).
021000
021100* TIME-OF-DAY STAMP FOR PAY-CREATED-TIME (SR-1308), SAME
021200* HHMMSS CAPTURE AS SHF-OPENED-TIME/SHF-CLOSED-TIME IN POS04/POS06.
021300 01  WS-TODAY-TIME.
021400     05  WS-TODAY-TIME-NUM        PIC 9(6).
021500
021600 01  WS-TAX-RATE                  PIC V999 VALUE .100.
021700
021800* PRODUCT MASTER HELD CORE-RESIDENT FOR THE LIFE OF THE RUN
021900* (SR-0460) - READ-ONLY IN THIS PROGRAM.
022000 01  WS-PRODUCT-TABLE.
022100     05  WS-PRODUCT-COUNT         PIC 9(5)  COMP.
022200     05  WS-PRODUCT-ENTRY OCCURS 2000 TIMES
022300             INDEXED BY PROD-PX.
022400         10  WS-PT-PROD-ID        PIC 9(9).
022500         10  WS-PT-NAME           PIC X(60).
022600         10  WS-PT-PRICE          PIC S9(8)V99.
022700         10  WS-PT-ACTIVE         PIC X(1).
022800
022900* INVENTORY MASTER HELD CORE-RESIDENT AND REWRITTEN IN FULL
023000* AT END OF RUN (SR-0460).
023100 01  WS-INVENTORY-TABLE.
023200     05  WS-INVENTORY-COUNT       PIC 9(5)  COMP.
023300     05  WS-INVENTORY-ENTRY OCCURS 2000 TIMES
023400             INDEXED BY INV-IX.
023500         10  WS-IT-PRODUCT-ID     PIC 9(9).
023600         10  WS-IT-QUANTITY       PIC S9(7).
023700         10  WS-IT-THRESHOLD      PIC 9(5).
023800
023900 01  WS-WORK-AMOUNTS.
024000     05  WS-AFTER-DISCOUNT        PIC S9(8)V99.
024100     05  WS-TAX-AMOUNT            PIC S9(8)V99.
024200     05  WS-TOTAL-AMOUNT          PIC S9(8)V99.
024300     05  FILLER                   PIC X(1).
024400
024500 01  WS-NEXT-ORDER-ID             PIC 9(9)  COMP.
024600 01  WS-LAST-ORDER-ID             PIC 9(9)  COMP.
024700
024800 01  WS-SUBSCRIPTS.
024900     05  WS-LINE-IX               PIC 9(2)  COMP.
025000     05  WS-WANTED-PRODUCT-ID     PIC 9(9).
025100     05  FILLER                   PIC X(1).
025200
025300 01  WS-SWITCHES.
025400     05  WS-ORDER-REJECTED-SWITCH PIC X(1)  VALUE "N".
025500         88  WS-ORDER-REJECTED               VALUE "Y".
025600     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
025700         88  WS-EOF                          VALUE "Y".
025800     05  FILLER                   PIC X(1).
025900
026000 01  WS-REJECT-REASON             PIC X(40).
026100
026200 PROCEDURE DIVISION.
026300*----------------------------------------------------------------
026400* MAINLINE - LOADS BOTH CORE-RESIDENT MASTERS, FINDS THE NEXT
026500* ORDER ID OFF THE HEADER FILE, PRICES THE ONE REQUEST PRESENT
026600* ON THE CONTROL FILE, AND REWRITES THE INVENTORY MASTER WITH
026700* WHATEVER WAS DECREMENTED. ONE REQUEST PER RUN, SAME AS POS03
026800* THROUGH POS06 - THE DISPATCHER (POS01) CALLS THIS PROGRAM
026900* ONCE PER "ORDER" FUNCTION CODE ON THE CONTROL FILE.
027000*----------------------------------------------------------------
027100 0000-MAINLINE.
027200     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
027300     PERFORM 1100-LOAD-PRODUCTS THRU 1100-EXIT.
027400     PERFORM 1200-LOAD-INVENTORY THRU 1200-EXIT.
027500     PERFORM 1300-FIND-NEXT-ORDER-ID THRU 1300-EXIT.
027600     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
027700* ONLY PRICE THE ORDER IF A REQUEST RECORD WAS ACTUALLY THERE -
027800* AN EMPTY CONTROL FILE IS A NO-OP RUN, NOT AN ABEND.
027900     IF WS-ORQ-STATUS = "00"
028000         PERFORM 2100-PRICE-ORDER THRU 2100-EXIT
028100     END-IF.
028200     PERFORM 8000-REWRITE-INVENTORY THRU 8000-EXIT.
028300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
028400     STOP RUN.
028500
028600 1000-OPEN-FILES.
028700     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-NUM.
028800     MOVE FUNCTION CURRENT-DATE (9:6) TO WS-TODAY-TIME-NUM.
028900     OPEN INPUT ORDER-REQUEST-FILE.
029000 1000-EXIT.
029100     EXIT.
029200
029300*----------------------------------------------------------------
029400* LOADS THE PRODUCT MASTER CORE-RESIDENT (SR-0460). WRITTEN AS A
029500* READ-AND-BRANCH PARAGRAPH PAIR, NOT A STRUCTURED PERFORM, SO
029600* THE LOOP READS THE SAME WAY AS THE OLD MOVIMIENTOS SCAN THIS
029700* SHOP HAS USED SINCE THE TAPE DAYS - SEE THE -READ/-DONE LABEL
029800* PAIR BELOW (SR-1284).
029900*----------------------------------------------------------------
030000 1100-LOAD-PRODUCTS.
030100     MOVE 0 TO WS-PRODUCT-COUNT.
030200     OPEN INPUT PRODUCT-FILE.
030300     IF WS-PROD-STATUS NOT = "00"
030400         DISPLAY "POS02 - CANNOT OPEN PRODUCT-DAT"
030500         MOVE 16 TO RETURN-CODE
030600         STOP RUN
030700     END-IF.
030800 1100-LOAD-PRODUCTS-READ.
030900*    FALL THROUGH TO -DONE ONCE THE MASTER IS EXHAUSTED.
031000     READ PRODUCT-FILE
031100         AT END
031200             GO TO 1100-LOAD-PRODUCTS-DONE.
031300     ADD 1 TO WS-PRODUCT-COUNT.
031400     SET PROD-PX TO WS-PRODUCT-COUNT.
031500     MOVE PROD-ID     TO WS-PT-PROD-ID (PROD-PX).
031600     MOVE PROD-NAME   TO WS-PT-NAME (PROD-PX).
031700     MOVE PROD-PRICE  TO WS-PT-PRICE (PROD-PX).
031800     MOVE PROD-ACTIVE TO WS-PT-ACTIVE (PROD-PX).
031900     GO TO 1100-LOAD-PRODUCTS-READ.
032000 1100-LOAD-PRODUCTS-DONE.
032100     CLOSE PRODUCT-FILE.
032200 1100-EXIT.
032300     EXIT.
032400
032500*----------------------------------------------------------------
032600* LOADS THE INVENTORY MASTER CORE-RESIDENT, SAME READ-AND-BRANCH
032700* SHAPE AS 1100 ABOVE (SR-0460 / SR-1284).
032800*----------------------------------------------------------------
032900 1200-LOAD-INVENTORY.
033000     MOVE 0 TO WS-INVENTORY-COUNT.
033100     OPEN INPUT INVENTORY-FILE.
033200     IF WS-INV-STATUS NOT = "00"
033300         DISPLAY "POS02 - CANNOT OPEN INVENTORY-DAT"
033400         MOVE 16 TO RETURN-CODE
033500         STOP RUN
033600     END-IF.
033700 1200-LOAD-INVENTORY-READ.
033800     READ INVENTORY-FILE
033900         AT END
034000             GO TO 1200-LOAD-INVENTORY-DONE.
034100     ADD 1 TO WS-INVENTORY-COUNT.
034200     SET INV-IX TO WS-INVENTORY-COUNT.
034300     MOVE INV-PRODUCT-ID TO WS-IT-PRODUCT-ID (INV-IX).
034400     MOVE INV-QUANTITY TO WS-IT-QUANTITY (INV-IX).
034500     MOVE INV-LOW-STOCK-THRESHOLD TO WS-IT-THRESHOLD (INV-IX).
034600     GO TO 1200-LOAD-INVENTORY-READ.
034700 1200-LOAD-INVENTORY-DONE.
034800     CLOSE INVENTORY-FILE.
034900 1200-EXIT.
035000     EXIT.
035100
035200* SCANS THE EXISTING ORDER-HEADER FILE TO FIND THE HIGHEST
035300* ORD-ID ON FILE, THE SAME WAY BANK7 ONCE SCANNED MOVIMIENTOS
035400* FOR THE LAST MOVEMENT NUMBER - READ, TEST, LOOP BACK, SAME AS
035500* THAT OLD ROUTINE'S LEER-ULTIMO-MOV-READ LABEL.
035600 1300-FIND-NEXT-ORDER-ID.
035700     MOVE 0 TO WS-LAST-ORDER-ID.
035800     OPEN INPUT ORDER-HEADER-FILE.
035900* STATUS 05 MEANS THE FILE DOES NOT EXIST YET - FINE ON A SHOP'S
036000* VERY FIRST RUN, THE HEADER FILE SIMPLY HAS NO RECORDS ON IT.
036100     IF WS-ORD-STATUS NOT = "00" AND WS-ORD-STATUS NOT = "05"
036200         DISPLAY "POS02 - CANNOT OPEN ORDER-HEADER-DAT"
036300         MOVE 16 TO RETURN-CODE
036400         STOP RUN
036500     END-IF.
036600 1300-FIND-NEXT-ORDER-ID-READ.
036700     READ ORDER-HEADER-FILE
036800         AT END
036900             GO TO 1300-FIND-NEXT-ORDER-ID-DONE.
037000     IF ORD-ID > WS-LAST-ORDER-ID
037100         MOVE ORD-ID TO WS-LAST-ORDER-ID
037200     END-IF.
037300     GO TO 1300-FIND-NEXT-ORDER-ID-READ.
037400 1300-FIND-NEXT-ORDER-ID-DONE.
037500     CLOSE ORDER-HEADER-FILE.
037600     COMPUTE WS-NEXT-ORDER-ID = WS-LAST-ORDER-ID + 1.
037700 1300-EXIT.
037800     EXIT.
037900
038000* ONE REQUEST RECORD IS EXPECTED PER RUN. A MISSING RECORD IS
038100* NOT AN ABEND - THE CONTROL FILE MAY LEGITIMATELY BE EMPTY IF
038200* THE DISPATCHER PASSED A BAD FUNCTION CODE UPSTREAM.
038300 2000-READ-REQUEST.
038400     READ ORDER-REQUEST-FILE
038500         AT END
038600             DISPLAY "POS02 - NO ORDER REQUEST PRESENT"
038700             MOVE "99" TO WS-ORQ-STATUS
038800     END-READ.
038900 2000-EXIT.
039000     EXIT.
039100
039200* DRIVES THE LINE-BY-LINE PRICING OF ONE ORDER. THE HEADER IS
039300* BUILT BEFORE THE LINES SO EACH ITEM-LINE WRITE-UP CAN REFER
039400* BACK TO ORD-ID ALREADY BEING SET; IF ANY LINE REJECTS, THE
039500* WHOLE ORDER IS ABANDONED (THIS JOB IS ALL-OR-NOTHING, NOT
039600* PARTIAL FULFILLMENT - SEE SR-0460 HISTORY).
039700 2100-PRICE-ORDER.
039800     MOVE SPACES TO WS-REJECT-REASON.
039900     INITIALIZE ORDER-HEADER-RECORD.
040000     MOVE WS-NEXT-ORDER-ID     TO ORD-ID.
040100     MOVE ORQ-CUSTOMER-ID      TO ORD-CUSTOMER-ID.
040200     MOVE ORQ-CASHIER-USERNAME TO ORD-CASHIER-USERNAME.
040300     MOVE ORQ-PAYMENT-METHOD   TO ORD-PAYMENT-METHOD.
040400     MOVE WS-TODAY-NUM         TO ORD-CREATED-DATE.
040500     MOVE 0 TO ORD-SUBTOTAL.
040600
040700     OPEN EXTEND ORDER-ITEM-FILE.
040800     MOVE 1 TO WS-LINE-IX.
040900*    LOOPS ONE LINE AT A TIME INSTEAD OF A STRUCTURED VARYING
041000*    PERFORM, SO A BAD LINE CAN GO TO THE DONE LABEL THE SAME
041100*    WAY A BAD READ WOULD (SR-1284).
041200 2100-PRICE-ORDER-LOOP.
041300     IF WS-LINE-IX > ORQ-LINE-COUNT OR WS-ORDER-REJECTED
041400         GO TO 2100-PRICE-ORDER-DONE.
041500     PERFORM 2200-PRICE-LINE THRU 2200-EXIT.
041600     ADD 1 TO WS-LINE-IX.
041700     GO TO 2100-PRICE-ORDER-LOOP.
041800 2100-PRICE-ORDER-DONE.
041900     CLOSE ORDER-ITEM-FILE.
042000
042100     IF WS-ORDER-REJECTED
042200         DISPLAY "POS02 - ORDER REJECTED: " WS-REJECT-REASON
042300     ELSE
042400         PERFORM 2300-COMPUTE-TOTALS THRU 2300-EXIT
042500         PERFORM 2400-WRITE-ORDER THRU 2400-EXIT
042600     END-IF.
042700 2100-EXIT.
042800     EXIT.
042900
043000* PRICES ONE LINE AGAINST THE CORE-RESIDENT PRODUCT AND
043100* INVENTORY TABLES AND DECREMENTS THE TABLE ENTRY IMMEDIATELY
043200* SO A REPEATED PRODUCT ID LATER IN THE SAME ORDER SEES THE
043300* REDUCED BALANCE (SR-0460). EACH REJECT PATH GOES STRAIGHT TO
043400* 2200-EXIT RATHER THAN FALLING THROUGH, SO THE CALLER SEES
043500* WS-ORDER-REJECTED SET AND STOPS THE LOOP ON ITS NEXT TEST.
043600 2200-PRICE-LINE.
043700     MOVE ORQ-PRODUCT-ID (WS-LINE-IX) TO WS-WANTED-PRODUCT-ID.
043800     SET PROD-PX TO 1.
043900     SEARCH WS-PRODUCT-ENTRY
044000         AT END
044100             SET WS-ORDER-REJECTED TO TRUE
044200             MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON
044300             GO TO 2200-EXIT
044400         WHEN WS-PT-PROD-ID (PROD-PX) = WS-WANTED-PRODUCT-ID
044500             CONTINUE
044600     END-SEARCH.
044700
044800* INACTIVE PRODUCTS (DISCONTINUED SKUS) CANNOT BE SOLD EVEN IF
044900* THEY STILL CARRY ON-HAND STOCK.
045000     IF WS-PT-ACTIVE (PROD-PX) NOT = "Y"
045100         SET WS-ORDER-REJECTED TO TRUE
045200         MOVE "PRODUCT NOT ACTIVE" TO WS-REJECT-REASON
045300         GO TO 2200-EXIT
045400     END-IF.
045500
045600     SET INV-IX TO 1.
045700     SEARCH WS-INVENTORY-ENTRY
045800         AT END
045900             SET WS-ORDER-REJECTED TO TRUE
046000             MOVE "INVENTORY NOT FOUND" TO WS-REJECT-REASON
046100             GO TO 2200-EXIT
046200         WHEN WS-IT-PRODUCT-ID (INV-IX) = WS-WANTED-PRODUCT-ID
046300             CONTINUE
046400     END-SEARCH.
046500
046600     IF WS-IT-QUANTITY (INV-IX) < ORQ-QUANTITY (WS-LINE-IX)
046700         SET WS-ORDER-REJECTED TO TRUE
046800         MOVE "INSUFFICIENT STOCK" TO WS-REJECT-REASON
046900         GO TO 2200-EXIT
047000     END-IF.
047100
047200     SUBTRACT ORQ-QUANTITY (WS-LINE-IX)
047300         FROM WS-IT-QUANTITY (INV-IX).
047400
047500     INITIALIZE ORDER-ITEM-RECORD.
047600     MOVE WS-NEXT-ORDER-ID            TO ITM-ORDER-ID.
047700     MOVE WS-LINE-IX                  TO ITM-LINE-NUMBER.
047800     MOVE WS-WANTED-PRODUCT-ID        TO ITM-PRODUCT-ID.
047900     MOVE ORQ-QUANTITY (WS-LINE-IX)   TO ITM-QUANTITY.
048000     MOVE WS-PT-PRICE (PROD-PX)       TO ITM-UNIT-PRICE.
048100     COMPUTE ITM-SUBTOTAL = ITM-UNIT-PRICE * ITM-QUANTITY.
048200     ADD ITM-SUBTOTAL TO ORD-SUBTOTAL.
048300
048400     WRITE ORDER-ITEM-RECORD.
048500 2200-EXIT.
048600     EXIT.
048700
048800* DISCOUNT IS SUBTRACTED BEFORE TAX AND FLOORED AT ZERO (SR-0588)
048900* SO A DISCOUNT LARGER THAN THE SUBTOTAL NEVER PRODUCES A
049000* NEGATIVE TAXABLE AMOUNT.
049100 2300-COMPUTE-TOTALS.
049200     COMPUTE WS-AFTER-DISCOUNT =
049300         ORD-SUBTOTAL - ORQ-DISCOUNT.
049400     IF WS-AFTER-DISCOUNT < 0
049500         MOVE 0 TO WS-AFTER-DISCOUNT
049600     END-IF.
049700     MOVE ORQ-DISCOUNT TO ORD-DISCOUNT.
049800
049900* WS-TAX-AMOUNT IS COMPUTED ROUNDED DIRECTLY AT ITS OWN 2
050000* DECIMAL PLACES (SR-1305) -- A ROUNDED COMPUTE INTO A WIDER
050100* INTERMEDIATE FOLLOWED BY A PLAIN MOVE DOWN TO THE PENNY DOES
050200* NOT ROUND, IT TRUNCATES, AND THIS USED TO BE WRITTEN THAT WAY.
050300     COMPUTE WS-TAX-AMOUNT ROUNDED =
050400         WS-AFTER-DISCOUNT * WS-TAX-RATE.
050500     MOVE WS-TAX-AMOUNT TO ORD-TAX.
050600
050700     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
050800         WS-AFTER-DISCOUNT + WS-TAX-AMOUNT.
050900     MOVE WS-TOTAL-AMOUNT TO ORD-TOTAL.
051000     MOVE "COMPLETED" TO ORD-STATUS.
051100 2300-EXIT.
051200     EXIT.
051300
051400* WRITES THE HEADER AND THE COMPANION PAYMENT RECORD AS TWO
051500* SEPARATE OPEN-EXTEND/CLOSE PAIRS, NOT ONE LONG-HELD OPEN, SO A
051600* JOB ABEND BETWEEN THE TWO WRITES STILL LEAVES THE HEADER FILE
051700* IN A CONSISTENT, CLOSED STATE FOR THE NEXT RESTART.
051800 2400-WRITE-ORDER.
051900     OPEN EXTEND ORDER-HEADER-FILE.
052000     WRITE ORDER-HEADER-RECORD.
052100     CLOSE ORDER-HEADER-FILE.
052200
052300     INITIALIZE PAYMENT-RECORD.
052400     MOVE ORD-ID              TO PAY-ORDER-ID.
052500     MOVE ORQ-PAYMENT-METHOD  TO PAY-METHOD.
052600     MOVE ORD-TOTAL           TO PAY-AMOUNT.
052700     MOVE "COMPLETED"         TO PAY-STATUS.
052800     MOVE WS-TODAY-NUM        TO PAY-CREATED-DATE.
052900     MOVE WS-TODAY-TIME-NUM   TO PAY-CREATED-TIME.
053000     OPEN EXTEND PAYMENT-FILE.
053100     WRITE PAYMENT-RECORD.
053200     CLOSE PAYMENT-FILE.
053300
053400     DISPLAY "POS02 - ORDER " ORD-ID " TOTAL " ORD-TOTAL.
053500 2400-EXIT.
053600     EXIT.
053700
053800*----------------------------------------------------------------
053900* REWRITES THE COMPLETE INVENTORY MASTER FROM THE CORE-RESIDENT
054000* TABLE - THE LINE-SEQUENTIAL EQUIVALENT OF A NEW-MASTER PASS
054100* (SR-0460 / SR-0955). RUNS EVEN WHEN THE ORDER WAS REJECTED,
054200* SINCE A REJECT MAY STILL FOLLOW SUCCESSFUL LINES EARLIER IN
054300* THE SAME ORDER THAT ALREADY DECREMENTED STOCK - THOSE
054400* DECREMENTS MUST STILL BE WRITTEN BACK (SR-1284 WALKTHROUGH
054500* NOTE: THIS WAS CONFIRMED AS INTENDED BEHAVIOUR, NOT A DEFECT).
054600*----------------------------------------------------------------
054700 8000-REWRITE-INVENTORY.
054800     OPEN OUTPUT INVENTORY-FILE.
054900     SET INV-IX TO 1.
055000     IF WS-INVENTORY-COUNT = 0
055100         GO TO 8000-REWRITE-INVENTORY-DONE
055200     END-IF.
055300 8000-REWRITE-INVENTORY-LOOP.
055400     INITIALIZE INVENTORY-RECORD.
055500     MOVE WS-IT-PRODUCT-ID (INV-IX) TO INV-PRODUCT-ID.
055600     MOVE WS-IT-QUANTITY (INV-IX)   TO INV-QUANTITY.
055700     MOVE WS-IT-THRESHOLD (INV-IX)  TO INV-LOW-STOCK-THRESHOLD.
055800     WRITE INVENTORY-RECORD.
055900     IF INV-IX >= WS-INVENTORY-COUNT
056000         GO TO 8000-REWRITE-INVENTORY-DONE
056100     END-IF.
056200     SET INV-IX UP BY 1.
056300     GO TO 8000-REWRITE-INVENTORY-LOOP.
056400 8000-REWRITE-INVENTORY-DONE.
056500     CLOSE INVENTORY-FILE.
056600 8000-EXIT.
056700     EXIT.
056800
056900 9000-CLOSE-FILES.
057000     CLOSE ORDER-REQUEST-FILE.
057100 9000-EXIT.
057200     EXIT.
