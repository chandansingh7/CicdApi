000100*================================================================
000200* PROGRAM-ID. POS10
000300* LEGACY CART CHECKOUT - SETTLE / CHECKOUT
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS10.
000700 AUTHOR.        K. ABARA.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  09/18/95.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   09/18/95  KA    SR-0680   ORIGINAL WRITE-UP. SETTLES THE
001800*                             COUNTER-TOP CART (SEE POS09) BY
001900*                             SUMMING ITS LINES, KNOCKING DOWN
002000*                             EACH LINE'S OWN STOCK COPY, AND
002100*                             CLEARING THE CART MASTER FOR THE
002200*                             NEXT SALE.
002300*   02/09/04  KA    SR-1120   WIRED INTO THE MAINLINE DISPATCH
002400*                             TABLE AS THE COUNTER-TOP CHECKOUT
002500*                             FUNCTION CODE (SEE POS01) - UP TO
002600*                             NOW THIS RAN STANDALONE OFF ITS OWN
002700*                             JCL STEP.
002800*   06/02/05  KA    SR-1163   REJECTS CHECKOUT ON AN EMPTY CART
002900*                             INSTEAD OF WRITING A ZERO-TOTAL
003000*                             RECEIPT.
003100*   11/30/07  PR    SR-1250   CLARIFIED IN COMMENTS THAT THIS
003200*                             COUNTER-TOP CALCULATOR DOES NOT
003300*                             TOUCH THE PRODUCT/INVENTORY MASTERS
003400*                             USED BY THE ORDER PRICING RUN
003500*                             (SEE POS02) - THE STOCK FIGURE ON
003600*                             EACH CART LINE IS ITS OWN COPY,
003700*                             CAPTURED WHEN THE LINE WAS ADDED.
003800*   03/04/09  PR    SR-1284   REWORKED THE CART-LOAD LOOP AND ALL
003900*                             FOUR TIMES-DRIVEN LINE LOOPS (SUM,
004000*                             STOCK DECREMENT, RECEIPT WRITE) OFF
004100*                             STRUCTURED PERFORM/END-PERFORM AND
004200*                             PERFORM ... TIMES INTO THE
004300*                             READ-AND-BRANCH / COUNTED GO-TO LOOP
004400*                             STYLE USED THROUGHOUT THE SUITE
004500*                             (SAME SR-1284 AS POS02 THROUGH
004600*                             POS09).
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CHECKOUT-REQUEST-FILE ASSIGN TO CHECKOUT-REQUEST-DAT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-CKQ-STATUS.
005800
005900     SELECT CART-FILE ASSIGN TO CART-DAT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-CRT-STATUS.
006200
006300     SELECT RECEIPT-FILE ASSIGN TO RECEIPT-OUT-DAT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RCP-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CHECKOUT-REQUEST-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  CHECKOUT-REQUEST-RECORD.
007200     05  CKQ-DUMMY-TRIGGER       PIC X(1).
007300     05  FILLER                  PIC X(79).
007400
007500* CARD-IMAGE REDEFINITION KEPT FOR THE OLD COUNTER-TOP DECK.
007600 01  CHECKOUT-REQUEST-CARD-IMAGE REDEFINES
007700         CHECKOUT-REQUEST-RECORD.
007800     05  CARD-DUMMY-TRIGGER      PIC X(1).
007900     05  CARD-FILLER             PIC X(79).
008000
008100 FD  CART-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  CART-LINE-RECORD.
008400     05  CRT-PRODUCT-ID          PIC X(10).
008500     05  CRT-PRODUCT-NAME        PIC X(40).
008600     05  CRT-UNIT-PRICE          PIC S9(8)V99.
008700     05  CRT-QUANTITY            PIC 9(5).
008800     05  CRT-AVAILABLE-STOCK     PIC 9(7).
008900     05  FILLER                  PIC X(15).
009000
009100* RECEIPT-TAPE VIEW, SAME AS POS09, PRINTED AT CHECKOUT.
009200 01  CART-RECEIPT-IMAGE REDEFINES CART-LINE-RECORD.
009300     05  RCPT-PRODUCT-ID         PIC X(10).
009400     05  RCPT-PRODUCT-NAME       PIC X(40).
009500     05  RCPT-UNIT-PRICE         PIC S9(8)V99.
009600     05  FILLER                  PIC X(27).
009700
009800 FD  RECEIPT-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  RECEIPT-LINE-RECORD.
010100     05  RCP-PRODUCT-ID          PIC X(10).
010200     05  RCP-PRODUCT-NAME        PIC X(40).
010300     05  RCP-UNIT-PRICE          PIC S9(8)V99.
010400     05  RCP-QUANTITY            PIC 9(5).
010500     05  RCP-LINE-TOTAL          PIC S9(8)V99.
010600     05  FILLER                  PIC X(25).
010700
010800* END-OF-TAPE TOTALS VIEW - OVERLAYS THE LAST LINE WRITTEN
010900* TO RECEIPT-OUT-DAT FOR THE COUNTER PRINTER PROGRAM.
011000 01  RECEIPT-TOTALS-IMAGE REDEFINES RECEIPT-LINE-RECORD.
011100     05  TOT-LITERAL             PIC X(10).
011200     05  FILLER                  PIC X(40).
011300     05  TOT-CART-TOTAL           PIC S9(8)V99.
011400     05  FILLER                   PIC X(32).
011500
011600 WORKING-STORAGE SECTION.
011700 77  WS-CKQ-STATUS                PIC X(2).
011800 77  WS-CRT-STATUS                PIC X(2).
011900 77  WS-RCP-STATUS                PIC X(2).
012000
012100 01  WS-CART-TABLE.
012200     05  WS-CT-COUNT              PIC 9(4)  COMP.
012300     05  WS-CT-ENTRY OCCURS 500 TIMES INDEXED BY CT-IX.
012400         10  WS-CT-PRODUCT-ID     PIC X(10).
012500         10  WS-CT-PRODUCT-NAME   PIC X(40).
012600         10  WS-CT-UNIT-PRICE     PIC S9(8)V99.
012700         10  WS-CT-QUANTITY       PIC 9(5).
012800         10  WS-CT-AVAILABLE-STOCK PIC 9(7).
012900
013000 01  WS-CART-TOTAL                PIC S9(8)V99.
013100 01  WS-LINE-TOTAL                PIC S9(8)V99.
013200
013300 01  WS-TODAY-DATE                PIC 9(8).
013400
013500* DATE BREAKOUT VIEW FOR THE RECEIPT HEADER STAMP, SAME
013600* BREAKDOWN USED IN POS01/POS02/POS04/POS06.
013700 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
013800     05  WS-TODAY-YEAR            PIC 9(4).
013900     05  WS-TODAY-MONTH           PIC 9(2).
014000     05  WS-TODAY-DAY             PIC 9(2).
014100
014200 01  WS-SWITCHES.
014300     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
014400         88  WS-EOF                         VALUE "Y".
014500     05  WS-CART-EMPTY-SWITCH     PIC X(1)  VALUE "N".
014600         88  WS-CART-EMPTY                  VALUE "Y".
014700     05  FILLER                   PIC X(1).
014800
014900 PROCEDURE DIVISION.
015000 0000-MAINLINE.
015100     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
015200     PERFORM 1100-LOAD-CART THRU 1100-EXIT.
015300     IF WS-CT-COUNT = 0
015400         SET WS-CART-EMPTY TO TRUE
015500         DISPLAY "POS10 - CHECKOUT REJECTED, CART IS EMPTY"
015600     ELSE
015700         PERFORM 2000-SUM-CART THRU 2000-EXIT
015800         PERFORM 3000-DECREMENT-STOCK THRU 3000-EXIT
015900         PERFORM 4000-WRITE-RECEIPT THRU 4000-EXIT
016000         PERFORM 5000-CLEAR-CART THRU 5000-EXIT
016100         DISPLAY "POS10 - CHECKOUT TOTAL: " WS-CART-TOTAL
016200     END-IF.
016300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
016400     STOP RUN.
016500
016600 1000-OPEN-FILES.
016700     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-DATE.
016800     OPEN INPUT CHECKOUT-REQUEST-FILE.
016900 1000-EXIT.
017000     EXIT.
017100
017200* READ-AND-BRANCH PAIR (SR-1284) - SAME SHAPE AS THE CART LOAD
017300* IN POS09.
017400 1100-LOAD-CART.
017500     MOVE 0 TO WS-CT-COUNT.
017600     OPEN INPUT CART-FILE.
017700     IF WS-CRT-STATUS NOT = "00"
017800         DISPLAY "POS10 - CANNOT OPEN CART-DAT"
017900         MOVE 16 TO RETURN-CODE
018000         STOP RUN
018100     END-IF.
018200 1100-LOAD-CART-READ.
018300     READ CART-FILE
018400         AT END
018500             GO TO 1100-LOAD-CART-DONE.
018600     ADD 1 TO WS-CT-COUNT.
018700     SET CT-IX TO WS-CT-COUNT.
018800     MOVE CRT-PRODUCT-ID TO WS-CT-PRODUCT-ID (CT-IX).
018900     MOVE CRT-PRODUCT-NAME TO WS-CT-PRODUCT-NAME (CT-IX).
019000     MOVE CRT-UNIT-PRICE TO WS-CT-UNIT-PRICE (CT-IX).
019100     MOVE CRT-QUANTITY TO WS-CT-QUANTITY (CT-IX).
019200     MOVE CRT-AVAILABLE-STOCK TO WS-CT-AVAILABLE-STOCK (CT-IX).
019300     GO TO 1100-LOAD-CART-READ.
019400 1100-LOAD-CART-DONE.
019500     CLOSE CART-FILE.
019600 1100-EXIT.
019700     EXIT.
019800
019900* SUMS EVERY LINE'S PRICE TIMES QUANTITY INTO THE CART TOTAL.
020000* MAINLINE HAS ALREADY REJECTED THE EMPTY-CART CASE, SO
020100* WS-CT-COUNT IS ALWAYS AT LEAST 1 HERE, BUT THE ZERO-COUNT
020200* GUARD IS KEPT ANYWAY FOR THE SAME REASON THE OTHER COUNTED
020300* LOOPS IN THE SUITE KEEP IT - BELT AND SUSPENDERS (SR-1284).
020400 2000-SUM-CART.
020500     MOVE 0 TO WS-CART-TOTAL.
020600     IF WS-CT-COUNT = 0
020700         GO TO 2000-EXIT
020800     END-IF.
020900     SET CT-IX TO 1.
021000 2000-SUM-CART-LOOP.
021100     COMPUTE WS-LINE-TOTAL =
021200         WS-CT-UNIT-PRICE (CT-IX) * WS-CT-QUANTITY (CT-IX).
021300     ADD WS-LINE-TOTAL TO WS-CART-TOTAL.
021400     IF CT-IX >= WS-CT-COUNT
021500         GO TO 2000-EXIT
021600     END-IF.
021700     SET CT-IX UP BY 1.
021800     GO TO 2000-SUM-CART-LOOP.
021900 2000-EXIT.
022000     EXIT.
022100
022200* STOCK DECREMENT IS UNCONDITIONAL AT CHECKOUT - NO SECOND
022300* AVAILABILITY CHECK HERE, THAT HAPPENED WHEN EACH LINE WAS
022400* ADDED (SEE POS09). THE FIGURE KNOCKED DOWN LIVES ON THE
022500* CART LINE ITSELF, NOT ON THE PRODUCT/INVENTORY MASTERS.
022600* REWORKED (SR-1284) OFF PERFORM ... TIMES INTO A COUNTED
022700* GO-TO LOOP.
022800 3000-DECREMENT-STOCK.
022900     IF WS-CT-COUNT = 0
023000         GO TO 3000-EXIT
023100     END-IF.
023200     SET CT-IX TO 1.
023300 3000-DECREMENT-STOCK-LOOP.
023400     SUBTRACT WS-CT-QUANTITY (CT-IX) FROM
023500         WS-CT-AVAILABLE-STOCK (CT-IX).
023600     IF CT-IX >= WS-CT-COUNT
023700         GO TO 3000-EXIT
023800     END-IF.
023900     SET CT-IX UP BY 1.
024000     GO TO 3000-DECREMENT-STOCK-LOOP.
024100 3000-EXIT.
024200     EXIT.
024300
024400* WRITES ONE RECEIPT LINE PER CART LINE, THEN A TOTALS LINE
024500* THE COUNTER PRINTER PROGRAM PULLS ITS GRAND TOTAL FROM
024600* (OVERLAID VIA RECEIPT-TOTALS-IMAGE ABOVE). REWORKED (SR-1284)
024700* OFF PERFORM ... TIMES INTO A COUNTED GO-TO LOOP.
024800 4000-WRITE-RECEIPT.
024900     OPEN OUTPUT RECEIPT-FILE.
025000     IF WS-CT-COUNT = 0
025100         GO TO 4000-WRITE-RECEIPT-DONE
025200     END-IF.
025300     SET CT-IX TO 1.
025400 4000-WRITE-RECEIPT-LOOP.
025500     MOVE WS-CT-PRODUCT-ID (CT-IX) TO RCP-PRODUCT-ID.
025600     MOVE WS-CT-PRODUCT-NAME (CT-IX) TO RCP-PRODUCT-NAME.
025700     MOVE WS-CT-UNIT-PRICE (CT-IX) TO RCP-UNIT-PRICE.
025800     MOVE WS-CT-QUANTITY (CT-IX) TO RCP-QUANTITY.
025900     COMPUTE RCP-LINE-TOTAL =
026000         WS-CT-UNIT-PRICE (CT-IX) * WS-CT-QUANTITY (CT-IX).
026100     WRITE RECEIPT-LINE-RECORD.
026200     IF CT-IX >= WS-CT-COUNT
026300         GO TO 4000-WRITE-RECEIPT-DONE
026400     END-IF.
026500     SET CT-IX UP BY 1.
026600     GO TO 4000-WRITE-RECEIPT-LOOP.
026700 4000-WRITE-RECEIPT-DONE.
026800     MOVE "CART TOTAL" TO TOT-LITERAL.
026900     MOVE WS-CART-TOTAL TO TOT-CART-TOTAL.
027000     WRITE RECEIPT-TOTALS-IMAGE.
027100     CLOSE RECEIPT-FILE.
027200 4000-EXIT.
027300     EXIT.
027400
027500* CLEARS THE CART MASTER BACK TO A ZERO-LINE FILE FOR THE NEXT
027600* SALE - AN OPEN OUTPUT FOLLOWED IMMEDIATELY BY A CLOSE, SAME
027700* TRICK THE SHOP USES ELSEWHERE TO TRUNCATE A LINE SEQUENTIAL
027800* FILE WITHOUT A SEPARATE DELETE UTILITY STEP.
027900 5000-CLEAR-CART.
028000     OPEN OUTPUT CART-FILE.
028100     CLOSE CART-FILE.
028200     MOVE 0 TO WS-CT-COUNT.
028300 5000-EXIT.
028400     EXIT.
028500
028600 9000-CLOSE-FILES.
028700     CLOSE CHECKOUT-REQUEST-FILE.
028800 9000-EXIT.
028900     EXIT.
