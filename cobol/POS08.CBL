000100*================================================================
000200* PROGRAM-ID. POS08
000300* PRODUCT / INVENTORY BULK IMPORT
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS08.
000700 AUTHOR.        T. OKONKWO.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  11/14/91.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   11/14/91  TO    SR-0402   ORIGINAL WRITE-UP. LOADS THE
001800*                             WAREHOUSE'S COMMA-DELIMITED
001900*                             PRODUCT SHEET INTO THE PRODUCT
002000*                             AND INVENTORY MASTERS.
002100*   06/30/93  JM    SR-0588   ADDED BARCODE-DUPLICATE REJECT.
002200*   01/05/98  SP    SR-0799   ADDED MATCH-OR-INSERT LOGIC KEYED
002300*                             BY SKU (PREVIOUSLY INSERT-ONLY).
002400*   10/13/98  SP    Y2K-0041  Y2K: NO DATE FIELDS IN THIS LOAD --
002500*                             VERIFIED NONE NEEDED WIDENING.
002600*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002700*                             SEQUENTIAL FILE ORGANIZATION; THE
002800*                             PRODUCT/INVENTORY MASTERS ARE NOW
002900*                             UPDATED BY AN OLD/NEW MASTER PASS
003000*                             AT END OF JOB (SEE 8000 BELOW).
003100*   11/02/05  RD    SR-1203   CATEGORY TEXT ON THE UPLOAD SHEET
003200*                             NOW RESOLVES AGAINST THE CATALOG
003300*                             SUBSYSTEM'S CATEGORY MASTER BY
003400*                             EXACT NAME FIRST; A NUMERIC CATEGORY
003500*                             COLUMN ONLY FALLS BACK TO THE OLD
003600*                             STRAIGHT-TO-ID BEHAVIOR WHEN NO NAME
003700*                             MATCHES. WAREHOUSE CLERKS HAD BEEN
003800*                             KEYING CATEGORY NAMES ON THE SHEET
003900*                             AND GETTING A SILENT ZERO EVER SINCE
004000*                             SR-0402 - THIS WAS RAISED AS A HELP
004100*                             DESK TICKET AND TRACED HERE.
004200*   03/04/09  PR    SR-1284   REWORKED THE PRODUCT/INVENTORY
004300*                             TABLE-LOAD LOOPS AND THE MASTER
004400*                             REWRITE LOOP OFF STRUCTURED
004500*                             PERFORM/END-PERFORM INTO THE
004600*                             READ-AND-BRANCH / GO-TO LOOP STYLE
004700*                             USED THROUGHOUT THE SUITE (SAME
004800*                             SR-1284 AS POS02 THROUGH POS07).
004900*   06/11/09  PR    SR-1307   A FAILED OPEN OF THE UPLOAD CSV
005000*                             USED TO ABEND THE STEP (RETURN-
005100*                             CODE 16) WITHOUT EVER REACHING
005200*                             8900-PRINT-SUMMARY, SO THE JOB LOG
005300*                             SHOWED NO RECORD OF WHAT WAS
005400*                             ATTEMPTED. 1000-OPEN-FILES NOW SETS
005500*                             THE REJECT COUNT TO 1 AND LOGS A
005600*                             FILE-LEVEL REJECT LINE, AND THE
005700*                             MAINLINE SKIPS STRAIGHT TO THE
005800*                             SUMMARY AND CLOSE STEPS INSTEAD OF
005900*                             STOPPING COLD - SAME "0 ROWS, 1
006000*                             REJECT" REPORT THE OPERATOR SEES
006100*                             FOR ANY OTHER ALL-ROWS-BAD RUN.
006200*----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT BULK-UPLOAD-FILE ASSIGN TO BULK-UPLOAD-INPUT-CSV
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-BUR-STATUS.
007300
007400     SELECT PRODUCT-FILE ASSIGN TO PRODUCT-DAT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-PRD-STATUS.
007700
007800     SELECT INVENTORY-FILE ASSIGN TO INVENTORY-DAT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-INV-STATUS.
008100
008200*   CATALOG SUBSYSTEM'S CATEGORY MASTER (SR-1203) - READ-ONLY
008300*   HERE, MAINTAINED BY THE CATALOG GROUP'S OWN JOBS.
008400     SELECT CATEGORY-FILE ASSIGN TO CATEGORY-DAT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-CAT-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000* ONE VARIABLE-LOOKING BUT FIXED 200-BYTE LINE PER CSV ROW FROM
009100* THE WAREHOUSE. UNSTRING IN 2100 BELOW PULLS THE SEVEN
009200* COMMA-DELIMITED COLUMNS OUT OF IT.
009300 FD  BULK-UPLOAD-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  BULK-UPLOAD-ROW               PIC X(200).
009600
009700 FD  PRODUCT-FILE
009800     LABEL RECORDS ARE STANDARD.
009900 01  PRODUCT-RECORD.
010000     05  PROD-ID                 PIC 9(9).
010100     05  PROD-NAME               PIC X(60).
010200     05  PROD-SKU                PIC X(20).
010300     05  PROD-BARCODE            PIC X(20).
010400     05  PROD-PRICE              PIC S9(8)V99.
010500     05  PROD-CATEGORY-ID        PIC 9(9).
010600     05  PROD-ACTIVE             PIC X(1).
010700     05  FILLER                  PIC X(19).
010800
010900* OLD CARD-IMAGE VIEW OF THE PRODUCT MASTER, KEPT FOR THE
011000* PRICE-CHECK DECK THAT STILL RUNS AGAINST THIS FILE.
011100 01  PRODUCT-CARD-IMAGE REDEFINES PRODUCT-RECORD.
011200     05  CARD-PROD-ID            PIC 9(9).
011300     05  CARD-PROD-NAME          PIC X(60).
011400     05  FILLER                  PIC X(51).
011500
011600 FD  INVENTORY-FILE
011700     LABEL RECORDS ARE STANDARD.
011800 01  INVENTORY-RECORD.
011900     05  INV-PRODUCT-ID          PIC 9(9).
012000     05  INV-QUANTITY            PIC S9(7).
012100     05  INV-LOW-STOCK-THRESHOLD PIC 9(5).
012200     05  FILLER                  PIC X(20).
012300
012400* LEGACY WAREHOUSE-TAG PRINT VIEW KEPT FOR THE SHELF-LABEL JOB
012500* THAT STILL READS THIS FILE.
012600 01  INVENTORY-TAG-IMAGE REDEFINES INVENTORY-RECORD.
012700     05  TAG-INV-PRODUCT-ID      PIC 9(9).
012800     05  TAG-INV-QUANTITY        PIC S9(7).
012900     05  FILLER                  PIC X(25).
013000
013100* ONE ROW PER CATEGORY. THE CATALOG SUBSYSTEM OWNS THIS FILE;
013200* THIS JOB ONLY READS IT TO RESOLVE THE UPLOAD SHEET'S CATEGORY
013300* COLUMN (SR-1203).
013400 FD  CATEGORY-FILE
013500     LABEL RECORDS ARE STANDARD.
013600 01  CATEGORY-RECORD.
013700     05  CAT-ID                  PIC 9(9).
013800     05  CAT-NAME                PIC X(40).
013900     05  FILLER                  PIC X(51).
014000
014100 WORKING-STORAGE SECTION.
014200 77  WS-BUR-STATUS                PIC X(2).
014300 77  WS-PRD-STATUS                PIC X(2).
014400 77  WS-INV-STATUS                PIC X(2).
014500 77  WS-CAT-STATUS                PIC X(2).
014600
014700* PARSED CSV COLUMNS FOR THE CURRENT DATA ROW.
014800 01  WS-BUR-FIELDS.
014900     05  WS-BUR-NAME              PIC X(60).
015000     05  WS-BUR-SKU               PIC X(20).
015100     05  WS-BUR-BARCODE           PIC X(20).
015200     05  WS-BUR-PRICE-TEXT        PIC X(15).
015300     05  WS-BUR-CATEGORY-TEXT     PIC X(40).
015400     05  WS-BUR-STOCK-TEXT        PIC X(10).
015500     05  WS-BUR-THRESHOLD-TEXT    PIC X(10).
015600     05  FILLER                   PIC X(1).
015700
015800* NUMERIC-EDITED VIEW OF THE SAME BUFFER, FOR THE UNSTRING
015900* DELIMITER COUNT CHECK IN 2100 BELOW.
016000 01  WS-BUR-FIELDS-COUNT REDEFINES WS-BUR-FIELDS.
016100     05  FILLER                   PIC X(175).
016200
016300 01  WS-PRICE-WHOLE-TEXT           PIC 9(8).
016400 01  WS-PRICE-DEC-TEXT             PIC 99.
016500 01  WS-PARSED-PRICE              PIC S9(8)V99.
016600 01  WS-PARSED-STOCK              PIC 9(7)   COMP.
016700 01  WS-PARSED-THRESHOLD          PIC 9(5)   COMP.
016800 01  WS-PARSED-CATEGORY-ID        PIC 9(9)   COMP.
016900 01  WS-UNSTRING-TALLY             PIC 9(3)   COMP.
017000
017100 01  WS-RESULT-COUNTERS.
017200     05  WS-TOTAL-ROWS            PIC 9(7)  COMP.
017300     05  WS-SUCCESS-COUNT         PIC 9(7)  COMP.
017400     05  WS-UPDATED-COUNT         PIC 9(7)  COMP.
017500     05  WS-FAIL-COUNT            PIC 9(7)  COMP.
017600     05  FILLER                   PIC X(1).
017700
017800 01  WS-LAST-PRODUCT-ID            PIC 9(9)  COMP.
017900 01  WS-MATCH-PRODUCT-ID           PIC 9(9)  COMP.
018000
018100 01  WS-PRODUCT-TABLE.
018200     05  WS-PT-COUNT              PIC 9(5)  COMP.
018300     05  WS-PT-ENTRY OCCURS 2000 TIMES INDEXED BY PT-IX.
018400         10  WS-PT-ID             PIC 9(9).
018500         10  WS-PT-NAME           PIC X(60).
018600         10  WS-PT-SKU            PIC X(20).
018700         10  WS-PT-BARCODE        PIC X(20).
018800         10  WS-PT-PRICE          PIC S9(8)V99.
018900         10  WS-PT-CATEGORY-ID    PIC 9(9).
019000         10  WS-PT-ACTIVE         PIC X(1).
019100         10  WS-PT-QUANTITY       PIC S9(7).
019200         10  WS-PT-THRESHOLD      PIC 9(5).
019300         10  WS-PT-IS-NEW         PIC X(1).
019400
019500* CORE-RESIDENT CATEGORY TABLE, LOADED ONCE AT START-UP (SR-1203) -
019600* SAME SEARCH-TABLE IDIOM AS WS-PRODUCT-TABLE ABOVE.
019700 01  WS-CATEGORY-TABLE.
019800     05  WS-CT-COUNT              PIC 9(4)  COMP.
019900     05  WS-CT-ENTRY OCCURS 500 TIMES INDEXED BY CT-IX.
020000         10  WS-CT-ID             PIC 9(9).
020100         10  WS-CT-NAME           PIC X(40).
020200
020300 01  WS-SWITCHES.
020400     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
020500         88  WS-EOF                         VALUE "Y".
020600     05  WS-ROW-OK-SWITCH         PIC X(1)  VALUE "N".
020700         88  WS-ROW-OK                      VALUE "Y".
020800     05  WS-CATEGORY-MATCHED-SWITCH PIC X(1) VALUE "N".
020900         88  WS-CATEGORY-MATCHED          VALUE "Y".
021000     05  WS-BULK-OPEN-SWITCH      PIC X(1)  VALUE "N".
021100         88  WS-BULK-OPEN-FAILED            VALUE "Y".
021200     05  FILLER                   PIC X(1).
021300
021400 PROCEDURE DIVISION.
021500*----------------------------------------------------------------
021600* MAINLINE - LOADS THE PRODUCT, INVENTORY AND CATEGORY MASTERS
021700* CORE-RESIDENT, THEN EDITS EACH UPLOAD ROW AND EITHER UPDATES
021800* AN EXISTING PRODUCT (MATCHED BY SKU) OR INSERTS A NEW ONE.
021900* EVERYTHING IS DONE AGAINST THE IN-MEMORY TABLE AND ONLY WRITTEN
022000* BACK TO DISK ONCE, AT 8000, SAME PATTERN AS POS02/POS03.
022100*----------------------------------------------------------------
022200 0000-MAINLINE.
022300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
022400     IF WS-BULK-OPEN-FAILED
022500         PERFORM 8900-PRINT-SUMMARY THRU 8900-EXIT
022600         PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
022700         STOP RUN
022800     END-IF.
022900     PERFORM 1100-LOAD-PRODUCTS THRU 1100-EXIT.
023000     PERFORM 1170-LOAD-CATEGORIES THRU 1170-EXIT.
023100     PERFORM 1200-READ-HEADER THRU 1200-EXIT.
023200     PERFORM 2000-READ-ROW THRU 2000-EXIT
023300         UNTIL WS-EOF.
023400     PERFORM 8000-REWRITE-MASTERS THRU 8000-EXIT.
023500     PERFORM 8900-PRINT-SUMMARY THRU 8900-EXIT.
023600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
023700     STOP RUN.
023800
023900 1000-OPEN-FILES.
024000     MOVE 0 TO WS-TOTAL-ROWS.
024100     MOVE 0 TO WS-SUCCESS-COUNT.
024200     MOVE 0 TO WS-UPDATED-COUNT.
024300     MOVE 0 TO WS-FAIL-COUNT.
024400     OPEN INPUT BULK-UPLOAD-FILE.
024500     IF WS-BUR-STATUS NOT = "00"
024600         DISPLAY "POS08 - CANNOT OPEN BULK-UPLOAD-INPUT-CSV"
024700         SET WS-BULK-OPEN-FAILED TO TRUE
024800         MOVE 1 TO WS-FAIL-COUNT
024900         DISPLAY "POS08 - ROW 0000000 REJECTED - CANNOT OPEN "
025000             "UPLOAD FILE, NO ROWS READ"
025100     END-IF.
025200 1000-EXIT.
025300     EXIT.
025400
025500* LOADS THE PRODUCT MASTER CORE-RESIDENT AND REMEMBERS THE
025600* HIGHEST PRODUCT ID SEEN, SO NEW PRODUCTS INSERTED BELOW GET THE
025700* NEXT SEQUENTIAL ID (SAME ASSIGNMENT IDIOM AS POS02'S ORDERS).
025800* READ-AND-BRANCH PAIR (SR-1284).
025900 1100-LOAD-PRODUCTS.
026000     MOVE 0 TO WS-PT-COUNT.
026100     MOVE 0 TO WS-LAST-PRODUCT-ID.
026200     OPEN INPUT PRODUCT-FILE.
026300     IF WS-PRD-STATUS NOT = "00"
026400         DISPLAY "POS08 - CANNOT OPEN PRODUCT-DAT"
026500         MOVE 16 TO RETURN-CODE
026600         STOP RUN
026700     END-IF.
026800 1100-LOAD-PRODUCTS-READ.
026900     READ PRODUCT-FILE
027000         AT END
027100             GO TO 1100-LOAD-PRODUCTS-DONE.
027200     ADD 1 TO WS-PT-COUNT.
027300     SET PT-IX TO WS-PT-COUNT.
027400     MOVE PROD-ID TO WS-PT-ID (PT-IX).
027500     MOVE PROD-NAME TO WS-PT-NAME (PT-IX).
027600     MOVE PROD-SKU TO WS-PT-SKU (PT-IX).
027700     MOVE PROD-BARCODE TO WS-PT-BARCODE (PT-IX).
027800     MOVE PROD-PRICE TO WS-PT-PRICE (PT-IX).
027900     MOVE PROD-CATEGORY-ID TO WS-PT-CATEGORY-ID (PT-IX).
028000     MOVE PROD-ACTIVE TO WS-PT-ACTIVE (PT-IX).
028100     MOVE "N" TO WS-PT-IS-NEW (PT-IX).
028200     IF PROD-ID > WS-LAST-PRODUCT-ID
028300         MOVE PROD-ID TO WS-LAST-PRODUCT-ID
028400     END-IF.
028500     GO TO 1100-LOAD-PRODUCTS-READ.
028600 1100-LOAD-PRODUCTS-DONE.
028700     CLOSE PRODUCT-FILE.
028800     PERFORM 1150-LOAD-INVENTORY THRU 1150-EXIT.
028900 1100-EXIT.
029000     EXIT.
029100
029200* MATCHES EACH INVENTORY ROW BACK INTO THE PRODUCT TABLE BY ID.
029300* READ-AND-BRANCH PAIR (SR-1284).
029400 1150-LOAD-INVENTORY.
029500     OPEN INPUT INVENTORY-FILE.
029600     IF WS-INV-STATUS NOT = "00"
029700         DISPLAY "POS08 - CANNOT OPEN INVENTORY-DAT"
029800         MOVE 16 TO RETURN-CODE
029900         STOP RUN
030000     END-IF.
030100 1150-LOAD-INVENTORY-READ.
030200     READ INVENTORY-FILE
030300         AT END
030400             GO TO 1150-LOAD-INVENTORY-DONE.
030500     PERFORM 1160-STORE-INVENTORY THRU 1160-EXIT.
030600     GO TO 1150-LOAD-INVENTORY-READ.
030700 1150-LOAD-INVENTORY-DONE.
030800     CLOSE INVENTORY-FILE.
030900 1150-EXIT.
031000     EXIT.
031100
031200 1160-STORE-INVENTORY.
031300     SET PT-IX TO 1.
031400     SEARCH WS-PT-ENTRY
031500         AT END
031600             DISPLAY "POS08 - INVENTORY ORPHAN, PRODUCT ID "
031700                 INV-PRODUCT-ID
031800         WHEN WS-PT-ID (PT-IX) = INV-PRODUCT-ID
031900             MOVE INV-QUANTITY TO WS-PT-QUANTITY (PT-IX)
032000             MOVE INV-LOW-STOCK-THRESHOLD TO
032100                 WS-PT-THRESHOLD (PT-IX)
032200     END-SEARCH.
032300 1160-EXIT.
032400     EXIT.
032500
032600* LOADS THE CATALOG SUBSYSTEM'S CATEGORY MASTER CORE-RESIDENT SO
032700* 2300 BELOW CAN RESOLVE THE UPLOAD SHEET'S CATEGORY COLUMN BY
032800* NAME WITHOUT RE-READING CATEGORY-DAT PER ROW (SR-1203).
032900* READ-AND-BRANCH PAIR (SR-1284).
033000 1170-LOAD-CATEGORIES.
033100     MOVE 0 TO WS-CT-COUNT.
033200     OPEN INPUT CATEGORY-FILE.
033300     IF WS-CAT-STATUS NOT = "00"
033400         DISPLAY "POS08 - CANNOT OPEN CATEGORY-DAT"
033500         MOVE 16 TO RETURN-CODE
033600         STOP RUN
033700     END-IF.
033800 1170-LOAD-CATEGORIES-READ.
033900     READ CATEGORY-FILE
034000         AT END
034100             GO TO 1170-LOAD-CATEGORIES-DONE.
034200     ADD 1 TO WS-CT-COUNT.
034300     SET CT-IX TO WS-CT-COUNT.
034400     MOVE CAT-ID TO WS-CT-ID (CT-IX).
034500     MOVE CAT-NAME TO WS-CT-NAME (CT-IX).
034600     GO TO 1170-LOAD-CATEGORIES-READ.
034700 1170-LOAD-CATEGORIES-DONE.
034800     CLOSE CATEGORY-FILE.
034900 1170-EXIT.
035000     EXIT.
035100
035200 1200-READ-HEADER.
035300     READ BULK-UPLOAD-FILE
035400         AT END
035500             SET WS-EOF TO TRUE
035600     END-READ.
035700 1200-EXIT.
035800     EXIT.
035900
036000 2000-READ-ROW.
036100     READ BULK-UPLOAD-FILE
036200         AT END
036300             SET WS-EOF TO TRUE
036400             GO TO 2000-EXIT
036500     END-READ.
036600     ADD 1 TO WS-TOTAL-ROWS.
036700     IF BULK-UPLOAD-ROW = SPACES
036800         GO TO 2000-EXIT
036900     END-IF.
037000     PERFORM 2100-PARSE-ROW THRU 2100-EXIT.
037100     IF WS-BUR-NAME = SPACES
037200         GO TO 2000-EXIT
037300     END-IF.
037400     PERFORM 2200-EDIT-ROW THRU 2200-EXIT.
037500     IF NOT WS-ROW-OK
037600         ADD 1 TO WS-FAIL-COUNT
037700         GO TO 2000-EXIT
037800     END-IF.
037900     PERFORM 2300-RESOLVE-CATEGORY THRU 2300-EXIT.
038000     PERFORM 2400-MATCH-OR-INSERT THRU 2400-EXIT.
038100 2000-EXIT.
038200     EXIT.
038300
038400* UNSTRING ON THE SEVEN COMMA-DELIMITED COLUMNS OF THE UPLOAD
038500* SHEET - NAME, SKU, BARCODE, PRICE, CATEGORY, STOCK, THRESHOLD.
038600 2100-PARSE-ROW.
038700     INITIALIZE WS-BUR-FIELDS.
038800     UNSTRING BULK-UPLOAD-ROW DELIMITED BY ","
038900         INTO WS-BUR-NAME, WS-BUR-SKU, WS-BUR-BARCODE,
039000              WS-BUR-PRICE-TEXT, WS-BUR-CATEGORY-TEXT,
039100              WS-BUR-STOCK-TEXT, WS-BUR-THRESHOLD-TEXT
039200         TALLYING IN WS-UNSTRING-TALLY.
039300 2100-EXIT.
039400     EXIT.
039500
039600* REJECTS A MISSING OR NEGATIVE PRICE; DEFAULTS STOCK/THRESHOLD
039700* ON BLANK OR UNPARSABLE TEXT RATHER THAN FAILING THE WHOLE ROW -
039800* A WAREHOUSE CLERK LEAVING THE STOCK COLUMN BLANK IS NORMAL AND
039900* SHOULD NOT BOUNCE THE ROW (SR-0402).
040000 2200-EDIT-ROW.
040100     SET WS-ROW-OK TO TRUE.
040200     IF WS-BUR-PRICE-TEXT = SPACES
040300         SET WS-ROW-OK TO FALSE
040400         DISPLAY "POS08 - ROW " WS-TOTAL-ROWS
040500             " REJECTED, MISSING PRICE"
040600         GO TO 2200-EXIT
040700     END-IF.
040800     IF WS-BUR-PRICE-TEXT (1:1) = "-"
040900         SET WS-ROW-OK TO FALSE
041000         DISPLAY "POS08 - ROW " WS-TOTAL-ROWS
041100             " REJECTED, NEGATIVE PRICE"
041200         GO TO 2200-EXIT
041300     END-IF.
041400* PRICE TEXT IS SPLIT ON THE DECIMAL POINT AND THE TWO HALVES
041500* RECOMBINED -- THE JOB HAS NO INTRINSIC FUNCTION LIBRARY, SAME
041600* AS THE OLD COMPILER THIS PROGRAM WAS FIRST CUT UNDER.
041700     MOVE 0 TO WS-PRICE-WHOLE-TEXT.
041800     MOVE 0 TO WS-PRICE-DEC-TEXT.
041900     UNSTRING WS-BUR-PRICE-TEXT DELIMITED BY "."
042000         INTO WS-PRICE-WHOLE-TEXT, WS-PRICE-DEC-TEXT.
042100     MOVE WS-PRICE-WHOLE-TEXT TO WS-PARSED-PRICE.
042200     COMPUTE WS-PARSED-PRICE =
042300         WS-PARSED-PRICE + (WS-PRICE-DEC-TEXT / 100).
042400
042500     IF WS-BUR-STOCK-TEXT = SPACES OR
042600        WS-BUR-STOCK-TEXT NOT NUMERIC
042700         MOVE 0 TO WS-PARSED-STOCK
042800     ELSE
042900         MOVE WS-BUR-STOCK-TEXT TO WS-PARSED-STOCK
043000     END-IF.
043100
043200     IF WS-BUR-THRESHOLD-TEXT = SPACES OR
043300        WS-BUR-THRESHOLD-TEXT NOT NUMERIC
043400         MOVE 10 TO WS-PARSED-THRESHOLD
043500     ELSE
043600         MOVE WS-BUR-THRESHOLD-TEXT TO WS-PARSED-THRESHOLD
043700     END-IF.
043800 2200-EXIT.
043900     EXIT.
044000
044100* RESOLVES THE CATEGORY COLUMN IN TWO STEPS (SR-1203): FIRST AN
044200* EXACT-NAME LOOKUP AGAINST THE CORE-RESIDENT CATEGORY TABLE
044300* LOADED AT 1170; ONLY WHEN NO NAME MATCHES, AND THE TEXT PARSES
044400* AS A WHOLE NUMBER, IS IT TAKEN AS A CATEGORY ID DIRECTLY (THE
044500* OLD SR-0402 BEHAVIOR). ANYTHING ELSE IS LEFT AT ZERO - AN
044600* UNRESOLVED CATEGORY IS NOT A REASON TO REJECT THE ROW.
044700 2300-RESOLVE-CATEGORY.
044800     MOVE 0 TO WS-PARSED-CATEGORY-ID.
044900     SET WS-CATEGORY-MATCHED TO FALSE.
045000     IF WS-BUR-CATEGORY-TEXT NOT = SPACES
045100         PERFORM 2310-FIND-CATEGORY-BY-NAME THRU 2310-EXIT
045200     END-IF.
045300     IF NOT WS-CATEGORY-MATCHED
045400         IF WS-BUR-CATEGORY-TEXT NOT = SPACES AND
045500            WS-BUR-CATEGORY-TEXT NUMERIC
045600             MOVE WS-BUR-CATEGORY-TEXT TO WS-PARSED-CATEGORY-ID
045700         END-IF
045800     END-IF.
045900 2300-EXIT.
046000     EXIT.
046100
046200* EXACT-NAME LOOKUP AGAINST THE CATEGORY TABLE, SAME SEARCH
046300* IDIOM AS 2410/2420 BELOW AGAINST THE PRODUCT TABLE.
046400 2310-FIND-CATEGORY-BY-NAME.
046500     SET CT-IX TO 1.
046600     SEARCH WS-CT-ENTRY
046700         AT END
046800             CONTINUE
046900         WHEN WS-CT-NAME (CT-IX) = WS-BUR-CATEGORY-TEXT
047000             SET WS-CATEGORY-MATCHED TO TRUE
047100             MOVE WS-CT-ID (CT-IX) TO WS-PARSED-CATEGORY-ID
047200     END-SEARCH.
047300 2310-EXIT.
047400     EXIT.
047500
047600 2400-MATCH-OR-INSERT.
047700     MOVE 0 TO WS-MATCH-PRODUCT-ID.
047800     IF WS-BUR-SKU NOT = SPACES
047900         PERFORM 2410-FIND-BY-SKU THRU 2410-EXIT
048000     END-IF.
048100     IF WS-MATCH-PRODUCT-ID NOT = 0
048200         PERFORM 2500-UPDATE-PRODUCT THRU 2500-EXIT
048300     ELSE
048400         IF WS-BUR-BARCODE NOT = SPACES
048500             PERFORM 2420-CHECK-BARCODE THRU 2420-EXIT
048600         ELSE
048700             SET WS-ROW-OK TO TRUE
048800         END-IF
048900         IF WS-ROW-OK
049000             PERFORM 2600-INSERT-PRODUCT THRU 2600-EXIT
049100         ELSE
049200             ADD 1 TO WS-FAIL-COUNT
049300             DISPLAY "POS08 - ROW " WS-TOTAL-ROWS
049400                 " REJECTED, DUPLICATE BARCODE"
049500         END-IF
049600     END-IF.
049700 2400-EXIT.
049800     EXIT.
049900
050000 2410-FIND-BY-SKU.
050100     SET PT-IX TO 1.
050200     SEARCH WS-PT-ENTRY
050300         AT END
050400             CONTINUE
050500         WHEN WS-PT-SKU (PT-IX) = WS-BUR-SKU
050600             MOVE WS-PT-ID (PT-IX) TO WS-MATCH-PRODUCT-ID
050700     END-SEARCH.
050800 2410-EXIT.
050900     EXIT.
051000
051100 2420-CHECK-BARCODE.
051200     SET WS-ROW-OK TO TRUE.
051300     SET PT-IX TO 1.
051400     SEARCH WS-PT-ENTRY
051500         AT END
051600             CONTINUE
051700         WHEN WS-PT-BARCODE (PT-IX) = WS-BUR-BARCODE
051800             SET WS-ROW-OK TO FALSE
051900     END-SEARCH.
052000 2420-EXIT.
052100     EXIT.
052200
052300 2500-UPDATE-PRODUCT.
052400     SET PT-IX TO 1.
052500     SEARCH WS-PT-ENTRY
052600         AT END
052700             CONTINUE
052800         WHEN WS-PT-ID (PT-IX) = WS-MATCH-PRODUCT-ID
052900             MOVE WS-BUR-NAME TO WS-PT-NAME (PT-IX)
053000             MOVE WS-BUR-BARCODE TO WS-PT-BARCODE (PT-IX)
053100             MOVE WS-PARSED-PRICE TO WS-PT-PRICE (PT-IX)
053200             MOVE WS-PARSED-CATEGORY-ID TO
053300                 WS-PT-CATEGORY-ID (PT-IX)
053400             MOVE WS-PARSED-STOCK TO WS-PT-QUANTITY (PT-IX)
053500             MOVE WS-PARSED-THRESHOLD TO
053600                 WS-PT-THRESHOLD (PT-IX)
053700     END-SEARCH.
053800     ADD 1 TO WS-UPDATED-COUNT.
053900 2500-EXIT.
054000     EXIT.
054100
054200 2600-INSERT-PRODUCT.
054300     ADD 1 TO WS-LAST-PRODUCT-ID.
054400     ADD 1 TO WS-PT-COUNT.
054500     SET PT-IX TO WS-PT-COUNT.
054600     MOVE WS-LAST-PRODUCT-ID TO WS-PT-ID (PT-IX).
054700     MOVE WS-BUR-NAME TO WS-PT-NAME (PT-IX).
054800     MOVE WS-BUR-SKU TO WS-PT-SKU (PT-IX).
054900     MOVE WS-BUR-BARCODE TO WS-PT-BARCODE (PT-IX).
055000     MOVE WS-PARSED-PRICE TO WS-PT-PRICE (PT-IX).
055100     MOVE WS-PARSED-CATEGORY-ID TO WS-PT-CATEGORY-ID (PT-IX).
055200     MOVE "Y" TO WS-PT-ACTIVE (PT-IX).
055300     MOVE WS-PARSED-STOCK TO WS-PT-QUANTITY (PT-IX).
055400     MOVE WS-PARSED-THRESHOLD TO WS-PT-THRESHOLD (PT-IX).
055500     MOVE "Y" TO WS-PT-IS-NEW (PT-IX).
055600     ADD 1 TO WS-SUCCESS-COUNT.
055700 2600-EXIT.
055800     EXIT.
055900
056000* REWRITES BOTH MASTERS IN FULL FROM THE CORE-RESIDENT TABLE,
056100* SAME TECHNIQUE AS POS02/POS03. REWORKED (SR-1284) FROM THE
056200* PERFORM ... TIMES INTO A COUNTED GO-TO LOOP - THE ZERO-ROW
056300* GUARD JUMPS STRAIGHT TO THE -DONE LABEL SO THE CLOSE STATEMENTS
056400* STILL RUN EVEN WHEN THE TABLE IS EMPTY.
056500 8000-REWRITE-MASTERS.
056600     OPEN OUTPUT PRODUCT-FILE.
056700     OPEN OUTPUT INVENTORY-FILE.
056800     IF WS-PT-COUNT = 0
056900         GO TO 8000-REWRITE-MASTERS-DONE
057000     END-IF.
057100     SET PT-IX TO 1.
057200 8000-REWRITE-MASTERS-LOOP.
057300     INITIALIZE PRODUCT-RECORD.
057400     MOVE WS-PT-ID (PT-IX) TO PROD-ID.
057500     MOVE WS-PT-NAME (PT-IX) TO PROD-NAME.
057600     MOVE WS-PT-SKU (PT-IX) TO PROD-SKU.
057700     MOVE WS-PT-BARCODE (PT-IX) TO PROD-BARCODE.
057800     MOVE WS-PT-PRICE (PT-IX) TO PROD-PRICE.
057900     MOVE WS-PT-CATEGORY-ID (PT-IX) TO PROD-CATEGORY-ID.
058000     MOVE WS-PT-ACTIVE (PT-IX) TO PROD-ACTIVE.
058100     WRITE PRODUCT-RECORD.
058200     INITIALIZE INVENTORY-RECORD.
058300     MOVE WS-PT-ID (PT-IX) TO INV-PRODUCT-ID.
058400     MOVE WS-PT-QUANTITY (PT-IX) TO INV-QUANTITY.
058500     MOVE WS-PT-THRESHOLD (PT-IX) TO INV-LOW-STOCK-THRESHOLD.
058600     WRITE INVENTORY-RECORD.
058700     IF PT-IX >= WS-PT-COUNT
058800         GO TO 8000-REWRITE-MASTERS-DONE
058900     END-IF.
059000     SET PT-IX UP BY 1.
059100     GO TO 8000-REWRITE-MASTERS-LOOP.
059200 8000-REWRITE-MASTERS-DONE.
059300     CLOSE PRODUCT-FILE.
059400     CLOSE INVENTORY-FILE.
059500 8000-EXIT.
059600     EXIT.
059700
059800 8900-PRINT-SUMMARY.
059900     DISPLAY "POS08 - BULK IMPORT SUMMARY".
060000     DISPLAY "  TOTAL ROWS SCANNED : " WS-TOTAL-ROWS.
060100     DISPLAY "  INSERTED           : " WS-SUCCESS-COUNT.
060200     DISPLAY "  UPDATED            : " WS-UPDATED-COUNT.
060300     DISPLAY "  REJECTED           : " WS-FAIL-COUNT.
060400 8900-EXIT.
060500     EXIT.
060600
060700 9000-CLOSE-FILES.
060800     IF NOT WS-BULK-OPEN-FAILED
060900         CLOSE BULK-UPLOAD-FILE
061000     END-IF.
061100 9000-EXIT.
061200     EXIT.
