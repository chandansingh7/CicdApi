000100*================================================================
000200* PROGRAM-ID. POS06
000300* SHIFT CASH RECONCILIATION - CLOSE SHIFT
000400*================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    POS06.
000700 AUTHOR.        T. OKONKWO.
000800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000900 DATE-WRITTEN.  05/28/87.
001000 DATE-COMPILED.
001100 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500*   DATE     BY    REQ#      DESCRIPTION
001600*   --------  ----  --------  --------------------------------
001700*   05/28/87  TO    N/A       ORIGINAL WRITE-UP. PIN-CHANGE
001800*                             SCREEN LOGIC REPURPOSED AS THE
001900*                             END-OF-SHIFT CASH COUNT.
002000*   09/02/88  RD    SR-0114   ADDED A RETRY COUNTER ON THE
002100*                             COUNTED-CASH ENTRY (SAME IDEA AS
002200*                             THE OLD BAD-PIN ATTEMPT COUNTER).
002300*   01/05/98  SP    SR-0799   ADDED EXPECTED/COUNTED VARIANCE
002400*                             CALCULATION AT CLOSE.
002500*   10/13/98  SP    Y2K-0041  Y2K: SHF-CLOSED-DATE WIDENED TO
002600*                             8-DIGIT YYYYMMDD.
002700*   07/18/01  KA    SR-0955   CONVERTED FROM INDEXED TO LINE
002800*                             SEQUENTIAL FILE ORGANIZATION; SHIFT
002900*                             MASTER IS NOW UPDATED BY AN
003000*                             OLD/NEW MASTER PASS (THE NIGHTLY
003100*                             JCL RENAMES THE -NEW- FILE OVER
003200*                             THE MASTER, AS IN POS03).
003300*   03/04/09  PR    SR-1284   REWORKED THE SHIFT-SCAN, CASH-SUM
003400*                             AND OLD/NEW MASTER-PASS LOOPS OFF
003500*                             STRUCTURED PERFORM/END-PERFORM INTO
003600*                             THE READ-AND-BRANCH STYLE USED
003700*                             THROUGHOUT THE SUITE (SAME SR-1284
003800*                             AS POS02/POS03/POS04/POS05).
003900*   06/22/09  PR    SR-1309   CASH-SALES WINDOW IN 4000 WAS
004000*                             COMPARING PAY-CREATED-DATE AGAINST
004100*                             THE SHIFT'S OPENED-DATE ALONE, A
004200*                             WHOLE-CALENDAR-DAY TEST, EVEN THOUGH
004300*                             A PRIOR SHIFT OR THE STORE'S
004400*                             OPENING-OF-DAY CASH COULD FALL ON
004500*                             THE SAME DATE BEFORE THIS CASHIER'S
004600*                             SHIFT EVER OPENED - THE CLOSE-TIME
004700*                             VARIANCE IN 5100 WOULD THEN BE
004800*                             COMPUTED AGAINST AN OVERSTATED CASH
004900*                             FIGURE. PAYMENT-RECORD NOW CARRIES
005000*                             PAY-CREATED-TIME (SAME SR-1308 AS
005100*                             POS02/POS03) AND 4000 COMPARES DATE
005200*                             AND TIME TOGETHER AGAINST THE
005300*                             SHIFT'S OPENED DATE/TIME AND "NOW".
005400*----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CLOSE-REQUEST-FILE ASSIGN TO CLOSE-REQUEST-DAT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-CLQ-STATUS.
006500
006600     SELECT SHIFT-FILE ASSIGN TO SHIFT-DAT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-SHF-STATUS.
006900
007000     SELECT SHIFT-NEW-FILE ASSIGN TO SHIFT-NEW-DAT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SHFN-STATUS.
007300
007400     SELECT PAYMENT-FILE ASSIGN TO PAYMENT-DAT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-PAY-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000* ONE REQUEST ROW PER RUN - THE CASHIER CLOSING OUT AND THE
008100* CASH THEY COUNTED IN THE DRAWER.
008200 FD  CLOSE-REQUEST-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 01  CLOSE-REQUEST-RECORD.
008500     05  CLQ-CASHIER-ID          PIC 9(9).
008600     05  CLQ-COUNTED-CASH        PIC S9(8)V99.
008700     05  FILLER                  PIC X(63).
008800
008900* CARD-IMAGE REDEFINITION KEPT FOR THE OLD DRAWER-CLOSE DECK.
009000 01  CLOSE-REQUEST-CARD-IMAGE REDEFINES CLOSE-REQUEST-RECORD.
009100     05  CARD-CASHIER-ID         PIC 9(9).
009200     05  CARD-COUNTED-CASH       PIC S9(8)V99.
009300     05  CARD-FILLER             PIC X(63).
009400
009500 FD  SHIFT-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 01  SHIFT-RECORD.
009800     05  SHF-ID                  PIC 9(9).
009900     05  SHF-CASHIER-ID          PIC 9(9).
010000     05  SHF-OPENING-FLOAT       PIC S9(8)V99.
010100     05  SHF-CASH-SALES          PIC S9(8)V99.
010200     05  SHF-EXPECTED-CASH       PIC S9(8)V99.
010300     05  SHF-COUNTED-CASH        PIC S9(8)V99.
010400     05  SHF-DIFFERENCE          PIC S9(8)V99.
010500     05  SHF-STATUS              PIC X(6).
010600     05  SHF-OPENED-DATE         PIC 9(8).
010700     05  SHF-OPENED-TIME         PIC 9(6).
010800     05  SHF-CLOSED-DATE         PIC 9(8).
010900     05  SHF-CLOSED-TIME         PIC 9(6).
011000     05  FILLER                  PIC X(9).
011100
011200* PROOF-SHEET VIEW, SAME AS POS04/POS05.
011300 01  SHIFT-PROOF-IMAGE REDEFINES SHIFT-RECORD.
011400     05  PROOF-SHF-ID            PIC 9(9).
011500     05  PROOF-SHF-CASHIER-ID    PIC 9(9).
011600     05  FILLER                  PIC X(40).
011700     05  PROOF-SHF-DIFFERENCE    PIC S9(8)V99.
011800     05  FILLER                  PIC X(23).
011900
012000 FD  SHIFT-NEW-FILE
012100     LABEL RECORDS ARE STANDARD.
012200 01  SHIFT-NEW-RECORD.
012300     05  NEWS-SHF-ID             PIC 9(9).
012400     05  NEWS-SHF-CASHIER-ID     PIC 9(9).
012500     05  NEWS-SHF-OPENING-FLOAT  PIC S9(8)V99.
012600     05  NEWS-SHF-CASH-SALES     PIC S9(8)V99.
012700     05  NEWS-SHF-EXPECTED-CASH  PIC S9(8)V99.
012800     05  NEWS-SHF-COUNTED-CASH   PIC S9(8)V99.
012900     05  NEWS-SHF-DIFFERENCE     PIC S9(8)V99.
013000     05  NEWS-SHF-STATUS         PIC X(6).
013100     05  NEWS-SHF-OPENED-DATE    PIC 9(8).
013200     05  NEWS-SHF-OPENED-TIME    PIC 9(6).
013300     05  NEWS-SHF-CLOSED-DATE    PIC 9(8).
013400     05  NEWS-SHF-CLOSED-TIME    PIC 9(6).
013500     05  FILLER                  PIC X(9).
013600
013700 FD  PAYMENT-FILE
013800     LABEL RECORDS ARE STANDARD.
013900 01  PAYMENT-RECORD.
014000     05  PAY-ORDER-ID            PIC 9(9).
014100     05  PAY-METHOD              PIC X(10).
014200     05  PAY-AMOUNT              PIC S9(8)V99.
014300     05  PAY-STATUS              PIC X(9).
014400     05  PAY-CREATED-DATE        PIC 9(8).
014500     05  PAY-CREATED-TIME        PIC 9(6).
014600     05  FILLER                  PIC X(14).
014700
014800 WORKING-STORAGE SECTION.
014900 77  WS-CLQ-STATUS                PIC X(2).
015000 77  WS-SHF-STATUS                PIC X(2).
015100 77  WS-SHFN-STATUS               PIC X(2).
015200 77  WS-PAY-STATUS                PIC X(2).
015300
015400 01  WS-TODAY-DATE.
015500     05  WS-TODAY-NUM             PIC 9(8).
015600 01  WS-TODAY-FIELDS REDEFINES WS-TODAY-DATE.
015700     05  WS-TODAY-YYYY            PIC 9(4).
015800     05  WS-TODAY-MM              PIC 9(2).
015900     05  WS-TODAY-DD              PIC 9(2).
016000
016100 01  WS-TODAY-TIME.
016200     05  WS-TODAY-TIME-NUM        PIC 9(6).
016300
016400 01  WS-CLQ-CASHIER-ID            PIC 9(9)  COMP.
016500 01  WS-OPEN-SHF-OPENED-DATE      PIC 9(8).
016600 01  WS-OPEN-SHF-OPENED-TIME      PIC 9(6).
016700 01  WS-CASH-SALES-TOTAL          PIC S9(8)V99.
016800
016900 01  WS-SWITCHES.
017000     05  WS-EOF-SWITCH            PIC X(1)  VALUE "N".
017100         88  WS-EOF                         VALUE "Y".
017200     05  WS-SHIFT-FOUND-SWITCH    PIC X(1)  VALUE "N".
017300         88  WS-SHIFT-FOUND                 VALUE "Y".
017400     05  FILLER                   PIC X(1).
017500
017600 PROCEDURE DIVISION.
017700*----------------------------------------------------------------
017800* MAINLINE - CLOSES OUT ONE CASHIER'S OPEN SHIFT AGAINST THE
017900* COUNTED CASH THEY TURNED IN, THEN RUNS THE WHOLE SHIFT MASTER
018000* THROUGH AN OLD/NEW PASS SO THE ONE CHANGED ROW LANDS IN THE
018100* -NEW- FILE THE NIGHTLY JCL SWAPS IN (SAME SCHEME AS POS03).
018200*----------------------------------------------------------------
018300 0000-MAINLINE.
018400     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
018500     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
018600     IF WS-CLQ-STATUS = "00"
018700         PERFORM 3000-FIND-OPEN-SHIFT THRU 3000-EXIT
018800         IF WS-SHIFT-FOUND
018900             PERFORM 4000-SUM-CASH-SALES THRU 4000-EXIT
019000             PERFORM 5000-REPASS-SHIFT THRU 5000-EXIT
019100         ELSE
019200             DISPLAY "POS06 - CASHIER " WS-CLQ-CASHIER-ID
019300                 " HAS NO OPEN SHIFT"
019400         END-IF
019500     END-IF.
019600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
019700     STOP RUN.
019800
019900 1000-OPEN-FILES.
020000     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-NUM.
020100     MOVE FUNCTION CURRENT-DATE (9:6) TO WS-TODAY-TIME-NUM.
020200     OPEN INPUT CLOSE-REQUEST-FILE.
020300 1000-EXIT.
020400     EXIT.
020500
020600* ONE CLOSE REQUEST PER RUN.
020700 2000-READ-REQUEST.
020800     READ CLOSE-REQUEST-FILE
020900         AT END
021000             DISPLAY "POS06 - NO SHIFT-CLOSE REQUEST PRESENT"
021100             MOVE "99" TO WS-CLQ-STATUS
021200     END-READ.
021300     IF WS-CLQ-STATUS = "00"
021400         MOVE CLQ-CASHIER-ID TO WS-CLQ-CASHIER-ID
021500     END-IF.
021600 2000-EXIT.
021700     EXIT.
021800
021900* SCANS THE SHIFT MASTER FOR THE CASHIER'S OPEN SHIFT TO PICK UP
022000* ITS OPENED-DATE, WHICH BOUNDS THE SALES SUM IN 4000 BELOW.
022100* READ-AND-BRANCH PAIR (SR-1284).
022200 3000-FIND-OPEN-SHIFT.
022300     SET WS-SHIFT-FOUND TO FALSE.
022400     OPEN INPUT SHIFT-FILE.
022500     IF WS-SHF-STATUS NOT = "00"
022600         DISPLAY "POS06 - CANNOT OPEN SHIFT-DAT"
022700         MOVE 16 TO RETURN-CODE
022800         STOP RUN
022900     END-IF.
023000 3000-FIND-OPEN-SHIFT-READ.
023100     READ SHIFT-FILE
023200         AT END
023300             GO TO 3000-FIND-OPEN-SHIFT-DONE.
023400     IF SHF-CASHIER-ID = WS-CLQ-CASHIER-ID AND SHF-STATUS = "OPEN"
023500         SET WS-SHIFT-FOUND TO TRUE
023600         MOVE SHF-OPENED-DATE TO WS-OPEN-SHF-OPENED-DATE
023700         MOVE SHF-OPENED-TIME TO WS-OPEN-SHF-OPENED-TIME
023800     END-IF.
023900     GO TO 3000-FIND-OPEN-SHIFT-READ.
024000 3000-FIND-OPEN-SHIFT-DONE.
024100     CLOSE SHIFT-FILE.
024200 3000-EXIT.
024300     EXIT.
024400
024500* RE-DERIVES THE SAME CASH-SALES TOTAL POS05 SHOWS ON THE
024600* STATUS SCREEN, SO THE CLOSE-TIME VARIANCE IN 5100 IS COMPUTED
024700* AGAINST A FRESH NUMBER RATHER THAN WHATEVER WAS LAST DISPLAYED.
024800* THE BOUNDS ARE CHECKED AS DATE-AND-TIME, NOT JUST DATE
024900* (SR-1309, SAME FIX AS POS05) - A WHOLE-DAY TEST WOULD ALSO
025000* PICK UP A PRIOR SHIFT'S SALES, OR THE STORE'S OPENING-OF-DAY
025100* CASH RUNG UP BEFORE THIS CASHIER EVER CLOCKED IN.
025200* READ-AND-BRANCH PAIR (SR-1284).
025300 4000-SUM-CASH-SALES.
025400     MOVE 0 TO WS-CASH-SALES-TOTAL.
025500     OPEN INPUT PAYMENT-FILE.
025600     IF WS-PAY-STATUS NOT = "00"
025700         DISPLAY "POS06 - CANNOT OPEN PAYMENT-DAT"
025800         MOVE 16 TO RETURN-CODE
025900         STOP RUN
026000     END-IF.
026100 4000-SUM-CASH-SALES-READ.
026200     READ PAYMENT-FILE
026300         AT END
026400             GO TO 4000-SUM-CASH-SALES-DONE.
026500     IF PAY-METHOD = "CASH" AND PAY-STATUS = "COMPLETED" AND
026600        (PAY-CREATED-DATE > WS-OPEN-SHF-OPENED-DATE OR
026700        (PAY-CREATED-DATE = WS-OPEN-SHF-OPENED-DATE AND
026800         PAY-CREATED-TIME >= WS-OPEN-SHF-OPENED-TIME)) AND
026900        (PAY-CREATED-DATE < WS-TODAY-NUM OR
027000        (PAY-CREATED-DATE = WS-TODAY-NUM AND
027100         PAY-CREATED-TIME <= WS-TODAY-TIME-NUM))
027200         ADD PAY-AMOUNT TO WS-CASH-SALES-TOTAL
027300     END-IF.
027400     GO TO 4000-SUM-CASH-SALES-READ.
027500 4000-SUM-CASH-SALES-DONE.
027600     CLOSE PAYMENT-FILE.
027700 4000-EXIT.
027800     EXIT.
027900
028000* OLD/NEW MASTER PASS OVER SHIFT-DAT: EVERY RECORD PASSES
028100* THROUGH UNCHANGED EXCEPT THE CASHIER'S OPEN SHIFT, WHICH IS
028200* CLOSED OUT WITH THE COUNTED-CASH VARIANCE. READ-AND-BRANCH
028300* PAIR (SR-1284) - THE -DONE LABEL CLOSES BOTH THE OLD AND THE
028400* NEW SIDE OF THE PASS.
028500 5000-REPASS-SHIFT.
028600     OPEN INPUT SHIFT-FILE.
028700     OPEN OUTPUT SHIFT-NEW-FILE.
028800 5000-REPASS-SHIFT-READ.
028900     READ SHIFT-FILE
029000         AT END
029100             GO TO 5000-REPASS-SHIFT-DONE.
029200     IF SHF-CASHIER-ID = WS-CLQ-CASHIER-ID AND SHF-STATUS = "OPEN"
029300         PERFORM 5100-CLOSE-ONE-SHIFT THRU 5100-EXIT
029400     END-IF.
029500*   FIELD-BY-FIELD MOVE-THROUGH, NOT A GROUP MOVE - THE TWO
029600*   RECORDS HAVE DIFFERENT LEVEL-NUMBER NAMES EVEN THOUGH THEY
029700*   ARE BYTE-FOR-BYTE IDENTICAL, SAME AS POS03'S MASTER PASSES.
029800     MOVE SHF-ID TO NEWS-SHF-ID.
029900     MOVE SHF-CASHIER-ID TO NEWS-SHF-CASHIER-ID.
030000     MOVE SHF-OPENING-FLOAT TO NEWS-SHF-OPENING-FLOAT.
030100     MOVE SHF-CASH-SALES TO NEWS-SHF-CASH-SALES.
030200     MOVE SHF-EXPECTED-CASH TO NEWS-SHF-EXPECTED-CASH.
030300     MOVE SHF-COUNTED-CASH TO NEWS-SHF-COUNTED-CASH.
030400     MOVE SHF-DIFFERENCE TO NEWS-SHF-DIFFERENCE.
030500     MOVE SHF-STATUS TO NEWS-SHF-STATUS.
030600     MOVE SHF-OPENED-DATE TO NEWS-SHF-OPENED-DATE.
030700     MOVE SHF-OPENED-TIME TO NEWS-SHF-OPENED-TIME.
030800     MOVE SHF-CLOSED-DATE TO NEWS-SHF-CLOSED-DATE.
030900     MOVE SHF-CLOSED-TIME TO NEWS-SHF-CLOSED-TIME.
031000     WRITE SHIFT-NEW-RECORD.
031100     GO TO 5000-REPASS-SHIFT-READ.
031200 5000-REPASS-SHIFT-DONE.
031300     CLOSE SHIFT-FILE.
031400     CLOSE SHIFT-NEW-FILE.
031500 5000-EXIT.
031600     EXIT.
031700
031800* CLOSES OUT ONE SHIFT ROW IN PLACE, BEFORE IT GETS MOVED-THROUGH
031900* TO THE NEW MASTER ABOVE. EXPECTED CASH IS RE-DERIVED HERE SO
032000* IT MATCHES POS05'S FORMULA EVEN IF NO ONE RAN POS05 TODAY.
032100 5100-CLOSE-ONE-SHIFT.
032200     MOVE WS-CASH-SALES-TOTAL TO SHF-CASH-SALES.
032300     ADD SHF-OPENING-FLOAT TO WS-CASH-SALES-TOTAL
032400         GIVING SHF-EXPECTED-CASH.
032500     MOVE CLQ-COUNTED-CASH TO SHF-COUNTED-CASH.
032600     SUBTRACT SHF-EXPECTED-CASH FROM SHF-COUNTED-CASH
032700         GIVING SHF-DIFFERENCE.
032800     MOVE "CLOSED" TO SHF-STATUS.
032900     MOVE WS-TODAY-NUM TO SHF-CLOSED-DATE.
033000     MOVE WS-TODAY-TIME-NUM TO SHF-CLOSED-TIME.
033100     DISPLAY "POS06 - SHIFT " SHF-ID " CLOSED, DIFFERENCE = "
033200         SHF-DIFFERENCE.
033300 5100-EXIT.
033400     EXIT.
033500
033600 9000-CLOSE-FILES.
033700     CLOSE CLOSE-REQUEST-FILE.
033800 9000-EXIT.
033900     EXIT.
